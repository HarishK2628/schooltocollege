*****************************************************************
*    PROGRAM:      1-SCHOOL-LOAD
*    SYSTEM:       SCHOOL FINDER BATCH SUBSYSTEM
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.      1-SCHOOL-LOAD.
 AUTHOR.          H DELACROIX-PRUITT.
 INSTALLATION.    STATE DEPT OF EDUCATION - DATA SERVICES.
 DATE-WRITTEN.    04/11/1987.
 DATE-COMPILED.
 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
*    CHANGE LOG
*----------------------------------------------------------------
*    DATE      BY    REQUEST    DESCRIPTION                ~TAG:SL-0001~
*    --------  ----  ---------  -------------------------------
*    04/11/87  HDP   ED-0142    ORIGINAL CODING.            ~TAG:SL-0002~
*    09/02/87  HDP   ED-0161    ADDED STU-TCH-RATIO EDIT.    ~TAG:SL-0003~
*    01/14/88  RQM   ED-0203    ADDED FREE-LUNCH FIELD.      ~TAG:SL-0004~
*    06/30/88  RQM   ED-0219    LOWERCASE SEARCH KEYS ADDED. ~TAG:SL-0005~
*    11/03/88  HDP   ED-0244    ZIP FIELD WIDENED TO 10.     ~TAG:SL-0006~
*    03/22/89  TCS   ED-0261    DIVERSITY BLOCK ADDED.       ~TAG:SL-0007~
*    08/09/89  TCS   ED-0270    TOP-COLLEGE / TOP-MAJOR OCC. ~TAG:SL-0008~
*    02/14/90  HDP   ED-0298    GRADE LETTER FIELDS ADDED.   ~TAG:SL-0009~
*    07/19/90  RQM   ED-0311    RELIGION / TUITION FIELDS.   ~TAG:SL-0010~
*    12/05/90  TCS   ED-0330    BOOLEAN FLAG BLOCK REWORKED. ~TAG:SL-0011~
*    05/11/91  HDP   ED-0355    INDEXED WORK FILE REPLACES   ~TAG:SL-0012~
*                                LINE-SEQUENTIAL WORK FILE.
*    10/02/91  RQM   ED-0372    ALTERNATE KEY ON UUID ADDED  ~TAG:SL-0013~
*                                (DUPLICATES) FOR PHASE 3/4.
*    04/18/92  TCS   ED-0388    LATITUDE/LONGITUDE SIGN FIX. ~TAG:SL-0014~
*    09/09/92  HDP   ED-0401    STUDENT-TEACHER RATIO EDIT   ~TAG:SL-0015~
*                                REWRITTEN - TRAILING BLANKS.
*    01/22/93  RQM   ED-0419    RECORD COUNT DISPLAY ADDED.  ~TAG:SL-0016~
*    07/06/93  TCS   ED-0431    MINOR COMMENT CLEANUP.       ~TAG:SL-0017~
*    03/02/94  HDP   ED-0455    IPEDS/CIP FIELDS WIDENED.    ~TAG:SL-0018~
*    11/28/94  RQM   ED-0470    ADDR-ZIP RAW HELD AS TEXT.   ~TAG:SL-0019~
*    05/09/95  TCS   ED-0488    FILLER PADS ADDED TO 01 RECS ~TAG:SL-0020~
*                                PER SHOP STANDARD SS-14.
*    02/17/98  HDP   ED-0512    Y2K REVIEW - NO DATE FIELDS  ~TAG:SL-0021~
*                                STORED IN THIS PROGRAM. N/A.
*    09/30/99  RQM   ED-0526    Y2K SIGN-OFF - NO CHANGE.    ~TAG:SL-0022~
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-4381.
 OBJECT-COMPUTER.  IBM-4381.
 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*    Phase-1-file
     SELECT F-SCHOOLS   ASSIGN TO "1-SCHOOLS.DAT"
             ORGANIZATION LINE SEQUENTIAL.
*    Phase-2-file
     SELECT T-SCHOOLS   ASSIGN TO "2-SCHOOLS.IDX"
             ORGANIZATION IS INDEXED
             ACCESS MODE IS SEQUENTIAL
             RECORD KEY IS T-SEQ-NO
             ALTERNATE RECORD KEY IS T-SCHOOL-UUID WITH DUPLICATES
             FILE STATUS IS WS-T-SCHOOLS-STATUS.
*****************************************************************
 DATA DIVISION.
 FILE SECTION.
*    Phase-1-file  -  RAW SCHOOL MASTER EXTRACT
 FD  F-SCHOOLS
     RECORDING MODE IS F.
 01  F-SCHOOL-ENREG.
     05 F-School-Uuid            PIC X(36).
     05 F-Nces-Id                PIC X(12).
     05 F-Sd-Uuid                PIC X(36).
     05 F-Lea-Id                 PIC X(10).
     05 F-Sd-Name                PIC X(40).
     05 F-School-Name            PIC X(50).
     05 F-Addr-Street            PIC X(40).
     05 F-Addr-City              PIC X(25).
     05 F-Addr-State             PIC X(02).
     05 F-Addr-Zip               PIC X(10).
     05 F-County-Name            PIC X(25).
     05 F-Metro-Name             PIC X(40).
     05 F-State-Name             PIC X(20).
     05 F-Latitude-Sign          PIC X(01).
     05 F-Latitude-Digits        PIC X(09).
     05 F-Longitude-Sign         PIC X(01).
     05 F-Longitude-Digits       PIC X(09).
     05 F-Phone                  PIC X(14).
     05 F-Website                PIC X(50).
     05 F-Act-Avg-Raw            PIC X(03).
     05 F-Sat-Avg-Raw            PIC X(04).
     05 F-Grad-Rate-Raw          PIC X(05).
     05 F-Matric-Rate-Raw        PIC X(05).
     05 F-Math-Prof-Raw          PIC X(05).
     05 F-Read-Prof-Raw          PIC X(05).
     05 F-Total-Students-Raw     PIC X(06).
     05 F-Stu-Tch-Ratio-Raw      PIC X(04).
     05 F-Free-Lunch-Raw         PIC X(05).
     05 F-Grade-Overall          PIC X(02).
     05 F-Grade-Academics        PIC X(02).
     05 F-Gender-Female          PIC 9V9(4).
     05 F-Gender-Male            PIC 9V9(4).
     05 F-Grades-Offered         PIC X(10).
     05 F-Bool-Flags.
         10 F-Is-Boarding        PIC X(01).
         10 F-Is-Charter         PIC X(01).
         10 F-Is-Pk              PIC X(01).
         10 F-Is-Elementary      PIC X(01).
         10 F-Is-Middle          PIC X(01).
         10 F-Is-High            PIC X(01).
         10 F-Is-Public          PIC X(01).
     05 F-Religion                PIC X(15).
     05 F-Tuition                 PIC 9(6).
     05 F-Pk-Tuition              PIC 9(6).
     05 F-Diversity.
         10 F-Div-African-Amer    PIC 9V9(4).
         10 F-Div-Asian           PIC 9V9(4).
         10 F-Div-Hispanic        PIC 9V9(4).
         10 F-Div-White           PIC 9V9(4).
         10 F-Div-Multiracial     PIC 9V9(4).
         10 F-Div-Native-Amer     PIC 9V9(4).
         10 F-Div-Pacific-Isl     PIC 9V9(4).
         10 F-Div-International   PIC 9V9(4).
         10 F-Div-Unknown         PIC 9V9(4).
     05 F-Top-College OCCURS 10 TIMES.
         10 F-Coll-Name            PIC X(40).
         10 F-Coll-Uuid             PIC X(36).
         10 F-Coll-Ipeds            PIC X(08).
     05 F-Top-Major OCCURS 10 TIMES.
         10 F-Maj-Name              PIC X(40).
         10 F-Maj-Uuid               PIC X(36).
         10 F-Maj-Cip                PIC X(08).
     05 FILLER                       PIC X(20).
*
*    Phase-2-file  -  PREPROCESSED / NORMALIZED SCHOOL WORK FILE
 FD  T-SCHOOLS
     RECORDING MODE IS F.
 01  T-SCHOOL-ENREG.
     05 T-SEQ-NO                 PIC 9(06) COMP.
     05 T-SCHOOL-UUID            PIC X(36).
     05 T-Nces-Id                PIC X(12).
     05 T-Sd-Uuid                PIC X(36).
     05 T-Lea-Id                 PIC X(10).
     05 T-Sd-Name                PIC X(40).
     05 T-School-Name            PIC X(50).
     05 T-Addr-Street            PIC X(40).
     05 T-Addr-City              PIC X(25).
     05 T-Addr-State             PIC X(02).
     05 T-Addr-Zip               PIC X(10).
     05 T-County-Name            PIC X(25).
     05 T-Metro-Name             PIC X(40).
     05 T-State-Name             PIC X(20).
     05 T-Latitude-Data.
         10 T-Latitude            PIC S9(3)V9(6).
         10 T-Latitude-Ind        PIC X(01).
             88 T-Latitude-Missing        VALUE 'M'.
             88 T-Latitude-Present        VALUE 'P'.
     05 T-Longitude-Data.
         10 T-Longitude           PIC S9(3)V9(6).
         10 T-Longitude-Ind       PIC X(01).
             88 T-Longitude-Missing       VALUE 'M'.
             88 T-Longitude-Present       VALUE 'P'.
     05 T-Phone                  PIC X(14).
     05 T-Website                PIC X(50).
     05 T-Act-Data.
         10 T-Act-Avg             PIC 9(2)V9(1).
         10 T-Act-Avg-Ind         PIC X(01).
             88 T-Act-Avg-Missing         VALUE 'M'.
             88 T-Act-Avg-Present         VALUE 'P'.
     05 T-Sat-Data.
         10 T-Sat-Avg             PIC 9(4).
         10 T-Sat-Avg-Ind         PIC X(01).
             88 T-Sat-Avg-Missing         VALUE 'M'.
             88 T-Sat-Avg-Present         VALUE 'P'.
     05 T-Grad-Data.
         10 T-Grad-Rate            PIC 9V9(4).
         10 T-Grad-Rate-Ind        PIC X(01).
             88 T-Grad-Rate-Missing        VALUE 'M'.
             88 T-Grad-Rate-Present        VALUE 'P'.
     05 T-Matric-Data.
         10 T-Matric-Rate          PIC 9V9(4).
         10 T-Matric-Rate-Ind      PIC X(01).
             88 T-Matric-Rate-Missing      VALUE 'M'.
             88 T-Matric-Rate-Present      VALUE 'P'.
     05 T-Math-Data.
         10 T-Math-Prof            PIC 9V9(4).
         10 T-Math-Prof-Ind        PIC X(01).
             88 T-Math-Prof-Missing        VALUE 'M'.
             88 T-Math-Prof-Present        VALUE 'P'.
     05 T-Read-Data.
         10 T-Read-Prof            PIC 9V9(4).
         10 T-Read-Prof-Ind        PIC X(01).
             88 T-Read-Prof-Missing        VALUE 'M'.
             88 T-Read-Prof-Present        VALUE 'P'.
     05 T-Total-Students-Data.
         10 T-Total-Students        PIC 9(6).
         10 T-Total-Students-Ind    PIC X(01).
             88 T-Total-Students-Missing  VALUE 'M'.
             88 T-Total-Students-Present  VALUE 'P'.
     05 T-Stu-Tch-Data.
         10 T-Stu-Tch-Ratio         PIC 9(3)V9(1).
         10 T-Stu-Tch-Ratio-Ind     PIC X(01).
             88 T-Stu-Tch-Ratio-Missing   VALUE 'M'.
             88 T-Stu-Tch-Ratio-Present   VALUE 'P'.
     05 T-Free-Lunch-Data.
         10 T-Free-Lunch            PIC 9V9(4).
         10 T-Free-Lunch-Ind        PIC X(01).
             88 T-Free-Lunch-Missing      VALUE 'M'.
             88 T-Free-Lunch-Present      VALUE 'P'.
     05 T-Grade-Overall          PIC X(02).
     05 T-Grade-Academics        PIC X(02).
     05 T-Gender-Female          PIC 9V9(4).
     05 T-Gender-Male            PIC 9V9(4).
     05 T-Grades-Offered         PIC X(10).
     05 T-Bool-Flags.
         10 T-Is-Boarding        PIC X(01).
         10 T-Is-Charter         PIC X(01).
         10 T-Is-Pk              PIC X(01).
         10 T-Is-Elementary      PIC X(01).
         10 T-Is-Middle          PIC X(01).
         10 T-Is-High            PIC X(01).
         10 T-Is-Public          PIC X(01).
     05 T-Bool-Flags-Alt REDEFINES T-Bool-Flags PIC X(07).
     05 T-Religion                PIC X(15).
     05 T-Tuition                 PIC 9(6).
     05 T-Pk-Tuition               PIC 9(6).
     05 T-Diversity.
         10 T-Div-African-Amer     PIC 9V9(4).
         10 T-Div-Asian            PIC 9V9(4).
         10 T-Div-Hispanic         PIC 9V9(4).
         10 T-Div-White            PIC 9V9(4).
         10 T-Div-Multiracial      PIC 9V9(4).
         10 T-Div-Native-Amer      PIC 9V9(4).
         10 T-Div-Pacific-Isl      PIC 9V9(4).
         10 T-Div-International    PIC 9V9(4).
         10 T-Div-Unknown          PIC 9V9(4).
     05 T-Top-College OCCURS 10 TIMES.
         10 T-Coll-Name            PIC X(40).
         10 T-Coll-Uuid            PIC X(36).
         10 T-Coll-Ipeds           PIC X(08).
     05 T-Top-College-Flat REDEFINES T-Top-College PIC X(840).
     05 T-Top-Major OCCURS 10 TIMES.
         10 T-Maj-Name             PIC X(40).
         10 T-Maj-Uuid             PIC X(36).
         10 T-Maj-Cip               PIC X(08).
     05 T-Zip-Digits-Alt REDEFINES T-Addr-Zip PIC 9(10).
     05 T-Key-School-Name        PIC X(50).
     05 T-Key-Street             PIC X(40).
     05 T-Key-City                PIC X(25).
     05 T-Key-County              PIC X(25).
     05 T-Key-Metro               PIC X(40).
     05 T-Key-State-Name          PIC X(20).
     05 FILLER                    PIC X(20).
*****************************************************************
 WORKING-STORAGE SECTION.
 01  WS-FILE-SWITCHES.
     05 WS-EOF-SCHOOLS-SW        PIC X(01) VALUE 'N'.
         88 EOF-SCHOOLS                    VALUE 'Y'.
     05 WS-T-SCHOOLS-STATUS      PIC X(02) VALUE SPACES.
         88 WS-T-SCHOOLS-OK               VALUE '00'.
*
 01  WS-COUNTERS.
     05 WS-RECS-READ             PIC 9(06) COMP VALUE 0.
     05 WS-RECS-WRITTEN          PIC 9(06) COMP VALUE 0.
     05 WS-SUB                   PIC 9(02) COMP VALUE 0.
*
*    LOWER-CASE TRANSLATE TABLE (SHOP STANDARD SS-09)
 01  WS-XLATE-TABLES.
     05 WS-XLATE-UPPER           PIC X(26)
         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     05 WS-XLATE-LOWER           PIC X(26)
         VALUE 'abcdefghijklmnopqrstuvwxyz'.
*
*    NUMERIC EDIT WORK AREAS
 01  WS-EDIT-AREAS.
     05 WS-LATITUDE-TEXT         PIC X(10).
     05 WS-LATITUDE-9            REDEFINES WS-LATITUDE-TEXT
             PIC S9(3)V9(6) SIGN LEADING SEPARATE.
     05 WS-LONGITUDE-TEXT        PIC X(10).
     05 WS-LONGITUDE-9           REDEFINES WS-LONGITUDE-TEXT
             PIC S9(3)V9(6) SIGN LEADING SEPARATE.
*****************************************************************
 PROCEDURE DIVISION.
*
 0000-MAIN-CONTROL.
     PERFORM 1000-INITIALIZE
     PERFORM 2000-PROCESS-SCHOOLS
         UNTIL EOF-SCHOOLS
     PERFORM 8000-TERMINATE
     STOP RUN
     .
*
 1000-INITIALIZE.
     OPEN INPUT F-SCHOOLS
     OPEN OUTPUT T-SCHOOLS
     PERFORM 1100-READ-SCHOOL
     .
*
 1100-READ-SCHOOL.
     READ F-SCHOOLS
         AT END
             SET EOF-SCHOOLS TO TRUE
         NOT AT END
             ADD 1 TO WS-RECS-READ
     END-READ
     .
*
 2000-PROCESS-SCHOOLS.
     PERFORM 2100-CLEAR-WORK-RECORD
     PERFORM 2200-MOVE-IDENTITY-FIELDS
     PERFORM 2300-VALIDATE-NUMERICS
     PERFORM 2400-BUILD-SEARCH-KEYS
     PERFORM 2500-WRITE-WORK-RECORD
     PERFORM 1100-READ-SCHOOL
     .
*
 2100-CLEAR-WORK-RECORD.
     INITIALIZE T-SCHOOL-ENREG
     ADD 1 TO WS-RECS-WRITTEN
     MOVE WS-RECS-WRITTEN TO T-SEQ-NO
     .
*
*    MOVE IDENTITY, ADDRESS AND PASS-THROUGH FIELDS UNCHANGED
 2200-MOVE-IDENTITY-FIELDS.
     MOVE F-School-Uuid       TO T-SCHOOL-UUID
     MOVE F-Nces-Id           TO T-Nces-Id
     MOVE F-Sd-Uuid           TO T-Sd-Uuid
     MOVE F-Lea-Id            TO T-Lea-Id
     MOVE F-Sd-Name           TO T-Sd-Name
     MOVE F-School-Name       TO T-School-Name
     MOVE F-Addr-Street       TO T-Addr-Street
     MOVE F-Addr-City         TO T-Addr-City
     MOVE F-Addr-State        TO T-Addr-State
     MOVE F-Addr-Zip          TO T-Addr-Zip
     MOVE F-County-Name       TO T-County-Name
     MOVE F-Metro-Name        TO T-Metro-Name
     MOVE F-State-Name        TO T-State-Name
     MOVE F-Phone             TO T-Phone
     MOVE F-Website           TO T-Website
     MOVE F-Grade-Overall     TO T-Grade-Overall
     MOVE F-Grade-Academics   TO T-Grade-Academics
     MOVE F-Gender-Female     TO T-Gender-Female
     MOVE F-Gender-Male       TO T-Gender-Male
     MOVE F-Grades-Offered    TO T-Grades-Offered
     MOVE F-Is-Boarding       TO T-Is-Boarding
     MOVE F-Is-Charter        TO T-Is-Charter
     MOVE F-Is-Pk             TO T-Is-Pk
     MOVE F-Is-Elementary     TO T-Is-Elementary
     MOVE F-Is-Middle         TO T-Is-Middle
     MOVE F-Is-High           TO T-Is-High
     MOVE F-Is-Public         TO T-Is-Public
     MOVE F-Religion          TO T-Religion
     MOVE F-Tuition           TO T-Tuition
     MOVE F-Pk-Tuition        TO T-Pk-Tuition
     MOVE F-Diversity         TO T-Diversity
     MOVE F-Top-College       TO T-Top-College
     MOVE F-Top-Major         TO T-Top-Major
     .
*
*    BUSINESS RULE - STEP 2 OF LOADER: INVALID/BLANK NUMERICS SET
*    THE FIELD'S INDICATOR BYTE TO MISSING RATHER THAN A VALUE.
 2300-VALIDATE-NUMERICS.
     PERFORM 2310-VALIDATE-LATITUDE
     PERFORM 2320-VALIDATE-LONGITUDE
     IF F-Act-Avg-Raw IS NUMERIC
         MOVE F-Act-Avg-Raw TO T-Act-Avg
         SET T-Act-Avg-Present TO TRUE
     ELSE
         SET T-Act-Avg-Missing TO TRUE
     END-IF
     IF F-Sat-Avg-Raw IS NUMERIC
         MOVE F-Sat-Avg-Raw TO T-Sat-Avg
         SET T-Sat-Avg-Present TO TRUE
     ELSE
         SET T-Sat-Avg-Missing TO TRUE
     END-IF
     IF F-Grad-Rate-Raw IS NUMERIC
         MOVE F-Grad-Rate-Raw TO T-Grad-Rate
         SET T-Grad-Rate-Present TO TRUE
     ELSE
         SET T-Grad-Rate-Missing TO TRUE
     END-IF
     IF F-Matric-Rate-Raw IS NUMERIC
         MOVE F-Matric-Rate-Raw TO T-Matric-Rate
         SET T-Matric-Rate-Present TO TRUE
     ELSE
         SET T-Matric-Rate-Missing TO TRUE
     END-IF
     IF F-Math-Prof-Raw IS NUMERIC
         MOVE F-Math-Prof-Raw TO T-Math-Prof
         SET T-Math-Prof-Present TO TRUE
     ELSE
         SET T-Math-Prof-Missing TO TRUE
     END-IF
     IF F-Read-Prof-Raw IS NUMERIC
         MOVE F-Read-Prof-Raw TO T-Read-Prof
         SET T-Read-Prof-Present TO TRUE
     ELSE
         SET T-Read-Prof-Missing TO TRUE
     END-IF
     IF F-Total-Students-Raw IS NUMERIC
         MOVE F-Total-Students-Raw TO T-Total-Students
         SET T-Total-Students-Present TO TRUE
     ELSE
         SET T-Total-Students-Missing TO TRUE
     END-IF
*    ED-0401 - TRAILING BLANKS ON RATIO FIELD TREATED AS INVALID
     IF F-Stu-Tch-Ratio-Raw IS NUMERIC
         MOVE F-Stu-Tch-Ratio-Raw TO T-Stu-Tch-Ratio
         SET T-Stu-Tch-Ratio-Present TO TRUE
     ELSE
         SET T-Stu-Tch-Ratio-Missing TO TRUE
     END-IF
     IF F-Free-Lunch-Raw IS NUMERIC
         MOVE F-Free-Lunch-Raw TO T-Free-Lunch
         SET T-Free-Lunch-Present TO TRUE
     ELSE
         SET T-Free-Lunch-Missing TO TRUE
     END-IF
     .
*
*    ED-0388 - SIGN HELD SEPARATE ON RAW EXTRACT; '+' AND SPACE
*    ARE BOTH TREATED AS POSITIVE.
 2310-VALIDATE-LATITUDE.
     IF F-Latitude-Digits IS NUMERIC
             AND (F-Latitude-Sign = '+' OR '-' OR SPACE)
         MOVE SPACE TO WS-LATITUDE-TEXT
         IF F-Latitude-Sign = '-'
             STRING '-' F-Latitude-Digits DELIMITED BY SIZE
                 INTO WS-LATITUDE-TEXT
         ELSE
             STRING '+' F-Latitude-Digits DELIMITED BY SIZE
                 INTO WS-LATITUDE-TEXT
         END-IF
         MOVE WS-LATITUDE-9 TO T-Latitude
         SET T-Latitude-Present TO TRUE
     ELSE
         SET T-Latitude-Missing TO TRUE
     END-IF
     .
*
 2320-VALIDATE-LONGITUDE.
     IF F-Longitude-Digits IS NUMERIC
             AND (F-Longitude-Sign = '+' OR '-' OR SPACE)
         MOVE SPACE TO WS-LONGITUDE-TEXT
         IF F-Longitude-Sign = '-'
             STRING '-' F-Longitude-Digits DELIMITED BY SIZE
                 INTO WS-LONGITUDE-TEXT
         ELSE
             STRING '+' F-Longitude-Digits DELIMITED BY SIZE
                 INTO WS-LONGITUDE-TEXT
         END-IF
         MOVE WS-LONGITUDE-9 TO T-Longitude
         SET T-Longitude-Present TO TRUE
     ELSE
         SET T-Longitude-Missing TO TRUE
     END-IF
     .
*
*    BUSINESS RULE - STEP 3 OF LOADER: LOWERCASE SEARCH KEYS.
*    MISSING TEXT (ALL SPACES) TRANSLATES TO ALL SPACES, WHICH IS
*    THE EMPTY-STRING EQUIVALENT ON A FIXED-WIDTH FIELD.
 2400-BUILD-SEARCH-KEYS.
     MOVE F-School-Name TO T-Key-School-Name
     INSPECT T-Key-School-Name
         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
     MOVE F-Addr-Street TO T-Key-Street
     INSPECT T-Key-Street
         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
     MOVE F-Addr-City TO T-Key-City
     INSPECT T-Key-City
         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
     MOVE F-County-Name TO T-Key-County
     INSPECT T-Key-County
         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
     MOVE F-Metro-Name TO T-Key-Metro
     INSPECT T-Key-Metro
         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
     MOVE F-State-Name TO T-Key-State-Name
     INSPECT T-Key-State-Name
         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
     .
*
 2500-WRITE-WORK-RECORD.
     WRITE T-SCHOOL-ENREG
         INVALID KEY
             DISPLAY '1-SCHOOL-LOAD: WRITE FAILED, KEY '
                 T-SEQ-NO ' STATUS ' WS-T-SCHOOLS-STATUS
         NOT INVALID KEY
             CONTINUE
     END-WRITE
     .
*
 8000-TERMINATE.
     CLOSE F-SCHOOLS T-SCHOOLS
     DISPLAY '1-SCHOOL-LOAD: RECORDS READ    = ' WS-RECS-READ
     DISPLAY '1-SCHOOL-LOAD: RECORDS WRITTEN = ' WS-RECS-WRITTEN
     .
