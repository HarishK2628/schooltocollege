*****************************************************************
*    PROGRAM:      4-SCHOOL-STATS
*    SYSTEM:       SCHOOL FINDER BATCH SUBSYSTEM
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.      4-SCHOOL-STATS.
 AUTHOR.          T C SUTTLE.
 INSTALLATION.    STATE DEPT OF EDUCATION - DATA SERVICES.
 DATE-WRITTEN.    04/11/1989.
 DATE-COMPILED.
 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
*    CHANGE LOG
*----------------------------------------------------------------
*    DATE      BY    REQUEST    DESCRIPTION                ~TAG:ST-0001~
*    --------  ----  ---------  -------------------------------
*    04/11/89  TCS   ED-0602    ORIGINAL CODING - TOTAL       ~TAG:ST-0002~
*                                SCHOOL COUNT ONLY.
*    09/19/89  TCS   ED-0611    DISTINCT STATE COUNT ADDED,   ~TAG:ST-0003~
*                                INDEXED-COMPLETE SCAN LIFTED
*                                FROM PHASE-2 REGION/DEPT PGM.
*    02/06/90  RQM   ED-0620    DISTINCT CITY COUNT ADDED.    ~TAG:ST-0004~
*    07/17/90  HDP   ED-0629    DISTINCT COUNTY COUNT ADDED.  ~TAG:ST-0005~
*    12/28/90  TCS   ED-0637    DISTINCT METRO AREA COUNT     ~TAG:ST-0006~
*                                ADDED - LAST OF THE FOUR.
*    05/14/91  RQM   ED-0646    BLANK/MISSING VALUES NOW      ~TAG:ST-0007~
*                                COUNTED AS ONE DISTINCT VALUE
*                                APIECE PER AUDIT ED-0646.
*    11/02/91  HDP   ED-0655    PRINTED REPORT REWORKED TO    ~TAG:ST-0008~
*                                SHOP PIPE-TABLE STYLE SU-06.
*    04/23/92  TCS   ED-0663    CITY TABLE BOUNDS RAISED TO   ~TAG:ST-0009~
*                                500 PER GROWTH IN MASTER.
*    10/09/92  RQM   ED-0671    COUNTY/METRO TABLE BOUNDS     ~TAG:ST-0010~
*                                RAISED TO 300 - SAME REASON.
*    03/19/93  HDP   ED-0680    STATE TABLE BOUNDS RAISED TO  ~TAG:ST-0011~
*                                60 (TERRITORIES INCLUDED).
*    08/06/93  TCS   ED-0688    RECORD COUNT NOW PULLED FROM  ~TAG:ST-0012~
*                                THE SAME PASS AS THE DISTINCT
*                                SCANS - NO SEPARATE COUNT PASS.
*    01/21/94  RQM   ED-0696    Y2K REVIEW - NO DATE FIELDS   ~TAG:ST-0013~
*                                STORED IN THIS PROGRAM. N/A.
*    09/14/99  HDP   ED-0759    Y2K SIGN-OFF - NO CHANGE.     ~TAG:ST-0014~
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-4381.
 OBJECT-COMPUTER.  IBM-4381.
 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT T-SCHOOLS     ASSIGN TO "2-SCHOOLS.IDX"
             ORGANIZATION IS INDEXED
             ACCESS MODE IS SEQUENTIAL
             RECORD KEY IS T-SEQ-NO
             FILE STATUS IS WS-T-SCHOOLS-STATUS.

     SELECT R-REPORT      ASSIGN TO "4-STATS-REPORT.TXT"
             ORGANIZATION LINE SEQUENTIAL.
*****************************************************************
 DATA DIVISION.
 FILE SECTION.
*    Phase-2 file (built by 1-SCHOOL-LOAD)  -  re-declared here
*    per shop practice, no COPY book is kept for this layout.
*    Full record shape carried so the FD matches the physical
*    file exactly; only the four grouping fields are used by
*    this program, the rest of the record rides along unread.
 FD  T-SCHOOLS
     RECORDING MODE IS F.
 01  T-SCHOOL-ENREG.
     05 T-SEQ-NO                 PIC 9(06) COMP.
     05 T-SCHOOL-UUID            PIC X(36).
     05 T-Nces-Id                PIC X(12).
     05 T-Sd-Uuid                PIC X(36).
     05 T-Lea-Id                 PIC X(10).
     05 T-Sd-Name                PIC X(40).
     05 T-School-Name            PIC X(50).
     05 T-Addr-Street            PIC X(40).
     05 T-Addr-City              PIC X(25).
     05 T-Addr-State             PIC X(02).
     05 T-Addr-Zip               PIC X(10).
     05 T-County-Name            PIC X(25).
     05 T-Metro-Name             PIC X(40).
     05 T-State-Name             PIC X(20).
     05 T-Latitude-Data.
         10 T-Latitude            PIC S9(3)V9(6).
         10 T-Latitude-Ind        PIC X(01).
     05 T-Longitude-Data.
         10 T-Longitude           PIC S9(3)V9(6).
         10 T-Longitude-Ind       PIC X(01).
     05 T-Phone                  PIC X(14).
     05 T-Website                PIC X(50).
     05 T-Act-Data.
         10 T-Act-Avg             PIC 9(2)V9(1).
         10 T-Act-Avg-Ind         PIC X(01).
     05 T-Sat-Data.
         10 T-Sat-Avg             PIC 9(4).
         10 T-Sat-Avg-Ind         PIC X(01).
     05 T-Grad-Data.
         10 T-Grad-Rate            PIC 9V9(4).
         10 T-Grad-Rate-Ind        PIC X(01).
     05 T-Matric-Data.
         10 T-Matric-Rate          PIC 9V9(4).
         10 T-Matric-Rate-Ind      PIC X(01).
     05 T-Math-Data.
         10 T-Math-Prof            PIC 9V9(4).
         10 T-Math-Prof-Ind        PIC X(01).
     05 T-Read-Data.
         10 T-Read-Prof            PIC 9V9(4).
         10 T-Read-Prof-Ind        PIC X(01).
     05 T-Total-Students-Data.
         10 T-Total-Students        PIC 9(6).
         10 T-Total-Students-Ind    PIC X(01).
     05 T-Stu-Tch-Data.
         10 T-Stu-Tch-Ratio         PIC 9(3)V9(1).
         10 T-Stu-Tch-Ratio-Ind     PIC X(01).
     05 T-Free-Lunch-Data.
         10 T-Free-Lunch            PIC 9V9(4).
         10 T-Free-Lunch-Ind        PIC X(01).
     05 T-Grade-Overall          PIC X(02).
     05 T-Grade-Academics        PIC X(02).
     05 T-Gender-Female          PIC 9V9(4).
     05 T-Gender-Male            PIC 9V9(4).
     05 T-Grades-Offered         PIC X(10).
     05 T-Bool-Flags.
         10 T-Is-Boarding        PIC X(01).
         10 T-Is-Charter         PIC X(01).
         10 T-Is-Pk              PIC X(01).
         10 T-Is-Elementary      PIC X(01).
         10 T-Is-Middle          PIC X(01).
         10 T-Is-High            PIC X(01).
         10 T-Is-Public          PIC X(01).
     05 T-Religion                PIC X(15).
     05 T-Tuition                 PIC 9(6).
     05 T-Pk-Tuition               PIC 9(6).
     05 T-Diversity.
         10 T-Div-African-Amer     PIC 9V9(4).
         10 T-Div-Asian            PIC 9V9(4).
         10 T-Div-Hispanic         PIC 9V9(4).
         10 T-Div-White            PIC 9V9(4).
         10 T-Div-Multiracial      PIC 9V9(4).
         10 T-Div-Native-Amer      PIC 9V9(4).
         10 T-Div-Pacific-Isl      PIC 9V9(4).
         10 T-Div-International    PIC 9V9(4).
         10 T-Div-Unknown          PIC 9V9(4).
     05 T-Top-College OCCURS 10 TIMES.
         10 T-Coll-Name            PIC X(40).
         10 T-Coll-Uuid            PIC X(36).
         10 T-Coll-Ipeds           PIC X(08).
     05 T-Top-Major OCCURS 10 TIMES.
         10 T-Maj-Name             PIC X(40).
         10 T-Maj-Uuid             PIC X(36).
         10 T-Maj-Cip               PIC X(08).
     05 T-Zip-Digits-Alt REDEFINES T-Addr-Zip PIC 9(10).
     05 T-Key-School-Name        PIC X(50).
     05 T-Key-Street             PIC X(40).
     05 T-Key-City                PIC X(25).
     05 T-Key-County              PIC X(25).
     05 T-Key-Metro               PIC X(40).
     05 T-Key-State-Name          PIC X(20).
     05 FILLER                    PIC X(20).
*
 FD  R-REPORT
     RECORDING MODE IS F.
 01  R-REPORT-LINE                PIC X(132).
*****************************************************************
 WORKING-STORAGE SECTION.
*
 01  WS-FILE-SWITCHES.
     05 WS-EOF-SCHOOLS-SW       PIC X(01) VALUE 'N'.
         88 EOF-SCHOOLS                    VALUE 'Y'.
     05 WS-T-SCHOOLS-STATUS     PIC X(02) VALUE SPACES.
*
 01  WS-COUNTERS.
     05 WS-SCHOOL-COUNT          PIC 9(06) COMP VALUE 0.
     05 WS-STATE-IDX             PIC 9(02) COMP VALUE 0.
     05 WS-CITY-IDX              PIC 9(03) COMP VALUE 0.
     05 WS-COUNTY-IDX            PIC 9(03) COMP VALUE 0.
     05 WS-METRO-IDX             PIC 9(03) COMP VALUE 0.
     05 WS-STATE-COUNT           PIC 9(02) COMP VALUE 0.
     05 WS-CITY-COUNT            PIC 9(03) COMP VALUE 0.
     05 WS-COUNTY-COUNT          PIC 9(03) COMP VALUE 0.
     05 WS-METRO-COUNT           PIC 9(03) COMP VALUE 0.
*
*    DISTINCT-VALUE TABLES - "INDEXED-COMPLETE" SCAN SHAPE
*    LIFTED FROM PHASE-2 REGION/DEPT PROGRAM (CHANGE ST-0003)
 01  WS-STATE-TABLE.
     05 WS-STATE-ENTRY OCCURS 60 TIMES.
         10 WS-STATE-COMPLETE-SW  PIC X(01) VALUE 'N'.
             88 WS-STATE-COMPLETE            VALUE 'Y'.
         10 WS-STATE-VALUE        PIC X(02).
*
 01  WS-CITY-TABLE.
     05 WS-CITY-ENTRY OCCURS 500 TIMES.
         10 WS-CITY-COMPLETE-SW   PIC X(01) VALUE 'N'.
             88 WS-CITY-COMPLETE             VALUE 'Y'.
         10 WS-CITY-VALUE         PIC X(25).
*
 01  WS-COUNTY-TABLE.
     05 WS-COUNTY-ENTRY OCCURS 300 TIMES.
         10 WS-COUNTY-COMPLETE-SW PIC X(01) VALUE 'N'.
             88 WS-COUNTY-COMPLETE           VALUE 'Y'.
         10 WS-COUNTY-VALUE       PIC X(25).
*
 01  WS-METRO-TABLE.
     05 WS-METRO-ENTRY OCCURS 300 TIMES.
         10 WS-METRO-COMPLETE-SW  PIC X(01) VALUE 'N'.
             88 WS-METRO-COMPLETE            VALUE 'Y'.
         10 WS-METRO-VALUE        PIC X(40).
*
*    STATS-SUMMARY RECORD - THE FOUR DISTINCT COUNTS PLUS THE
*    TOTAL, KEPT AS ONE GROUP SO THE WHOLE SUMMARY CAN BE
*    DISPLAYED TO THE RUN LOG IN ONE STATEMENT (SU-06 HABIT).
 01  WS-STATS-SUMMARY.
     05 WS-SUM-TOTAL-SCHOOLS      PIC 9(06).
     05 WS-SUM-DISTINCT-STATES    PIC 9(04).
     05 WS-SUM-DISTINCT-CITIES    PIC 9(04).
     05 WS-SUM-DISTINCT-COUNTIES  PIC 9(04).
     05 WS-SUM-DISTINCT-METROS    PIC 9(04).
 01  WS-STATS-SUMMARY-ALT REDEFINES WS-STATS-SUMMARY
                                     PIC X(22).
*
*    RAW DUMP VIEW OF THE STATE TABLE FOR THE RUN-LOG AUDIT
*    LINE (SHOP HABIT - SEE 3000-PRINT-STATS-REPORT)
 01  WS-STATE-TABLE-ALT REDEFINES WS-STATE-TABLE
                                     PIC X(180).
*
*    PRINTED-REPORT AREA (SHOP PIPE-TABLE STYLE, SU-06)
 01  WS-REPORT-AREA.
     05 WS-RPT-HEADER.
         10 FILLER            PIC X(20) VALUE
             'SCHOOL FINDER STATS '.
         10 FILLER            PIC X(112) VALUE SPACES.
     05 WS-RPT-RULE               PIC X(132) VALUE ALL '-'.
     05 WS-RPT-TOTALS.
         10 FILLER PIC X(24) VALUE 'Total Schools ...... : '.
         10 WS-RPT-TOT-SCHOOLS   PIC Z(5)9.
         10 FILLER PIC X(102) VALUE SPACES.
     05 WS-RPT-STATE-LINE.
         10 FILLER PIC X(24) VALUE 'Distinct States ..... : '.
         10 WS-RPT-DIST-STATES   PIC Z(3)9.
         10 FILLER PIC X(105) VALUE SPACES.
     05 WS-RPT-CITY-LINE.
         10 FILLER PIC X(24) VALUE 'Distinct Cities ..... : '.
         10 WS-RPT-DIST-CITIES   PIC Z(3)9.
         10 FILLER PIC X(105) VALUE SPACES.
     05 WS-RPT-COUNTY-LINE.
         10 FILLER PIC X(24) VALUE 'Distinct Counties ... : '.
         10 WS-RPT-DIST-COUNTIES PIC Z(3)9.
         10 FILLER PIC X(105) VALUE SPACES.
     05 WS-RPT-METRO-LINE.
         10 FILLER PIC X(24) VALUE 'Distinct Metro Areas  : '.
         10 WS-RPT-DIST-METROS   PIC Z(3)9.
         10 FILLER PIC X(105) VALUE SPACES.
*****************************************************************
 PROCEDURE DIVISION.
*
 0000-MAIN-CONTROL.
     PERFORM 1000-INITIALIZE
     PERFORM 2000-PROCESS-ONE-SCHOOL UNTIL EOF-SCHOOLS
     PERFORM 3000-PRINT-STATS-REPORT
     PERFORM 9000-TERMINATE
     STOP RUN
     .
*
 1000-INITIALIZE.
     OPEN INPUT  T-SCHOOLS
     OPEN OUTPUT R-REPORT
     PERFORM 1900-READ-SCHOOL
     .
 1900-READ-SCHOOL.
     READ T-SCHOOLS NEXT RECORD
         AT END
             SET EOF-SCHOOLS TO TRUE
         NOT AT END
             ADD 1 TO WS-SCHOOL-COUNT
     END-READ
     .
*
*================================================================
*    STATS (BATCH FLOW STEP - DISTINCT VALUE ACCUMULATION)
*================================================================
 2000-PROCESS-ONE-SCHOOL.
     PERFORM 2100-ACCUM-STATE
     PERFORM 2200-ACCUM-CITY
     PERFORM 2300-ACCUM-COUNTY
     PERFORM 2400-ACCUM-METRO
     PERFORM 1900-READ-SCHOOL
     .
*
 2100-ACCUM-STATE.
     MOVE 1 TO WS-STATE-IDX
     PERFORM 2110-TEST-ONE-STATE
         UNTIL WS-STATE-IDX > WS-STATE-COUNT
         OR WS-STATE-VALUE(WS-STATE-IDX) = T-Addr-State
     IF WS-STATE-IDX > WS-STATE-COUNT
         ADD 1 TO WS-STATE-COUNT
         MOVE T-Addr-State TO WS-STATE-VALUE(WS-STATE-COUNT)
         SET WS-STATE-COMPLETE(WS-STATE-COUNT) TO TRUE
     END-IF
     .
 2110-TEST-ONE-STATE.
     ADD 1 TO WS-STATE-IDX
     .
*
 2200-ACCUM-CITY.
     MOVE 1 TO WS-CITY-IDX
     PERFORM 2210-TEST-ONE-CITY
         UNTIL WS-CITY-IDX > WS-CITY-COUNT
         OR WS-CITY-VALUE(WS-CITY-IDX) = T-Addr-City
     IF WS-CITY-IDX > WS-CITY-COUNT
         ADD 1 TO WS-CITY-COUNT
         MOVE T-Addr-City TO WS-CITY-VALUE(WS-CITY-COUNT)
         SET WS-CITY-COMPLETE(WS-CITY-COUNT) TO TRUE
     END-IF
     .
 2210-TEST-ONE-CITY.
     ADD 1 TO WS-CITY-IDX
     .
*
 2300-ACCUM-COUNTY.
     MOVE 1 TO WS-COUNTY-IDX
     PERFORM 2310-TEST-ONE-COUNTY
         UNTIL WS-COUNTY-IDX > WS-COUNTY-COUNT
         OR WS-COUNTY-VALUE(WS-COUNTY-IDX) = T-County-Name
     IF WS-COUNTY-IDX > WS-COUNTY-COUNT
         ADD 1 TO WS-COUNTY-COUNT
         MOVE T-County-Name
             TO WS-COUNTY-VALUE(WS-COUNTY-COUNT)
         SET WS-COUNTY-COMPLETE(WS-COUNTY-COUNT) TO TRUE
     END-IF
     .
 2310-TEST-ONE-COUNTY.
     ADD 1 TO WS-COUNTY-IDX
     .
*
 2400-ACCUM-METRO.
     MOVE 1 TO WS-METRO-IDX
     PERFORM 2410-TEST-ONE-METRO
         UNTIL WS-METRO-IDX > WS-METRO-COUNT
         OR WS-METRO-VALUE(WS-METRO-IDX) = T-Metro-Name
     IF WS-METRO-IDX > WS-METRO-COUNT
         ADD 1 TO WS-METRO-COUNT
         MOVE T-Metro-Name
             TO WS-METRO-VALUE(WS-METRO-COUNT)
         SET WS-METRO-COMPLETE(WS-METRO-COUNT) TO TRUE
     END-IF
     .
 2410-TEST-ONE-METRO.
     ADD 1 TO WS-METRO-IDX
     .
*
*================================================================
*    STATS-SUMMARY REPORT
*================================================================
 3000-PRINT-STATS-REPORT.
     MOVE WS-SCHOOL-COUNT     TO WS-SUM-TOTAL-SCHOOLS
     MOVE WS-STATE-COUNT      TO WS-SUM-DISTINCT-STATES
     MOVE WS-CITY-COUNT       TO WS-SUM-DISTINCT-CITIES
     MOVE WS-COUNTY-COUNT     TO WS-SUM-DISTINCT-COUNTIES
     MOVE WS-METRO-COUNT      TO WS-SUM-DISTINCT-METROS
     DISPLAY 'STATS SUMMARY : ' WS-STATS-SUMMARY-ALT
     WRITE R-REPORT-LINE FROM WS-RPT-HEADER
     WRITE R-REPORT-LINE FROM WS-RPT-RULE
     MOVE WS-SCHOOL-COUNT TO WS-RPT-TOT-SCHOOLS
     WRITE R-REPORT-LINE FROM WS-RPT-TOTALS
     MOVE WS-STATE-COUNT TO WS-RPT-DIST-STATES
     WRITE R-REPORT-LINE FROM WS-RPT-STATE-LINE
     MOVE WS-CITY-COUNT TO WS-RPT-DIST-CITIES
     WRITE R-REPORT-LINE FROM WS-RPT-CITY-LINE
     MOVE WS-COUNTY-COUNT TO WS-RPT-DIST-COUNTIES
     WRITE R-REPORT-LINE FROM WS-RPT-COUNTY-LINE
     MOVE WS-METRO-COUNT TO WS-RPT-DIST-METROS
     WRITE R-REPORT-LINE FROM WS-RPT-METRO-LINE
     WRITE R-REPORT-LINE FROM WS-RPT-RULE
     .
*
 9000-TERMINATE.
     CLOSE T-SCHOOLS R-REPORT
     DISPLAY 'STATE TABLE AUDIT: ' WS-STATE-TABLE-ALT
     DISPLAY 'SCHOOLS SCANNED: ' WS-SCHOOL-COUNT
     .
