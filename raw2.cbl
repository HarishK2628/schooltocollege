*****************************************************************
*    PROGRAM:      2-SCHOOL-SEARCH
*    SYSTEM:       SCHOOL FINDER BATCH SUBSYSTEM
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.      2-SCHOOL-SEARCH.
 AUTHOR.          R Q MARTELL.
 INSTALLATION.    STATE DEPT OF EDUCATION - DATA SERVICES.
 DATE-WRITTEN.    05/02/1988.
 DATE-COMPILED.
 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
*    CHANGE LOG
*----------------------------------------------------------------
*    DATE      BY    REQUEST    DESCRIPTION                ~TAG:SS-0001~
*    --------  ----  ---------  -------------------------------
*    05/02/88  RQM   ED-0221    ORIGINAL CODING - CITY/STATE ~TAG:SS-0002~
*                                EXACT MATCH ONLY.
*    09/14/88  RQM   ED-0233    ZIP-PREFIX CASCADE ADDED.    ~TAG:SS-0003~
*    02/06/89  HDP   ED-0252    STREET-ADDRESS CASCADE ADDED ~TAG:SS-0004~
*                                (NORMALIZED COMPARE).
*    07/21/89  TCS   ED-0268    GENERAL SEARCH ENGINE ADDED  ~TAG:SS-0005~
*                                - TOKENIZER, STOPWORDS.
*    01/09/90  TCS   ED-0281    RELEVANCE SCORE WEIGHTS      ~TAG:SS-0006~
*                                TUNED PER ACADEMIC OFFICE.
*    06/18/90  RQM   ED-0296    50-RECORD CAP ON DETAIL       ~TAG:SS-0007~
*                                OUTPUT (ZIP QUERIES EXEMPT).
*    12/03/90  HDP   ED-0312    AGGREGATE METRICS PARAGRAPH   ~TAG:SS-0008~
*                                SPLIT OUT OF DETAIL WRITER.
*    04/29/91  TCS   ED-0329    INTERNAL SORT OF HITS ADDED   ~TAG:SS-0009~
*                                (WORK FILE IN/OUT PAIR).
*    10/11/91  RQM   ED-0341    COLLEGE-PREP SCORE COMPONENT  ~TAG:SS-0010~
*                                (ACADEMICS LETTER GRADE MAP).
*    03/15/92  HDP   ED-0359    PRINTED QUERY REPORT ADDED.   ~TAG:SS-0011~
*    08/02/92  TCS   ED-0374    PHRASE-EQUALITY BONUS ADDED   ~TAG:SS-0012~
*                                TO RELEVANCE FORMULA.
*    01/20/93  RQM   ED-0390    METRO SUBSTRING/EXACT BONUS.  ~TAG:SS-0013~
*    07/08/93  HDP   ED-0405    SCHOOL TYPE COLUMN ADDED TO   ~TAG:SS-0014~
*                                DETAIL AND REPORT LINES.
*    02/02/94  TCS   ED-0422    ZIPCODE NORMALIZATION SHARED  ~TAG:SS-0015~
*                                WITH PHASE-4 PROFILE PGM.
*    09/19/94  RQM   ED-0438    STOPWORD LIST EXTENDED WITH   ~TAG:SS-0016~
*                                'DISTRICT'.
*    04/03/95  HDP   ED-0451    FILLER PADS ADDED PER SHOP    ~TAG:SS-0017~
*                                STANDARD SS-14.
*    11/11/96  TCS   ED-0470    HIT TABLE BOUNDS RAISED.      ~TAG:SS-0018~
*    02/19/98  RQM   ED-0498    Y2K REVIEW - NO DATE FIELDS   ~TAG:SS-0019~
*                                STORED IN THIS PROGRAM. N/A.
*    10/05/99  HDP   ED-0519    Y2K SIGN-OFF - NO CHANGE.     ~TAG:SS-0020~
*    03/14/00  RQM   ED-0685    ZIP NORMALIZE CORRECTED - A   ~TAG:SS-0021~
*                                PURE-NUMBER RAW ZIP NOW ZERO-
*                                PADS TO 5 AND IS LEFT WHOLE,
*                                NEVER SPLIT 5-4 LIKE A
*                                PUNCTUATED RAW VALUE IS.
*    04/06/00  RQM   ED-0692    COLLEGE-PREP NOW SKIPS A       ~TAG:SS-0022~
*                                PRESENT-BUT-ZERO MATH OR
*                                READ PROFICIENCY INSTEAD OF
*                                AVERAGING THE ZERO IN.
*    04/06/00  RQM   ED-0692    READINESS FLOORED AT 0 - AN    ~TAG:SS-0023~
*                                OUT-OF-RANGE SAT MEAN NO
*                                LONGER WRAPS NEGATIVE INTO
*                                THE UNSIGNED AGG FIELD.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-4381.
 OBJECT-COMPUTER.  IBM-4381.
 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT T-SCHOOLS     ASSIGN TO "2-SCHOOLS.IDX"
             ORGANIZATION IS INDEXED
             ACCESS MODE IS SEQUENTIAL
             RECORD KEY IS T-SEQ-NO
             FILE STATUS IS WS-T-SCHOOLS-STATUS.

     SELECT Q-QUERIES     ASSIGN TO "2-QUERIES.DAT"
             ORGANIZATION LINE SEQUENTIAL.

     SELECT D-DETAIL      ASSIGN TO "3-SEARCH-DETAIL.DAT"
             ORGANIZATION LINE SEQUENTIAL.

     SELECT R-REPORT      ASSIGN TO "3-SEARCH-REPORT.TXT"
             ORGANIZATION LINE SEQUENTIAL.

     SELECT H-HITS-IN     ASSIGN TO "WORK-HITS-IN.DAT"
             ORGANIZATION LINE SEQUENTIAL.

     SELECT H-HITS-OUT    ASSIGN TO "WORK-HITS-OUT.DAT"
             ORGANIZATION LINE SEQUENTIAL.

     SELECT S-HIT-SORT    ASSIGN TO DISK.
*****************************************************************
 DATA DIVISION.
 FILE SECTION.
*    Phase-2-file (built by 1-SCHOOL-LOAD)  -  re-declared here
*    per shop practice, no COPY book is kept for this layout.
 FD  T-SCHOOLS
     RECORDING MODE IS F.
 01  T-SCHOOL-ENREG.
     05 T-SEQ-NO                 PIC 9(06) COMP.
     05 T-SCHOOL-UUID            PIC X(36).
     05 T-Nces-Id                PIC X(12).
     05 T-Sd-Uuid                PIC X(36).
     05 T-Lea-Id                 PIC X(10).
     05 T-Sd-Name                PIC X(40).
     05 T-School-Name            PIC X(50).
     05 T-Addr-Street            PIC X(40).
     05 T-Addr-City              PIC X(25).
     05 T-Addr-State             PIC X(02).
     05 T-Addr-Zip               PIC X(10).
     05 T-County-Name            PIC X(25).
     05 T-Metro-Name             PIC X(40).
     05 T-State-Name             PIC X(20).
     05 T-Latitude-Data.
         10 T-Latitude            PIC S9(3)V9(6).
         10 T-Latitude-Ind        PIC X(01).
     05 T-Longitude-Data.
         10 T-Longitude           PIC S9(3)V9(6).
         10 T-Longitude-Ind       PIC X(01).
     05 T-Phone                  PIC X(14).
     05 T-Website                PIC X(50).
     05 T-Act-Data.
         10 T-Act-Avg             PIC 9(2)V9(1).
         10 T-Act-Avg-Ind         PIC X(01).
             88 T-Act-Avg-Present         VALUE 'P'.
     05 T-Sat-Data.
         10 T-Sat-Avg             PIC 9(4).
         10 T-Sat-Avg-Ind         PIC X(01).
             88 T-Sat-Avg-Present         VALUE 'P'.
     05 T-Grad-Data.
         10 T-Grad-Rate            PIC 9V9(4).
         10 T-Grad-Rate-Ind        PIC X(01).
             88 T-Grad-Rate-Present        VALUE 'P'.
     05 T-Matric-Data.
         10 T-Matric-Rate          PIC 9V9(4).
         10 T-Matric-Rate-Ind      PIC X(01).
             88 T-Matric-Rate-Present      VALUE 'P'.
     05 T-Math-Data.
         10 T-Math-Prof            PIC 9V9(4).
         10 T-Math-Prof-Ind        PIC X(01).
             88 T-Math-Prof-Present        VALUE 'P'.
     05 T-Read-Data.
         10 T-Read-Prof            PIC 9V9(4).
         10 T-Read-Prof-Ind        PIC X(01).
             88 T-Read-Prof-Present        VALUE 'P'.
     05 T-Total-Students-Data.
         10 T-Total-Students        PIC 9(6).
         10 T-Total-Students-Ind    PIC X(01).
             88 T-Total-Students-Present  VALUE 'P'.
     05 T-Stu-Tch-Data.
         10 T-Stu-Tch-Ratio         PIC 9(3)V9(1).
         10 T-Stu-Tch-Ratio-Ind     PIC X(01).
     05 T-Free-Lunch-Data.
         10 T-Free-Lunch            PIC 9V9(4).
         10 T-Free-Lunch-Ind        PIC X(01).
     05 T-Grade-Overall          PIC X(02).
     05 T-Grade-Academics        PIC X(02).
     05 T-Gender-Female          PIC 9V9(4).
     05 T-Gender-Male            PIC 9V9(4).
     05 T-Grades-Offered         PIC X(10).
     05 T-Bool-Flags.
         10 T-Is-Boarding        PIC X(01).
         10 T-Is-Charter         PIC X(01).
         10 T-Is-Pk              PIC X(01).
         10 T-Is-Elementary      PIC X(01).
         10 T-Is-Middle          PIC X(01).
         10 T-Is-High            PIC X(01).
         10 T-Is-Public          PIC X(01).
     05 T-Religion                PIC X(15).
     05 T-Tuition                 PIC 9(6).
     05 T-Pk-Tuition               PIC 9(6).
     05 T-Diversity.
         10 T-Div-African-Amer     PIC 9V9(4).
         10 T-Div-Asian            PIC 9V9(4).
         10 T-Div-Hispanic         PIC 9V9(4).
         10 T-Div-White            PIC 9V9(4).
         10 T-Div-Multiracial      PIC 9V9(4).
         10 T-Div-Native-Amer      PIC 9V9(4).
         10 T-Div-Pacific-Isl      PIC 9V9(4).
         10 T-Div-International    PIC 9V9(4).
         10 T-Div-Unknown          PIC 9V9(4).
     05 T-Top-College OCCURS 10 TIMES.
         10 T-Coll-Name            PIC X(40).
         10 T-Coll-Uuid            PIC X(36).
         10 T-Coll-Ipeds           PIC X(08).
     05 T-Top-Major OCCURS 10 TIMES.
         10 T-Maj-Name             PIC X(40).
         10 T-Maj-Uuid             PIC X(36).
         10 T-Maj-Cip               PIC X(08).
     05 T-Zip-Digits-Alt REDEFINES T-Addr-Zip PIC 9(10).
     05 T-Key-School-Name        PIC X(50).
     05 T-Key-Street             PIC X(40).
     05 T-Key-City                PIC X(25).
     05 T-Key-County              PIC X(25).
     05 T-Key-Metro               PIC X(40).
     05 T-Key-State-Name          PIC X(20).
     05 FILLER                    PIC X(20).
*
 FD  Q-QUERIES
     RECORDING MODE IS F.
 01  Q-QUERY-ENREG.
     05 Q-QUERY-TEXT              PIC X(60).
     05 FILLER                    PIC X(05).
*
 FD  D-DETAIL
     RECORDING MODE IS F.
 01  D-DETAIL-ENREG.
     05 D-Out-Uuid                PIC X(36).
     05 D-Out-Name                PIC X(50).
     05 D-Out-City                PIC X(25).
     05 D-Out-State                PIC X(02).
     05 D-Out-Zip                  PIC X(10).
     05 D-Out-Readiness-Data.
         10 D-Out-Readiness        PIC 9(2)V9(1).
         10 D-Out-Readiness-Ind    PIC X(01).
     05 D-Out-Cprep-Data.
         10 D-Out-Cprep            PIC 9(3)V9(2).
         10 D-Out-Cprep-Ind        PIC X(01).
     05 D-Out-Enroll-Data.
         10 D-Out-Enroll-Pct       PIC 9(3)V9(2).
         10 D-Out-Enroll-Ind       PIC X(01).
     05 D-Out-Grad-Data.
         10 D-Out-Grad-Pct         PIC 9(3)V9(2).
         10 D-Out-Grad-Ind         PIC X(01).
     05 D-Out-Math-Data.
         10 D-Out-Math-Pct         PIC 9(3)V9(2).
         10 D-Out-Math-Ind         PIC X(01).
     05 D-Out-Read-Data.
         10 D-Out-Read-Pct         PIC 9(3)V9(2).
         10 D-Out-Read-Ind         PIC X(01).
     05 D-Out-Tots-Data.
         10 D-Out-Tot-Students     PIC 9(6).
         10 D-Out-Tot-Ind          PIC X(01).
     05 D-Out-Sat-Data.
         10 D-Out-Sat               PIC 9(4).
         10 D-Out-Sat-Ind           PIC X(01).
     05 D-Out-Act-Data.
         10 D-Out-Act                PIC 9(2)V9(1).
         10 D-Out-Act-Ind            PIC X(01).
     05 D-Out-School-Type          PIC X(07).
     05 D-Out-Relevance            PIC 9(4)V9(2).
     05 FILLER                     PIC X(30).
*
 FD  R-REPORT
     RECORDING MODE IS F.
 01  R-REPORT-LINE                PIC X(132).
*
 FD  H-HITS-IN
     RECORDING MODE IS F.
 01  H-HITS-IN-ENREG.
     05 HI-Sort-Score              PIC S9(4)V99.
     05 HI-Sort-Seq                PIC 9(05).
     05 HI-Sort-Idx                PIC 9(05).
*
 FD  H-HITS-OUT
     RECORDING MODE IS F.
 01  H-HITS-OUT-ENREG.
     05 HO-Sort-Score              PIC S9(4)V99.
     05 HO-Sort-Seq                PIC 9(05).
     05 HO-Sort-Idx                PIC 9(05).
*
 SD  S-HIT-SORT.
 01  S-HIT-REC.
     05 S-Sort-Score               PIC S9(4)V99.
     05 S-Sort-Seq                 PIC 9(05).
     05 S-Sort-Idx                 PIC 9(05).
*****************************************************************
 WORKING-STORAGE SECTION.
*
 01  WS-FILE-SWITCHES.
     05 WS-EOF-SCHOOLS-SW        PIC X(01) VALUE 'N'.
         88 EOF-SCHOOLS                    VALUE 'Y'.
     05 WS-EOF-QUERIES-SW        PIC X(01) VALUE 'N'.
         88 EOF-QUERIES                    VALUE 'Y'.
     05 WS-EOF-HITS-OUT-SW       PIC X(01) VALUE 'N'.
         88 EOF-HITS-OUT                   VALUE 'Y'.
     05 WS-T-SCHOOLS-STATUS      PIC X(02) VALUE SPACES.
*
 01  WS-COUNTERS.
     05 WS-QUERIES-PROCESSED     PIC 9(06) COMP VALUE 0.
     05 WS-SCHOOL-COUNT          PIC 9(05) COMP VALUE 0.
     05 T00-IDX                  PIC 9(05) COMP VALUE 0.
     05 WS-HIT-COUNT             PIC 9(05) COMP VALUE 0.
     05 WS-HIT-SEQ                PIC 9(05) COMP VALUE 0.
     05 WS-DETAIL-COUNT           PIC 9(05) COMP VALUE 0.
     05 WS-TOK-IDX                PIC 9(02) COMP VALUE 0.
     05 WS-STOP-IDX                PIC 9(02) COMP VALUE 0.
     05 WS-CHAR-IDX                PIC 9(02) COMP VALUE 0.
     05 WS-SCAN-IDX                PIC 9(02) COMP VALUE 0.
     05 WS-TOKEN-COUNT             PIC 9(02) COMP VALUE 0.
     05 WS-MATCH-COUNT             PIC 9(02) COMP VALUE 0.
     05 WS-REMAINING-COUNT         PIC 9(02) COMP VALUE 0.
     05 WS-BASE-COUNT              PIC 9(05) COMP VALUE 0.
     05 WS-TOKEN-FILTER-COUNT      PIC 9(05) COMP VALUE 0.
     05 WS-CUR-LEN                 PIC 9(02) COMP VALUE 0.
     05 WS-PHRASE-LEN              PIC 9(02) COMP VALUE 0.
     05 WS-QUERY-LEN                PIC 9(02) COMP VALUE 0.
     05 WS-WINNING-STRATEGY         PIC 9(01) COMP VALUE 0.
*        1=ZIP 2=STREET 3=CITY 4=STATE 5=GENERAL
*
 01  WS-QUERY-WORK.
     05 WS-QUERY-LOWER            PIC X(60).
     05 WS-QUERY-DIGITS           PIC X(60).
     05 WS-DIGIT-COUNT            PIC 9(02) COMP VALUE 0.
     05 WS-LETTER-COUNT           PIC 9(02) COMP VALUE 0.
     05 WS-ZIP-PREFIX             PIC X(05).
     05 WS-QUERY-STREET-NORM      PIC X(60).
     05 WS-QUERY-COMBO-NORM       PIC X(60).
     05 WS-IS-ZIP-CANDIDATE-SW    PIC X(01) VALUE 'N'.
         88 WS-IS-ZIP-CANDIDATE            VALUE 'Y'.
     05 WS-HAS-DIGIT-SW           PIC X(01) VALUE 'N'.
         88 WS-HAS-DIGIT                    VALUE 'Y'.
*
*    TOKEN TABLE - HOLDS UP TO 15 SEARCH TOKENS PER QUERY
 01  WS-TOKEN-AREA.
     05 WS-TOKEN-ENTRY OCCURS 15 TIMES.
         10 WS-TOKEN-TEXT          PIC X(60).
         10 WS-TOKEN-LEN            PIC 9(02) COMP.
         10 WS-IS-MATCH-TOKEN       PIC X(01).
     05 WS-CUR-TOKEN               PIC X(60).
*
*    STOPWORD LIST (SHOP CONSTANT SC-07)
 01  WS-STOPWORD-LIST.
     05 FILLER PIC X(20) VALUE 'area'.
     05 FILLER PIC X(20) VALUE 'county'.
     05 FILLER PIC X(20) VALUE 'state'.
     05 FILLER PIC X(20) VALUE 'city'.
     05 FILLER PIC X(20) VALUE 'school'.
     05 FILLER PIC X(20) VALUE 'schools'.
     05 FILLER PIC X(20) VALUE 'district'.
 01  WS-STOPWORD-TABLE REDEFINES WS-STOPWORD-LIST.
     05 WS-STOPWORD OCCURS 7 TIMES PIC X(20).
     05 WS-STOPWORD-FOUND-SW      PIC X(01) VALUE 'N'.
         88 WS-STOPWORD-FOUND               VALUE 'Y'.
*
*    ACADEMICS LETTER-GRADE MAP (BUSINESS RULE 5)
 01  WS-GRADE-MAP-LIST.
     05 FILLER PIC X(02) VALUE 'A+'.
     05 FILLER PIC 9(03) VALUE 100.
     05 FILLER PIC X(02) VALUE 'A '.
     05 FILLER PIC 9(03) VALUE 095.
     05 FILLER PIC X(02) VALUE 'A-'.
     05 FILLER PIC 9(03) VALUE 090.
     05 FILLER PIC X(02) VALUE 'B+'.
     05 FILLER PIC 9(03) VALUE 085.
     05 FILLER PIC X(02) VALUE 'B '.
     05 FILLER PIC 9(03) VALUE 080.
     05 FILLER PIC X(02) VALUE 'B-'.
     05 FILLER PIC 9(03) VALUE 075.
     05 FILLER PIC X(02) VALUE 'C+'.
     05 FILLER PIC 9(03) VALUE 070.
     05 FILLER PIC X(02) VALUE 'C '.
     05 FILLER PIC 9(03) VALUE 065.
 01  WS-GRADE-MAP-TABLE REDEFINES WS-GRADE-MAP-LIST.
     05 WS-GRADE-MAP-ENTRY OCCURS 8 TIMES.
         10 WS-GRADE-MAP-LETTER    PIC X(02).
         10 WS-GRADE-MAP-SCORE     PIC 9(03).
*
*    GENERIC SUBSTRING/COMPARE WORK AREA (SHOP UTILITY SU-02)
 01  WS-GENERIC-SEARCH.
     05 WS-GEN-HAYSTACK           PIC X(80).
     05 WS-GEN-NEEDLE             PIC X(60).
     05 WS-GEN-NEEDLE-LEN         PIC 9(02) COMP.
     05 WS-GEN-FOUND-SW           PIC X(01).
         88 WS-GEN-FOUND                    VALUE 'Y'.
     05 WS-GEN-TALLY              PIC 9(03) COMP.
     05 WS-CMP-BUF                PIC X(60).
     05 WS-CMP-BUF2               PIC X(60).
     05 WS-ALL-MATCH-SW           PIC X(01).
     05 WS-USE-TOKEN-SET-SW       PIC X(01).
     05 WS-ROW-QUALIFIES-SW       PIC X(01).
     05 WS-SCORE-ACCUM            PIC S9(4)V99 COMP.
     05 WS-CURRENT-SCORE          PIC S9(4)V99.
     05 WS-ACT-CONTRIB            PIC S9(4)V99 COMP.
     05 WS-SAT-CONTRIB            PIC S9(4)V99 COMP.
*
*    ZIP NORMALIZATION UTILITY WORK AREA (SHOP UTILITY SU-04)
 01  WS-ZIP-UTILITY.
     05 WS-ZIP-IN                 PIC X(10).
     05 WS-ZIP-OUT                PIC X(10).
     05 WS-ZIP-DIGITS             PIC X(10).
     05 WS-ZIP-DIGIT-COUNT        PIC 9(02) COMP.
     05 WS-ZIP-MISSING-SW         PIC X(01).
         88 WS-ZIP-MISSING                 VALUE 'Y'.
     05 WS-ZIP-ALLDIGIT-SW        PIC X(01).
         88 WS-ZIP-IS-ALLDIGIT             VALUE 'Y'.
     05 WS-ZIP-NONBLANK-CT        PIC 9(02) COMP.
     05 WS-ZIP-PAD-BUF            PIC X(05).
*
*    IN-MEMORY SCHOOL TABLE - LOADED ONCE FROM 2-SCHOOLS.IDX
*    (THE MASTER LIVES IN MEMORY FOR THE LIFE OF THE RUN, PER
*    ACADEMIC OFFICE SPEC ED-0221 SECTION 3).
 01  T00-SCHOOL-TABLE.
     05 T00-ENTRY OCCURS 500 TIMES.
         10 T00-UUID             PIC X(36).
         10 T00-NAME             PIC X(50).
         10 T00-KEY-NAME         PIC X(50).
         10 T00-STREET           PIC X(40).
         10 T00-KEY-STREET       PIC X(40).
         10 T00-CITY             PIC X(25).
         10 T00-KEY-CITY         PIC X(25).
         10 T00-STATE            PIC X(02).
         10 T00-ZIP              PIC X(10).
         10 T00-COUNTY           PIC X(25).
         10 T00-KEY-COUNTY       PIC X(25).
         10 T00-METRO            PIC X(40).
         10 T00-KEY-METRO        PIC X(40).
         10 T00-STATE-NAME       PIC X(20).
         10 T00-KEY-STATE-NAME   PIC X(20).
         10 T00-ACT-AVG          PIC 9(2)V9(1).
         10 T00-ACT-AVG-IND      PIC X(01).
             88 T00-ACT-AVG-PRESENT VALUE 'P'.
         10 T00-SAT-AVG            PIC 9(4).
         10 T00-SAT-AVG-IND        PIC X(01).
             88 T00-SAT-AVG-PRESENT VALUE 'P'.
         10 T00-GRAD-RATE          PIC 9V9(4).
         10 T00-GRAD-RATE-IND      PIC X(01).
             88 T00-GRAD-RATE-PRESENT VALUE 'P'.
         10 T00-MATRIC-RATE        PIC 9V9(4).
         10 T00-MATRIC-RATE-IND    PIC X(01).
             88 T00-MATRIC-RATE-PRESENT VALUE 'P'.
         10 T00-MATH-PROF          PIC 9V9(4).
         10 T00-MATH-PROF-IND      PIC X(01).
             88 T00-MATH-PROF-PRESENT VALUE 'P'.
         10 T00-READ-PROF          PIC 9V9(4).
         10 T00-READ-PROF-IND      PIC X(01).
             88 T00-READ-PROF-PRESENT VALUE 'P'.
         10 T00-TOTAL-STUDENTS     PIC 9(6).
         10 T00-TOTAL-STUDENTS-IND PIC X(01).
             88 T00-TOTAL-STUDENTS-PRESENT VALUE 'P'.
         10 T00-GRADE-ACADEMICS    PIC X(02).
         10 T00-IS-PUBLIC          PIC X(01).
         10 T00-IS-CHARTER         PIC X(01).
 01  T00-BASE-FLAGS.
     05 WS-BASE-MATCH OCCURS 500 TIMES PIC X(01).
 01  T00-TOKEN-FLAGS.
     05 WS-TOKEN-MATCH OCCURS 500 TIMES PIC X(01).
*
*    AGGREGATE ACCUMULATORS (BUSINESS RULE 3, OVER FULL HIT SET)
 01  WS-AGGREGATE-AREA.
     05 WS-AGG-QUERY               PIC X(60).
     05 WS-AGG-ACT-SUM              PIC S9(7)V99 COMP.
     05 WS-AGG-ACT-CNT              PIC 9(05) COMP.
     05 WS-AGG-SAT-SUM              PIC S9(9)V99 COMP.
     05 WS-AGG-SAT-CNT              PIC 9(05) COMP.
     05 WS-AGG-MATH-SUM             PIC S9(7)V9999 COMP.
     05 WS-AGG-MATH-CNT             PIC 9(05) COMP.
     05 WS-AGG-READ-SUM             PIC S9(7)V9999 COMP.
     05 WS-AGG-READ-CNT             PIC 9(05) COMP.
     05 WS-AGG-MATRIC-SUM           PIC S9(7)V9999 COMP.
     05 WS-AGG-MATRIC-CNT           PIC 9(05) COMP.
     05 WS-AGG-GRAD-SUM             PIC S9(7)V9999 COMP.
     05 WS-AGG-GRAD-CNT             PIC 9(05) COMP.
     05 WS-AGG-READINESS            PIC 9(03).
     05 WS-AGG-READINESS-S          PIC S9(05) COMP.
     05 WS-AGG-ACAD-PREP            PIC 9(03).
     05 WS-AGG-ENROLLMENT           PIC 9(03).
     05 WS-AGG-PERFORMANCE          PIC 9(03).
     05 WS-AGG-MEAN                 PIC S9(7)V9999 COMP.
*
*    PRINTED-REPORT AREA (SHOP PIPE-TABLE STYLE, SU-06)
 01  WS-REPORT-AREA.
     05 WS-RPT-HEADER.
         10 FILLER            PIC X(10) VALUE 'QUERY   : '.
         10 WS-RPT-HDR-QUERY  PIC X(60).
         10 FILLER            PIC X(62) VALUE SPACES.
     05 WS-RPT-COLUMN-HEAD.
         10 FILLER PIC X(01) VALUE '|'.
         10 FILLER PIC X(30) VALUE 'School'.
         10 FILLER PIC X(01) VALUE '|'.
         10 FILLER PIC X(20) VALUE 'City'.
         10 FILLER PIC X(01) VALUE '|'.
         10 FILLER PIC X(03) VALUE 'St'.
         10 FILLER PIC X(01) VALUE '|'.
         10 FILLER PIC X(09) VALUE 'Type'.
         10 FILLER PIC X(01) VALUE '|'.
         10 FILLER PIC X(06) VALUE 'ACT'.
         10 FILLER PIC X(01) VALUE '|'.
         10 FILLER PIC X(08) VALUE 'Grad %'.
         10 FILLER PIC X(01) VALUE '|'.
         10 FILLER PIC X(10) VALUE 'Relevance'.
         10 FILLER PIC X(01) VALUE '|'.
         10 FILLER PIC X(29) VALUE SPACES.
     05 WS-RPT-LINE.
         10 FILLER PIC X(01) VALUE '|'.
         10 WS-RPT-NAME       PIC X(30).
         10 FILLER PIC X(01) VALUE '|'.
         10 WS-RPT-CITY       PIC X(20).
         10 FILLER PIC X(01) VALUE '|'.
         10 WS-RPT-STATE      PIC X(03).
         10 FILLER PIC X(01) VALUE '|'.
         10 WS-RPT-TYPE       PIC X(09).
         10 FILLER PIC X(01) VALUE '|'.
         10 WS-RPT-ACT        PIC ZZ9.9.
         10 FILLER PIC X(01) VALUE '|'.
         10 WS-RPT-GRAD       PIC ZZ9.99.
         10 FILLER PIC X(01) VALUE '|'.
         10 WS-RPT-REL        PIC Z(4)9.99.
         10 FILLER PIC X(01) VALUE '|'.
         10 FILLER PIC X(29) VALUE SPACES.
     05 WS-RPT-TOTALS.
         10 FILLER PIC X(20) VALUE 'Matched Schools . : '.
         10 WS-RPT-TOT-MATCHED PIC Z(5)9.
         10 FILLER PIC X(10) VALUE SPACES.
         10 FILLER PIC X(80) VALUE SPACES.
     05 WS-RPT-CONTROL-BREAK.
         10 FILLER PIC X(22) VALUE 'College Readiness  : '.
         10 WS-RPT-READINESS   PIC Z(2)9.
         10 FILLER PIC X(05) VALUE SPACES.
         10 FILLER PIC X(22) VALUE 'Academic Prep      : '.
         10 WS-RPT-ACAD-PREP   PIC Z(2)9.
         10 FILLER PIC X(05) VALUE SPACES.
         10 FILLER PIC X(22) VALUE 'College Enrollment : '.
         10 WS-RPT-ENROLLMENT  PIC Z(2)9.
         10 FILLER PIC X(05) VALUE SPACES.
         10 FILLER PIC X(24) VALUE 'Academic Performance: '.
         10 WS-RPT-PERFORMANCE PIC Z(2)9.
     05 WS-RPT-RULE               PIC X(132) VALUE ALL '-'.
*****************************************************************
 PROCEDURE DIVISION.
*
 0000-MAIN-CONTROL.
     PERFORM 1000-INITIALIZE
     PERFORM 2000-PROCESS-ONE-QUERY
         UNTIL EOF-QUERIES
     PERFORM 9000-TERMINATE
     STOP RUN
     .
*
 1000-INITIALIZE.
     OPEN INPUT T-SCHOOLS
     PERFORM 1100-LOAD-SCHOOL-TABLE
         VARYING T00-IDX FROM 1 BY 1
         UNTIL EOF-SCHOOLS
     CLOSE T-SCHOOLS
     OPEN INPUT Q-QUERIES
     OPEN OUTPUT D-DETAIL
     OPEN OUTPUT R-REPORT
     PERFORM 1900-READ-QUERY
     .
*
 1100-LOAD-SCHOOL-TABLE.
     READ T-SCHOOLS
         AT END
             SET EOF-SCHOOLS TO TRUE
         NOT AT END
             PERFORM 1110-COPY-SCHOOL-ROW
     END-READ
     .
*
 1110-COPY-SCHOOL-ROW.
     ADD 1 TO WS-SCHOOL-COUNT
     MOVE T-SCHOOL-UUID       TO T00-UUID(WS-SCHOOL-COUNT)
     MOVE T-School-Name       TO T00-NAME(WS-SCHOOL-COUNT)
     MOVE T-Key-School-Name   TO T00-KEY-NAME(WS-SCHOOL-COUNT)
     MOVE T-Addr-Street       TO T00-STREET(WS-SCHOOL-COUNT)
     MOVE T-Key-Street        TO T00-KEY-STREET(WS-SCHOOL-COUNT)
     MOVE T-Addr-City         TO T00-CITY(WS-SCHOOL-COUNT)
     MOVE T-Key-City          TO T00-KEY-CITY(WS-SCHOOL-COUNT)
     MOVE T-Addr-State        TO T00-STATE(WS-SCHOOL-COUNT)
     MOVE T-Addr-Zip          TO T00-ZIP(WS-SCHOOL-COUNT)
     MOVE T-County-Name       TO T00-COUNTY(WS-SCHOOL-COUNT)
     MOVE T-Key-County        TO T00-KEY-COUNTY(WS-SCHOOL-COUNT)
     MOVE T-Metro-Name        TO T00-METRO(WS-SCHOOL-COUNT)
     MOVE T-Key-Metro         TO T00-KEY-METRO(WS-SCHOOL-COUNT)
     MOVE T-State-Name         TO T00-STATE-NAME(WS-SCHOOL-COUNT)
     MOVE T-Key-State-Name
                        TO T00-KEY-STATE-NAME(WS-SCHOOL-COUNT)
     MOVE T-Act-Avg            TO T00-ACT-AVG(WS-SCHOOL-COUNT)
     MOVE T-Act-Avg-Ind        TO T00-ACT-AVG-IND(WS-SCHOOL-COUNT)
     MOVE T-Sat-Avg            TO T00-SAT-AVG(WS-SCHOOL-COUNT)
     MOVE T-Sat-Avg-Ind        TO T00-SAT-AVG-IND(WS-SCHOOL-COUNT)
     MOVE T-Grad-Rate          TO T00-GRAD-RATE(WS-SCHOOL-COUNT)
     MOVE T-Grad-Rate-Ind
                        TO T00-GRAD-RATE-IND(WS-SCHOOL-COUNT)
     MOVE T-Matric-Rate        TO T00-MATRIC-RATE(WS-SCHOOL-COUNT)
     MOVE T-Matric-Rate-Ind
                        TO T00-MATRIC-RATE-IND(WS-SCHOOL-COUNT)
     MOVE T-Math-Prof          TO T00-MATH-PROF(WS-SCHOOL-COUNT)
     MOVE T-Math-Prof-Ind
                        TO T00-MATH-PROF-IND(WS-SCHOOL-COUNT)
     MOVE T-Read-Prof          TO T00-READ-PROF(WS-SCHOOL-COUNT)
     MOVE T-Read-Prof-Ind
                        TO T00-READ-PROF-IND(WS-SCHOOL-COUNT)
     MOVE T-Total-Students
                        TO T00-TOTAL-STUDENTS(WS-SCHOOL-COUNT)
     MOVE T-Total-Students-Ind
                        TO T00-TOTAL-STUDENTS-IND(WS-SCHOOL-COUNT)
     MOVE T-Grade-Academics
                        TO T00-GRADE-ACADEMICS(WS-SCHOOL-COUNT)
     MOVE T-Is-Public          TO T00-IS-PUBLIC(WS-SCHOOL-COUNT)
     MOVE T-Is-Charter         TO T00-IS-CHARTER(WS-SCHOOL-COUNT)
     .
*
 1900-READ-QUERY.
     READ Q-QUERIES
         AT END
             SET EOF-QUERIES TO TRUE
         NOT AT END
             ADD 1 TO WS-QUERIES-PROCESSED
     END-READ
     .
*
*=================================================================
*    ONE QUERY - DISPATCH, SCORE, SORT, WRITE DETAIL, AGGREGATE,
*    PRINT REPORT.
*=================================================================
 2000-PROCESS-ONE-QUERY.
     PERFORM 2100-RESET-QUERY-WORK
     PERFORM 2200-CLASSIFY-QUERY
     PERFORM 3000-DISPATCH-QUERY
     PERFORM 4000-SORT-HITS
     PERFORM 5000-WRITE-DETAIL-RECORDS
     PERFORM 6000-FINISH-AGGREGATES
     PERFORM 7000-PRINT-QUERY-REPORT
     PERFORM 1900-READ-QUERY
     .
*
 2100-RESET-QUERY-WORK.
     MOVE 0 TO WS-HIT-COUNT
     MOVE 0 TO WS-HIT-SEQ
     MOVE 0 TO WS-DETAIL-COUNT
     MOVE 0 TO WS-WINNING-STRATEGY
     MOVE Q-QUERY-TEXT TO WS-AGG-QUERY
     MOVE 0 TO WS-AGG-ACT-SUM WS-AGG-ACT-CNT
     MOVE 0 TO WS-AGG-SAT-SUM WS-AGG-SAT-CNT
     MOVE 0 TO WS-AGG-MATH-SUM WS-AGG-MATH-CNT
     MOVE 0 TO WS-AGG-READ-SUM WS-AGG-READ-CNT
     MOVE 0 TO WS-AGG-MATRIC-SUM WS-AGG-MATRIC-CNT
     MOVE 0 TO WS-AGG-GRAD-SUM WS-AGG-GRAD-CNT
     OPEN OUTPUT H-HITS-IN
     .
*
*    BUSINESS RULES 8/9 - CLASSIFY THE QUERY TEXT
 2200-CLASSIFY-QUERY.
     MOVE SPACES TO WS-QUERY-LOWER
     MOVE Q-QUERY-TEXT TO WS-QUERY-LOWER
     INSPECT WS-QUERY-LOWER
         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
                 TO 'abcdefghijklmnopqrstuvwxyz'
     MOVE 60 TO WS-SCAN-IDX
     PERFORM 2205-SCAN-BACK-LEN
         VARYING WS-SCAN-IDX FROM 60 BY -1
         UNTIL WS-SCAN-IDX = 0
         OR WS-QUERY-LOWER(WS-SCAN-IDX:1) NOT = SPACE
     MOVE WS-SCAN-IDX TO WS-QUERY-LEN
     MOVE 0 TO WS-DIGIT-COUNT
     MOVE 0 TO WS-LETTER-COUNT
     IF WS-QUERY-LEN > 0
         PERFORM 2210-COUNT-DIGITS-LETTERS
             VARYING WS-CHAR-IDX FROM 1 BY 1
             UNTIL WS-CHAR-IDX > WS-QUERY-LEN
     END-IF
     IF WS-LETTER-COUNT = 0 AND WS-DIGIT-COUNT >= 5
         SET WS-IS-ZIP-CANDIDATE TO TRUE
     ELSE
         MOVE 'N' TO WS-IS-ZIP-CANDIDATE-SW
     END-IF
     IF WS-DIGIT-COUNT > 0
         SET WS-HAS-DIGIT TO TRUE
     ELSE
         MOVE 'N' TO WS-HAS-DIGIT-SW
     END-IF
     .
*
 2205-SCAN-BACK-LEN.
     CONTINUE
     .
*
 2210-COUNT-DIGITS-LETTERS.
     IF WS-QUERY-LOWER(WS-CHAR-IDX:1) >= '0'
             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= '9'
         ADD 1 TO WS-DIGIT-COUNT
     END-IF
     IF WS-QUERY-LOWER(WS-CHAR-IDX:1) >= 'a'
             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= 'z'
         ADD 1 TO WS-LETTER-COUNT
     END-IF
     .
*
*=================================================================
*    QUERY DISPATCHER - SELECTION CASCADE, FIRST NON-EMPTY WINS
*=================================================================
 3000-DISPATCH-QUERY.
     IF WS-IS-ZIP-CANDIDATE
         PERFORM 3100-SELECT-ZIP
     END-IF
     IF WS-HIT-COUNT = 0 AND WS-HAS-DIGIT
         PERFORM 3200-SELECT-STREET
     END-IF
     IF WS-HIT-COUNT = 0 AND NOT WS-HAS-DIGIT
         PERFORM 3300-SELECT-CITY
     END-IF
     IF WS-HIT-COUNT = 0 AND NOT WS-HAS-DIGIT
         PERFORM 3400-SELECT-STATE
     END-IF
     IF WS-HIT-COUNT = 0
         PERFORM 3500-SEARCH-ENGINE
     END-IF
     .
*
*    STRATEGY 1 - ZIP PREFIX
 3100-SELECT-ZIP.
     MOVE 1 TO WS-WINNING-STRATEGY
     MOVE SPACES TO WS-QUERY-DIGITS
     MOVE 0 TO WS-CUR-LEN
     PERFORM 3110-STRIP-QUERY-DIGIT
         VARYING WS-CHAR-IDX FROM 1 BY 1
         UNTIL WS-CHAR-IDX > WS-QUERY-LEN
     MOVE WS-QUERY-DIGITS(1:5) TO WS-ZIP-PREFIX
     PERFORM 3120-ZIP-SCAN-ONE-ROW
         VARYING T00-IDX FROM 1 BY 1
         UNTIL T00-IDX > WS-SCHOOL-COUNT
     .
 3110-STRIP-QUERY-DIGIT.
     IF WS-QUERY-LOWER(WS-CHAR-IDX:1) >= '0'
             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= '9'
         ADD 1 TO WS-CUR-LEN
         MOVE WS-QUERY-LOWER(WS-CHAR-IDX:1)
             TO WS-QUERY-DIGITS(WS-CUR-LEN:1)
     END-IF
     .
 3120-ZIP-SCAN-ONE-ROW.
     PERFORM 5500-NORMALIZE-ZIP-ROW
     IF NOT WS-ZIP-MISSING
         IF WS-ZIP-DIGITS(1:5) = WS-ZIP-PREFIX
             MOVE 0 TO WS-CURRENT-SCORE
             PERFORM 3900-ADD-HIT
         END-IF
     END-IF
     .
*
*    STRATEGY 2 - EXACT STREET ADDRESS (NORMALIZED)
 3200-SELECT-STREET.
     MOVE 2 TO WS-WINNING-STRATEGY
     MOVE SPACES TO WS-QUERY-STREET-NORM
     MOVE 0 TO WS-CUR-LEN
     PERFORM 3210-STRIP-QUERY-ALNUM
         VARYING WS-CHAR-IDX FROM 1 BY 1
         UNTIL WS-CHAR-IDX > WS-QUERY-LEN
     PERFORM 3220-STREET-SCAN-ONE-ROW
         VARYING T00-IDX FROM 1 BY 1
         UNTIL T00-IDX > WS-SCHOOL-COUNT
     .
 3210-STRIP-QUERY-ALNUM.
     IF (WS-QUERY-LOWER(WS-CHAR-IDX:1) >= 'a'
             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= 'z')
         OR (WS-QUERY-LOWER(WS-CHAR-IDX:1) >= '0'
             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= '9')
         ADD 1 TO WS-CUR-LEN
         MOVE WS-QUERY-LOWER(WS-CHAR-IDX:1)
             TO WS-QUERY-STREET-NORM(WS-CUR-LEN:1)
     END-IF
     .
 3220-STREET-SCAN-ONE-ROW.
     PERFORM 3221-NORMALIZE-ROW-STREET
     PERFORM 3222-NORMALIZE-ROW-COMBO
     IF WS-CMP-BUF = WS-QUERY-STREET-NORM
             OR WS-CMP-BUF2 = WS-QUERY-STREET-NORM
         MOVE 0 TO WS-CURRENT-SCORE
         PERFORM 3900-ADD-HIT
     END-IF
     .
 3221-NORMALIZE-ROW-STREET.
     MOVE SPACES TO WS-CMP-BUF
     MOVE T00-KEY-STREET(T00-IDX) TO WS-GEN-HAYSTACK
     MOVE 0 TO WS-CUR-LEN
     PERFORM 3223-STRIP-ONE-FIELD-CHAR
         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 40
     .
 3222-NORMALIZE-ROW-COMBO.
     MOVE SPACES TO WS-QUERY-COMBO-NORM
     MOVE 0 TO WS-CUR-LEN
     STRING T00-KEY-STREET(T00-IDX) T00-KEY-CITY(T00-IDX)
             T00-STATE(T00-IDX) T00-ZIP(T00-IDX)
         DELIMITED BY SIZE INTO WS-GEN-HAYSTACK
     PERFORM 3224-STRIP-COMBO-CHAR
         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 77
     MOVE WS-QUERY-COMBO-NORM TO WS-CMP-BUF2
     .
 3223-STRIP-ONE-FIELD-CHAR.
     IF (WS-GEN-HAYSTACK(WS-CHAR-IDX:1) >= 'a'
             AND WS-GEN-HAYSTACK(WS-CHAR-IDX:1) <= 'z')
         OR (WS-GEN-HAYSTACK(WS-CHAR-IDX:1) >= '0'
             AND WS-GEN-HAYSTACK(WS-CHAR-IDX:1) <= '9')
         ADD 1 TO WS-CUR-LEN
         MOVE WS-GEN-HAYSTACK(WS-CHAR-IDX:1)
             TO WS-CMP-BUF(WS-CUR-LEN:1)
     END-IF
     .
 3224-STRIP-COMBO-CHAR.
     IF (WS-GEN-HAYSTACK(WS-CHAR-IDX:1) >= 'a'
             AND WS-GEN-HAYSTACK(WS-CHAR-IDX:1) <= 'z')
         OR (WS-GEN-HAYSTACK(WS-CHAR-IDX:1) >= '0'
             AND WS-GEN-HAYSTACK(WS-CHAR-IDX:1) <= '9')
         ADD 1 TO WS-CUR-LEN
         MOVE WS-GEN-HAYSTACK(WS-CHAR-IDX:1)
             TO WS-QUERY-COMBO-NORM(WS-CUR-LEN:1)
     END-IF
     .
*
*    STRATEGY 3 - EXACT CITY
 3300-SELECT-CITY.
     MOVE 3 TO WS-WINNING-STRATEGY
     PERFORM 3310-CITY-SCAN-ONE-ROW
         VARYING T00-IDX FROM 1 BY 1
         UNTIL T00-IDX > WS-SCHOOL-COUNT
     .
 3310-CITY-SCAN-ONE-ROW.
     MOVE T00-KEY-CITY(T00-IDX) TO WS-CMP-BUF
     IF WS-CMP-BUF(1:25) = WS-QUERY-LOWER(1:WS-QUERY-LEN)
         MOVE 0 TO WS-CURRENT-SCORE
         PERFORM 3900-ADD-HIT
     END-IF
     .
*
*    STRATEGY 4 - EXACT STATE (ABBREVIATION OR FULL NAME)
 3400-SELECT-STATE.
     MOVE 4 TO WS-WINNING-STRATEGY
     PERFORM 3410-STATE-SCAN-ONE-ROW
         VARYING T00-IDX FROM 1 BY 1
         UNTIL T00-IDX > WS-SCHOOL-COUNT
     .
 3410-STATE-SCAN-ONE-ROW.
     MOVE T00-STATE(T00-IDX) TO WS-CMP-BUF
     INSPECT WS-CMP-BUF
         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
                 TO 'abcdefghijklmnopqrstuvwxyz'
     MOVE T00-KEY-STATE-NAME(T00-IDX) TO WS-CMP-BUF2
     IF WS-CMP-BUF(1:2) = WS-QUERY-LOWER(1:2)
             AND WS-QUERY-LEN = 2
         MOVE 0 TO WS-CURRENT-SCORE
         PERFORM 3900-ADD-HIT
     ELSE
         IF WS-CMP-BUF2(1:20) = WS-QUERY-LOWER(1:WS-QUERY-LEN)
             MOVE 0 TO WS-CURRENT-SCORE
             PERFORM 3900-ADD-HIT
         END-IF
     END-IF
     .
*
*=================================================================
*    STRATEGY 5 - GENERAL SEARCH ENGINE
*=================================================================
 3500-SEARCH-ENGINE.
     MOVE 5 TO WS-WINNING-STRATEGY
     IF WS-QUERY-LEN > 0
         PERFORM 3520-TOKENIZE-QUERY
         PERFORM 3530-REMOVE-STOPWORDS
         PERFORM 3540-DETERMINE-MATCH-TOKENS
         PERFORM 3560-SCAN-BASE-FILTER
         PERFORM 3570-SCAN-TOKEN-FILTER
         PERFORM 3580-DECIDE-FALLBACK
         PERFORM 3590-SCORE-AND-ADD-HITS
     END-IF
     .
*
 3520-TOKENIZE-QUERY.
     MOVE 0 TO WS-TOKEN-COUNT
     MOVE 0 TO WS-CUR-LEN
     MOVE SPACES TO WS-CUR-TOKEN
     PERFORM 3521-TOKENIZE-ONE-CHAR
         VARYING WS-CHAR-IDX FROM 1 BY 1
         UNTIL WS-CHAR-IDX > WS-QUERY-LEN
     PERFORM 3522-FLUSH-CUR-TOKEN
     .
 3521-TOKENIZE-ONE-CHAR.
     IF (WS-QUERY-LOWER(WS-CHAR-IDX:1) >= 'a'
             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= 'z')
         OR (WS-QUERY-LOWER(WS-CHAR-IDX:1) >= '0'
             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= '9')
         ADD 1 TO WS-CUR-LEN
         MOVE WS-QUERY-LOWER(WS-CHAR-IDX:1)
             TO WS-CUR-TOKEN(WS-CUR-LEN:1)
     ELSE
         PERFORM 3522-FLUSH-CUR-TOKEN
     END-IF
     .
 3522-FLUSH-CUR-TOKEN.
     IF WS-CUR-LEN > 0
         ADD 1 TO WS-TOKEN-COUNT
         MOVE WS-CUR-TOKEN TO WS-TOKEN-TEXT(WS-TOKEN-COUNT)
         MOVE WS-CUR-LEN TO WS-TOKEN-LEN(WS-TOKEN-COUNT)
         MOVE 0 TO WS-CUR-LEN
         MOVE SPACES TO WS-CUR-TOKEN
     END-IF
     .
*
*    BUSINESS RULE 10 - STOPWORD REMOVAL
 3530-REMOVE-STOPWORDS.
     PERFORM 3531-CHECK-STOPWORD
         VARYING WS-TOK-IDX FROM 1 BY 1
         UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
     MOVE 0 TO WS-REMAINING-COUNT
     PERFORM 3533-COUNT-REMAINING
         VARYING WS-TOK-IDX FROM 1 BY 1
         UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
     IF WS-REMAINING-COUNT = 0
         MOVE 1 TO WS-TOKEN-COUNT
         MOVE WS-QUERY-LOWER(1:WS-QUERY-LEN) TO WS-TOKEN-TEXT(1)
         MOVE WS-QUERY-LEN TO WS-TOKEN-LEN(1)
     END-IF
     .
 3531-CHECK-STOPWORD.
     MOVE 'N' TO WS-STOPWORD-FOUND-SW
     PERFORM 3532-COMPARE-ONE-STOPWORD
         VARYING WS-STOP-IDX FROM 1 BY 1 UNTIL WS-STOP-IDX > 7
     IF WS-STOPWORD-FOUND
         MOVE SPACES TO WS-TOKEN-TEXT(WS-TOK-IDX)
         MOVE 0 TO WS-TOKEN-LEN(WS-TOK-IDX)
     END-IF
     .
 3532-COMPARE-ONE-STOPWORD.
     MOVE WS-TOKEN-TEXT(WS-TOK-IDX)(1:20) TO WS-CMP-BUF(1:20)
     IF WS-CMP-BUF(1:20) = WS-STOPWORD(WS-STOP-IDX)
         SET WS-STOPWORD-FOUND TO TRUE
     END-IF
     .
 3533-COUNT-REMAINING.
     IF WS-TOKEN-LEN(WS-TOK-IDX) > 0
         ADD 1 TO WS-REMAINING-COUNT
     END-IF
     .
*
*    BUSINESS RULE 11 - MATCH TOKENS ARE THOSE LONGER THAN 2 CHARS
 3540-DETERMINE-MATCH-TOKENS.
     MOVE 0 TO WS-MATCH-COUNT
     PERFORM 3541-FLAG-MATCH-TOKEN
         VARYING WS-TOK-IDX FROM 1 BY 1
             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
     IF WS-MATCH-COUNT = 0
         PERFORM 3542-FLAG-ALL-NONBLANK
             VARYING WS-TOK-IDX FROM 1 BY 1
             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
     END-IF
     .
 3541-FLAG-MATCH-TOKEN.
     IF WS-TOKEN-LEN(WS-TOK-IDX) > 2
         MOVE 'Y' TO WS-IS-MATCH-TOKEN(WS-TOK-IDX)
         ADD 1 TO WS-MATCH-COUNT
     ELSE
         MOVE 'N' TO WS-IS-MATCH-TOKEN(WS-TOK-IDX)
     END-IF
     .
 3542-FLAG-ALL-NONBLANK.
     IF WS-TOKEN-LEN(WS-TOK-IDX) > 0
         MOVE 'Y' TO WS-IS-MATCH-TOKEN(WS-TOK-IDX)
         ADD 1 TO WS-MATCH-COUNT
     END-IF
     .
*
*    BUSINESS RULE - BASE FILTER (WHOLE QUERY SUBSTRING TEST)
 3560-SCAN-BASE-FILTER.
     MOVE 0 TO WS-BASE-COUNT
     PERFORM 3561-BASE-FILTER-ONE-ROW
         VARYING T00-IDX FROM 1 BY 1
             UNTIL T00-IDX > WS-SCHOOL-COUNT
     .
 3561-BASE-FILTER-ONE-ROW.
     MOVE 'N' TO WS-BASE-MATCH(T00-IDX)
     MOVE WS-QUERY-LEN TO WS-GEN-NEEDLE-LEN
     MOVE WS-QUERY-LOWER(1:WS-QUERY-LEN) TO WS-GEN-NEEDLE
     MOVE T00-KEY-NAME(T00-IDX) TO WS-GEN-HAYSTACK
     PERFORM 3550-TEST-SUBSTRING
     IF WS-GEN-FOUND
         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
     END-IF
     MOVE T00-KEY-CITY(T00-IDX) TO WS-GEN-HAYSTACK
     PERFORM 3550-TEST-SUBSTRING
     IF WS-GEN-FOUND
         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
     END-IF
     MOVE T00-KEY-COUNTY(T00-IDX) TO WS-GEN-HAYSTACK
     PERFORM 3550-TEST-SUBSTRING
     IF WS-GEN-FOUND
         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
     END-IF
     MOVE T00-KEY-METRO(T00-IDX) TO WS-GEN-HAYSTACK
     PERFORM 3550-TEST-SUBSTRING
     IF WS-GEN-FOUND
         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
     END-IF
     MOVE T00-KEY-STATE-NAME(T00-IDX) TO WS-GEN-HAYSTACK
     PERFORM 3550-TEST-SUBSTRING
     IF WS-GEN-FOUND
         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
     END-IF
     MOVE T00-KEY-STREET(T00-IDX) TO WS-GEN-HAYSTACK
     PERFORM 3550-TEST-SUBSTRING
     IF WS-GEN-FOUND
         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
     END-IF
     IF WS-BASE-MATCH(T00-IDX) = 'Y'
         ADD 1 TO WS-BASE-COUNT
     END-IF
     .
*
*    GENERIC SUBSTRING TEST (SHOP UTILITY SU-02)
 3550-TEST-SUBSTRING.
     MOVE 'N' TO WS-GEN-FOUND-SW
     IF WS-GEN-NEEDLE-LEN > 0
         MOVE 0 TO WS-GEN-TALLY
         INSPECT WS-GEN-HAYSTACK TALLYING WS-GEN-TALLY
             FOR ALL WS-GEN-NEEDLE(1:WS-GEN-NEEDLE-LEN)
         IF WS-GEN-TALLY > 0
             SET WS-GEN-FOUND TO TRUE
         END-IF
     END-IF
     .
*
*    BUSINESS RULE - TOKEN FILTER (EVERY MATCH-TOKEN MUST HIT)
 3570-SCAN-TOKEN-FILTER.
     MOVE 0 TO WS-TOKEN-FILTER-COUNT
     PERFORM 3571-TOKEN-FILTER-ONE-ROW
         VARYING T00-IDX FROM 1 BY 1
             UNTIL T00-IDX > WS-SCHOOL-COUNT
     .
 3571-TOKEN-FILTER-ONE-ROW.
     MOVE 'N' TO WS-TOKEN-MATCH(T00-IDX)
     IF WS-BASE-MATCH(T00-IDX) = 'Y'
         MOVE 'Y' TO WS-ALL-MATCH-SW
         PERFORM 3572-CHECK-ONE-TOKEN-ROW
             VARYING WS-TOK-IDX FROM 1 BY 1
             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
         IF WS-ALL-MATCH-SW = 'Y'
             MOVE 'Y' TO WS-TOKEN-MATCH(T00-IDX)
             ADD 1 TO WS-TOKEN-FILTER-COUNT
         END-IF
     END-IF
     .
 3572-CHECK-ONE-TOKEN-ROW.
     IF WS-IS-MATCH-TOKEN(WS-TOK-IDX) = 'Y'
         PERFORM 3573-TOKEN-IN-ANY-FIELD
         IF NOT WS-GEN-FOUND
             MOVE 'N' TO WS-ALL-MATCH-SW
         END-IF
     END-IF
     .
 3573-TOKEN-IN-ANY-FIELD.
     MOVE WS-TOKEN-LEN(WS-TOK-IDX) TO WS-GEN-NEEDLE-LEN
     MOVE WS-TOKEN-TEXT(WS-TOK-IDX) TO WS-GEN-NEEDLE
     MOVE T00-KEY-NAME(T00-IDX) TO WS-GEN-HAYSTACK
     PERFORM 3550-TEST-SUBSTRING
     IF NOT WS-GEN-FOUND
         MOVE T00-KEY-CITY(T00-IDX) TO WS-GEN-HAYSTACK
         PERFORM 3550-TEST-SUBSTRING
     END-IF
     IF NOT WS-GEN-FOUND
         MOVE T00-KEY-COUNTY(T00-IDX) TO WS-GEN-HAYSTACK
         PERFORM 3550-TEST-SUBSTRING
     END-IF
     IF NOT WS-GEN-FOUND
         MOVE T00-KEY-STATE-NAME(T00-IDX) TO WS-GEN-HAYSTACK
         PERFORM 3550-TEST-SUBSTRING
     END-IF
     .
*
 3580-DECIDE-FALLBACK.
     IF WS-TOKEN-FILTER-COUNT > 0
         MOVE 'Y' TO WS-USE-TOKEN-SET-SW
     ELSE
         MOVE 'N' TO WS-USE-TOKEN-SET-SW
     END-IF
     .
*
 3590-SCORE-AND-ADD-HITS.
     PERFORM 3591-SCORE-ONE-ROW
         VARYING T00-IDX FROM 1 BY 1
             UNTIL T00-IDX > WS-SCHOOL-COUNT
     .
 3591-SCORE-ONE-ROW.
     MOVE 'N' TO WS-ROW-QUALIFIES-SW
     IF WS-USE-TOKEN-SET-SW = 'Y'
         IF WS-TOKEN-MATCH(T00-IDX) = 'Y'
             MOVE 'Y' TO WS-ROW-QUALIFIES-SW
         END-IF
     ELSE
         IF WS-BASE-MATCH(T00-IDX) = 'Y'
             MOVE 'Y' TO WS-ROW-QUALIFIES-SW
         END-IF
     END-IF
     IF WS-ROW-QUALIFIES-SW = 'Y'
         PERFORM 3592-COMPUTE-RELEVANCE
         PERFORM 3900-ADD-HIT
     END-IF
     .
*
*    BUSINESS RULE 4 - RELEVANCE SCORE
 3592-COMPUTE-RELEVANCE.
     MOVE 0 TO WS-SCORE-ACCUM
     PERFORM 3593-SCORE-ONE-TOKEN
         VARYING WS-TOK-IDX FROM 1 BY 1
             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
     PERFORM 3594-BUILD-PHRASE
     PERFORM 3595-SCORE-PHRASE-EQUALITY
     PERFORM 3596-SCORE-METRO
     PERFORM 3597-SCORE-ACT-SAT
     MOVE WS-SCORE-ACCUM TO WS-CURRENT-SCORE
     .
 3593-SCORE-ONE-TOKEN.
     IF WS-TOKEN-LEN(WS-TOK-IDX) > 0
         MOVE WS-TOKEN-LEN(WS-TOK-IDX) TO WS-GEN-NEEDLE-LEN
         MOVE WS-TOKEN-TEXT(WS-TOK-IDX) TO WS-GEN-NEEDLE
         MOVE T00-KEY-NAME(T00-IDX) TO WS-GEN-HAYSTACK
         PERFORM 3550-TEST-SUBSTRING
         IF WS-GEN-FOUND
             ADD 70 TO WS-SCORE-ACCUM
         END-IF
         MOVE T00-KEY-CITY(T00-IDX) TO WS-GEN-HAYSTACK
         PERFORM 3550-TEST-SUBSTRING
         IF WS-GEN-FOUND
             ADD 120 TO WS-SCORE-ACCUM
         END-IF
         MOVE T00-KEY-COUNTY(T00-IDX) TO WS-GEN-HAYSTACK
         PERFORM 3550-TEST-SUBSTRING
         IF WS-GEN-FOUND
             ADD 100 TO WS-SCORE-ACCUM
         END-IF
         MOVE T00-KEY-STATE-NAME(T00-IDX) TO WS-GEN-HAYSTACK
         PERFORM 3550-TEST-SUBSTRING
         IF WS-GEN-FOUND
             ADD 60 TO WS-SCORE-ACCUM
         END-IF
     END-IF
     .
 3594-BUILD-PHRASE.
     MOVE SPACES TO WS-CMP-BUF2
     MOVE 0 TO WS-PHRASE-LEN
     PERFORM 3594-A-APPEND-TOKEN
         VARYING WS-TOK-IDX FROM 1 BY 1
             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
     IF WS-PHRASE-LEN > 0
         SUBTRACT 1 FROM WS-PHRASE-LEN
     END-IF
     .
 3594-A-APPEND-TOKEN.
     IF WS-IS-MATCH-TOKEN(WS-TOK-IDX) = 'Y'
         PERFORM 3594-B-COPY-TOKEN-CHAR
             VARYING WS-CHAR-IDX FROM 1 BY 1
             UNTIL WS-CHAR-IDX > WS-TOKEN-LEN(WS-TOK-IDX)
         ADD 1 TO WS-PHRASE-LEN
         MOVE SPACE TO WS-CMP-BUF2(WS-PHRASE-LEN:1)
     END-IF
     .
 3594-B-COPY-TOKEN-CHAR.
     ADD 1 TO WS-PHRASE-LEN
     MOVE WS-TOKEN-TEXT(WS-TOK-IDX)(WS-CHAR-IDX:1)
         TO WS-CMP-BUF2(WS-PHRASE-LEN:1)
     .
 3595-SCORE-PHRASE-EQUALITY.
     IF WS-PHRASE-LEN > 0
         MOVE T00-KEY-CITY(T00-IDX) TO WS-CMP-BUF
         IF WS-CMP-BUF = WS-CMP-BUF2
             ADD 200 TO WS-SCORE-ACCUM
         END-IF
         MOVE T00-KEY-COUNTY(T00-IDX) TO WS-CMP-BUF
         IF WS-CMP-BUF = WS-CMP-BUF2
             ADD 150 TO WS-SCORE-ACCUM
         END-IF
         MOVE T00-KEY-NAME(T00-IDX) TO WS-CMP-BUF
         IF WS-CMP-BUF = WS-CMP-BUF2
             ADD 150 TO WS-SCORE-ACCUM
         END-IF
     END-IF
     .
 3596-SCORE-METRO.
     MOVE WS-QUERY-LEN TO WS-GEN-NEEDLE-LEN
     MOVE WS-QUERY-LOWER(1:WS-QUERY-LEN) TO WS-GEN-NEEDLE
     MOVE T00-KEY-METRO(T00-IDX) TO WS-GEN-HAYSTACK
     PERFORM 3550-TEST-SUBSTRING
     IF WS-GEN-FOUND
         ADD 30 TO WS-SCORE-ACCUM
         MOVE T00-KEY-METRO(T00-IDX) TO WS-CMP-BUF
         MOVE SPACES TO WS-CMP-BUF2
         MOVE WS-QUERY-LOWER(1:WS-QUERY-LEN) TO WS-CMP-BUF2
         IF WS-CMP-BUF = WS-CMP-BUF2
             ADD 50 TO WS-SCORE-ACCUM
         END-IF
     END-IF
     .
 3597-SCORE-ACT-SAT.
     MOVE 0 TO WS-ACT-CONTRIB
     MOVE 0 TO WS-SAT-CONTRIB
     IF T00-ACT-AVG-PRESENT(T00-IDX)
         COMPUTE WS-ACT-CONTRIB = T00-ACT-AVG(T00-IDX) * 0.1
     END-IF
     IF T00-SAT-AVG-PRESENT(T00-IDX)
         COMPUTE WS-SAT-CONTRIB = T00-SAT-AVG(T00-IDX) * 0.01
     END-IF
     ADD WS-ACT-CONTRIB TO WS-SCORE-ACCUM
     ADD WS-SAT-CONTRIB TO WS-SCORE-ACCUM
     .
*
*=================================================================
*    ADD ONE HIT - WRITES TO WORK FILE, ACCUMULATES AGGREGATES
*=================================================================
 3900-ADD-HIT.
     ADD 1 TO WS-HIT-SEQ
     ADD 1 TO WS-HIT-COUNT
     MOVE WS-CURRENT-SCORE TO HI-Sort-Score
     MOVE WS-HIT-SEQ       TO HI-Sort-Seq
     MOVE T00-IDX          TO HI-Sort-Idx
     WRITE H-HITS-IN-ENREG
     IF T00-ACT-AVG-PRESENT(T00-IDX)
         ADD T00-ACT-AVG(T00-IDX) TO WS-AGG-ACT-SUM
         ADD 1 TO WS-AGG-ACT-CNT
     END-IF
     IF T00-SAT-AVG-PRESENT(T00-IDX)
         ADD T00-SAT-AVG(T00-IDX) TO WS-AGG-SAT-SUM
         ADD 1 TO WS-AGG-SAT-CNT
     END-IF
     IF T00-MATH-PROF-PRESENT(T00-IDX)
         ADD T00-MATH-PROF(T00-IDX) TO WS-AGG-MATH-SUM
         ADD 1 TO WS-AGG-MATH-CNT
     END-IF
     IF T00-READ-PROF-PRESENT(T00-IDX)
         ADD T00-READ-PROF(T00-IDX) TO WS-AGG-READ-SUM
         ADD 1 TO WS-AGG-READ-CNT
     END-IF
     IF T00-MATRIC-RATE-PRESENT(T00-IDX)
         ADD T00-MATRIC-RATE(T00-IDX) TO WS-AGG-MATRIC-SUM
         ADD 1 TO WS-AGG-MATRIC-CNT
     END-IF
     IF T00-GRAD-RATE-PRESENT(T00-IDX)
         ADD T00-GRAD-RATE(T00-IDX) TO WS-AGG-GRAD-SUM
         ADD 1 TO WS-AGG-GRAD-CNT
     END-IF
     .
*
*=================================================================
*    INTERNAL SORT - DESCENDING RELEVANCE, TIES KEEP FILE ORDER
*    (ASCENDING SEQUENCE NUMBER), SAME SHAPE AS THE SORT VERB IN
*    THE OLD TAXPAYER-ROLL PROGRAM.
*=================================================================
 4000-SORT-HITS.
     CLOSE H-HITS-IN
     SORT S-HIT-SORT
         ON DESCENDING KEY S-Sort-Score
         ON ASCENDING  KEY S-Sort-Seq
         USING H-HITS-IN
         GIVING H-HITS-OUT
     .
*
*=================================================================
*    DETAIL FORMATTER - BUSINESS RULE 12 (50-RECORD CAP)
*=================================================================
 5000-WRITE-DETAIL-RECORDS.
     MOVE 'N' TO WS-EOF-HITS-OUT-SW
     OPEN INPUT H-HITS-OUT
     PERFORM 5100-READ-SORTED-HIT
     PERFORM 5200-WRITE-ONE-DETAIL
         UNTIL EOF-HITS-OUT
     CLOSE H-HITS-OUT
     .
 5100-READ-SORTED-HIT.
     READ H-HITS-OUT
         AT END
             SET EOF-HITS-OUT TO TRUE
         NOT AT END
             CONTINUE
     END-READ
     .
 5200-WRITE-ONE-DETAIL.
     IF WS-WINNING-STRATEGY = 1 OR WS-DETAIL-COUNT < 50
         MOVE HO-Sort-Idx TO T00-IDX
         MOVE HO-Sort-Score TO D-Out-Relevance
         PERFORM 5300-FORMAT-DETAIL-ROW
         WRITE D-DETAIL-ENREG
         PERFORM 5400-FORMAT-REPORT-LINE
         WRITE R-REPORT-LINE FROM WS-RPT-LINE
         ADD 1 TO WS-DETAIL-COUNT
     END-IF
     PERFORM 5100-READ-SORTED-HIT
     .
*
 5300-FORMAT-DETAIL-ROW.
     MOVE T00-UUID(T00-IDX)  TO D-Out-Uuid
     MOVE T00-NAME(T00-IDX)  TO D-Out-Name
     MOVE T00-CITY(T00-IDX)  TO D-Out-City
     MOVE T00-STATE(T00-IDX) TO D-Out-State
     MOVE T00-ACT-AVG(T00-IDX)     TO D-Out-Readiness
     MOVE T00-ACT-AVG-IND(T00-IDX) TO D-Out-Readiness-Ind
     MOVE T00-ACT-AVG(T00-IDX)     TO D-Out-Act
     MOVE T00-ACT-AVG-IND(T00-IDX) TO D-Out-Act-Ind
     MOVE T00-SAT-AVG(T00-IDX)     TO D-Out-Sat
     MOVE T00-SAT-AVG-IND(T00-IDX) TO D-Out-Sat-Ind
     MOVE WS-ZIP-OUT               TO D-Out-Zip
     PERFORM 5310-FORMAT-COLLEGE-PREP
     PERFORM 5320-FORMAT-PERCENTAGE-FIELDS
     PERFORM 5330-FORMAT-TOTAL-STUDENTS
     PERFORM 5340-FORMAT-SCHOOL-TYPE
     .
*
*    COLLEGE-PREP-SCORE (BUSINESS RULE 6)
*    03/14/00  RQM   ED-0692    A PRESENT-BUT-ZERO MATH OR READING
*    PROFICIENCY IS A MISSING COMPONENT, NOT A ZERO COMPONENT, AND
*    MUST BE SKIPPED OUT OF THE AVERAGE, THE SAME AS 5320 BELOW
*    TREATS A ZERO PERCENTAGE AS A MISSING FIELD ON ITS INDICATOR.
 5310-FORMAT-COLLEGE-PREP.
     MOVE 0 TO WS-AGG-MEAN
     MOVE 0 TO WS-MATCH-COUNT
     IF T00-MATH-PROF-PRESENT(T00-IDX)
             AND T00-MATH-PROF(T00-IDX) NOT = 0
         COMPUTE WS-AGG-MEAN = WS-AGG-MEAN
             + (T00-MATH-PROF(T00-IDX) * 100)
         ADD 1 TO WS-MATCH-COUNT
     END-IF
     IF T00-READ-PROF-PRESENT(T00-IDX)
             AND T00-READ-PROF(T00-IDX) NOT = 0
         COMPUTE WS-AGG-MEAN = WS-AGG-MEAN
             + (T00-READ-PROF(T00-IDX) * 100)
         ADD 1 TO WS-MATCH-COUNT
     END-IF
     PERFORM 5311-LOOKUP-GRADE-SCORE
     IF WS-MATCH-COUNT = 0
         MOVE 'M' TO D-Out-Cprep-Ind
         MOVE 0 TO D-Out-Cprep
     ELSE
         COMPUTE D-Out-Cprep ROUNDED =
                     WS-AGG-MEAN / WS-MATCH-COUNT
         IF D-Out-Cprep = 0
             MOVE 'M' TO D-Out-Cprep-Ind
         ELSE
             MOVE 'P' TO D-Out-Cprep-Ind
         END-IF
     END-IF
     .
 5311-LOOKUP-GRADE-SCORE.
     IF T00-GRADE-ACADEMICS(T00-IDX) NOT = SPACES
         MOVE 'N' TO WS-GEN-FOUND-SW
         PERFORM 5312-COMPARE-ONE-GRADE
             VARYING WS-STOP-IDX FROM 1 BY 1 UNTIL WS-STOP-IDX > 8
         IF WS-GEN-FOUND
             ADD WS-GEN-TALLY TO WS-AGG-MEAN
         ELSE
             ADD 70 TO WS-AGG-MEAN
         END-IF
         ADD 1 TO WS-MATCH-COUNT
     END-IF
     .
 5312-COMPARE-ONE-GRADE.
     IF T00-GRADE-ACADEMICS(T00-IDX)
          = WS-GRADE-MAP-LETTER(WS-STOP-IDX)
         SET WS-GEN-FOUND TO TRUE
         MOVE WS-GRADE-MAP-SCORE(WS-STOP-IDX) TO WS-GEN-TALLY
     END-IF
     .
*
*    PERCENTAGE FIELDS - FRACTION TIMES 100, ZERO SUPPRESSED
 5320-FORMAT-PERCENTAGE-FIELDS.
     IF T00-MATRIC-RATE-PRESENT(T00-IDX)
         COMPUTE D-Out-Enroll-Pct ROUNDED =
                 T00-MATRIC-RATE(T00-IDX) * 100
     ELSE
         MOVE 0 TO D-Out-Enroll-Pct
     END-IF
     IF D-Out-Enroll-Pct = 0
         MOVE 'M' TO D-Out-Enroll-Ind
     ELSE
         MOVE 'P' TO D-Out-Enroll-Ind
     END-IF
     IF T00-GRAD-RATE-PRESENT(T00-IDX)
         COMPUTE D-Out-Grad-Pct ROUNDED =
                 T00-GRAD-RATE(T00-IDX) * 100
     ELSE
         MOVE 0 TO D-Out-Grad-Pct
     END-IF
     IF D-Out-Grad-Pct = 0
         MOVE 'M' TO D-Out-Grad-Ind
     ELSE
         MOVE 'P' TO D-Out-Grad-Ind
     END-IF
     IF T00-MATH-PROF-PRESENT(T00-IDX)
         COMPUTE D-Out-Math-Pct ROUNDED =
                 T00-MATH-PROF(T00-IDX) * 100
     ELSE
         MOVE 0 TO D-Out-Math-Pct
     END-IF
     IF D-Out-Math-Pct = 0
         MOVE 'M' TO D-Out-Math-Ind
     ELSE
         MOVE 'P' TO D-Out-Math-Ind
     END-IF
     IF T00-READ-PROF-PRESENT(T00-IDX)
         COMPUTE D-Out-Read-Pct ROUNDED =
                 T00-READ-PROF(T00-IDX) * 100
     ELSE
         MOVE 0 TO D-Out-Read-Pct
     END-IF
     IF D-Out-Read-Pct = 0
         MOVE 'M' TO D-Out-Read-Ind
     ELSE
         MOVE 'P' TO D-Out-Read-Ind
     END-IF
     .
 5330-FORMAT-TOTAL-STUDENTS.
     IF T00-TOTAL-STUDENTS-PRESENT(T00-IDX)
             AND T00-TOTAL-STUDENTS(T00-IDX) NOT = 0
         MOVE T00-TOTAL-STUDENTS(T00-IDX) TO D-Out-Tot-Students
         MOVE 'P' TO D-Out-Tot-Ind
     ELSE
         MOVE 0 TO D-Out-Tot-Students
         MOVE 'M' TO D-Out-Tot-Ind
     END-IF
     .
 5340-FORMAT-SCHOOL-TYPE.
     IF T00-IS-PUBLIC(T00-IDX) NOT = '0' AND NOT = SPACE
         MOVE 'Public ' TO D-Out-School-Type
     ELSE
         IF T00-IS-CHARTER(T00-IDX) NOT = '0' AND NOT = SPACE
             MOVE 'Charter' TO D-Out-School-Type
         ELSE
             MOVE 'Private' TO D-Out-School-Type
         END-IF
     END-IF
     .
*
*    ZIPCODE NORMALIZATION (SHOP UTILITY SU-04, SHARED WITH
*    3-SCHOOL-LOOKUP).  03/14/00 RQM ED-0685 - A RAW ZIP HELD AS A
*    PURE NUMBER (NO PUNCTUATION) IS ZERO-PADDED TO 5 DIGITS AND
*    LEFT WHOLE, NEVER SPLIT INTO A 5-4 PAIR - ONLY A PUNCTUATED
*    OR LETTERED RAW VALUE IS STRIPPED AND RUN THROUGH THE LADDER.
 5500-NORMALIZE-ZIP-ROW.
     MOVE T00-ZIP(T00-IDX) TO WS-ZIP-IN
     MOVE SPACES TO WS-ZIP-DIGITS
     MOVE 0 TO WS-ZIP-DIGIT-COUNT
     MOVE 0 TO WS-ZIP-NONBLANK-CT
     MOVE 'N' TO WS-ZIP-MISSING-SW
     MOVE 'N' TO WS-ZIP-ALLDIGIT-SW
     PERFORM 5510-STRIP-ZIP-CHAR
         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 10
     IF WS-ZIP-DIGIT-COUNT = 0
         SET WS-ZIP-MISSING TO TRUE
         MOVE SPACES TO WS-ZIP-OUT
     ELSE
         IF WS-ZIP-DIGIT-COUNT = WS-ZIP-NONBLANK-CT
             SET WS-ZIP-IS-ALLDIGIT TO TRUE
         END-IF
         IF WS-ZIP-IS-ALLDIGIT
             PERFORM 5516-PAD-ZIP-NUMERIC
         ELSE
             IF WS-ZIP-DIGIT-COUNT >= 9
                 STRING WS-ZIP-DIGITS(1:5) '-' WS-ZIP-DIGITS(6:4)
                     DELIMITED BY SIZE INTO WS-ZIP-OUT
             ELSE
                 IF WS-ZIP-DIGIT-COUNT >= 5
                     MOVE WS-ZIP-DIGITS(1:5) TO WS-ZIP-OUT
                 ELSE
                     MOVE WS-ZIP-DIGITS(1:WS-ZIP-DIGIT-COUNT)
                          TO WS-ZIP-OUT
                 END-IF
             END-IF
         END-IF
     END-IF
     .
 5510-STRIP-ZIP-CHAR.
     IF WS-ZIP-IN(WS-CHAR-IDX:1) NOT = SPACE
         ADD 1 TO WS-ZIP-NONBLANK-CT
     END-IF
     IF WS-ZIP-IN(WS-CHAR-IDX:1) >= '0'
             AND WS-ZIP-IN(WS-CHAR-IDX:1) <= '9'
         ADD 1 TO WS-ZIP-DIGIT-COUNT
         MOVE WS-ZIP-IN(WS-CHAR-IDX:1)
             TO WS-ZIP-DIGITS(WS-ZIP-DIGIT-COUNT:1)
     END-IF
     .
 5516-PAD-ZIP-NUMERIC.
     IF WS-ZIP-DIGIT-COUNT >= 5
         MOVE WS-ZIP-DIGITS(1:WS-ZIP-DIGIT-COUNT) TO WS-ZIP-OUT
     ELSE
         MOVE ZEROS TO WS-ZIP-PAD-BUF
         MOVE WS-ZIP-DIGITS(1:WS-ZIP-DIGIT-COUNT)
             TO WS-ZIP-PAD-BUF(6 - WS-ZIP-DIGIT-COUNT:
                 WS-ZIP-DIGIT-COUNT)
         MOVE WS-ZIP-PAD-BUF TO WS-ZIP-OUT
     END-IF
     .
*
*=================================================================
*    AGGREGATE METRICS (BUSINESS RULE 3, OVER FULL HIT SET)
*=================================================================
 6000-FINISH-AGGREGATES.
     PERFORM 6100-COMPUTE-READINESS
     PERFORM 6200-COMPUTE-ACAD-PREP
     PERFORM 6300-COMPUTE-ENROLLMENT
     PERFORM 6400-COMPUTE-PERFORMANCE
     .
*    03/14/00  RQM   ED-0692    READINESS FLOOR - AGG-READINESS IS
*    AN UNSIGNED PIC 9(03); A STRAY OUT-OF-RANGE SAT MEAN (BELOW 400)
*    WAS WRAPPING NEGATIVE RESULTS INTO A LARGE POSITIVE UNSIGNED
*    VALUE INSTEAD OF FLOORING AT 0 PER THE AGGREGATE METRICS RULE.
*    THE COMPUTE NOW LANDS IN A SIGNED WORK FIELD FIRST SO THE SIGN
*    CAN BE TESTED BEFORE THE VALUE IS STORED.
 6100-COMPUTE-READINESS.
     IF WS-HIT-COUNT = 0
         MOVE 0 TO WS-AGG-READINESS
     ELSE
         IF WS-AGG-ACT-CNT > 0
             COMPUTE WS-AGG-MEAN = WS-AGG-ACT-SUM / WS-AGG-ACT-CNT
             COMPUTE WS-AGG-READINESS-S ROUNDED = WS-AGG-MEAN
         ELSE
             IF WS-AGG-SAT-CNT > 0
                 COMPUTE WS-AGG-MEAN =
                     WS-AGG-SAT-SUM / WS-AGG-SAT-CNT
                 COMPUTE WS-AGG-READINESS-S ROUNDED =
                     (WS-AGG-MEAN - 400) / 52
             ELSE
                 MOVE 0 TO WS-AGG-READINESS-S
             END-IF
         END-IF
         IF WS-AGG-READINESS-S < 0
             MOVE 0 TO WS-AGG-READINESS
         ELSE
             MOVE WS-AGG-READINESS-S TO WS-AGG-READINESS
         END-IF
     END-IF
     .
 6200-COMPUTE-ACAD-PREP.
     IF WS-HIT-COUNT = 0
         MOVE 0 TO WS-AGG-ACAD-PREP
     ELSE
         IF WS-AGG-MATH-CNT > 0
             COMPUTE WS-AGG-MEAN =
                 WS-AGG-MATH-SUM / WS-AGG-MATH-CNT
         ELSE
             MOVE 0.5 TO WS-AGG-MEAN
         END-IF
         IF WS-AGG-READ-CNT > 0
             COMPUTE WS-AGG-MEAN ROUNDED =
                 WS-AGG-MEAN + (WS-AGG-READ-SUM / WS-AGG-READ-CNT)
         ELSE
             COMPUTE WS-AGG-MEAN = WS-AGG-MEAN + 0.5
         END-IF
         COMPUTE WS-AGG-ACAD-PREP ROUNDED = WS-AGG-MEAN * 50
     END-IF
     .
 6300-COMPUTE-ENROLLMENT.
     IF WS-HIT-COUNT = 0
         MOVE 0 TO WS-AGG-ENROLLMENT
     ELSE
         IF WS-AGG-MATRIC-CNT > 0
             COMPUTE WS-AGG-MEAN =
                 WS-AGG-MATRIC-SUM / WS-AGG-MATRIC-CNT
         ELSE
             MOVE 0.6 TO WS-AGG-MEAN
         END-IF
         COMPUTE WS-AGG-ENROLLMENT ROUNDED = WS-AGG-MEAN * 100
     END-IF
     .
 6400-COMPUTE-PERFORMANCE.
     IF WS-HIT-COUNT = 0
         MOVE 0 TO WS-AGG-PERFORMANCE
     ELSE
         IF WS-AGG-GRAD-CNT > 0
             COMPUTE WS-AGG-MEAN =
                 WS-AGG-GRAD-SUM / WS-AGG-GRAD-CNT
         ELSE
             MOVE 0.75 TO WS-AGG-MEAN
         END-IF
         COMPUTE WS-AGG-PERFORMANCE ROUNDED = WS-AGG-MEAN * 100
     END-IF
     .
*
*=================================================================
*    PRINTED REPORT - HEADER, DETAIL LINES, CONTROL BREAK
*=================================================================
 5400-FORMAT-REPORT-LINE.
     MOVE T00-NAME(T00-IDX)  TO WS-RPT-NAME
     MOVE T00-CITY(T00-IDX)  TO WS-RPT-CITY
     MOVE T00-STATE(T00-IDX) TO WS-RPT-STATE
     MOVE D-Out-School-Type  TO WS-RPT-TYPE
     IF T00-ACT-AVG-PRESENT(T00-IDX)
         MOVE T00-ACT-AVG(T00-IDX) TO WS-RPT-ACT
     ELSE
         MOVE ZEROS TO WS-RPT-ACT
     END-IF
     MOVE D-Out-Grad-Pct     TO WS-RPT-GRAD
     MOVE D-Out-Relevance    TO WS-RPT-REL
     .
*
 7000-PRINT-QUERY-REPORT.
     MOVE WS-AGG-QUERY TO WS-RPT-HDR-QUERY
     WRITE R-REPORT-LINE FROM WS-RPT-RULE
     WRITE R-REPORT-LINE FROM WS-RPT-HEADER
     WRITE R-REPORT-LINE FROM WS-RPT-COLUMN-HEAD
     WRITE R-REPORT-LINE FROM WS-RPT-RULE
*    (DETAIL LINES ALREADY WRITTEN IN 5200-WRITE-ONE-DETAIL)
     MOVE WS-HIT-COUNT TO WS-RPT-TOT-MATCHED
     WRITE R-REPORT-LINE FROM WS-RPT-RULE
     WRITE R-REPORT-LINE FROM WS-RPT-TOTALS
     MOVE WS-AGG-READINESS   TO WS-RPT-READINESS
     MOVE WS-AGG-ACAD-PREP   TO WS-RPT-ACAD-PREP
     MOVE WS-AGG-ENROLLMENT  TO WS-RPT-ENROLLMENT
     MOVE WS-AGG-PERFORMANCE TO WS-RPT-PERFORMANCE
     WRITE R-REPORT-LINE FROM WS-RPT-CONTROL-BREAK
     WRITE R-REPORT-LINE FROM WS-RPT-RULE
     .
*
 9000-TERMINATE.
     CLOSE Q-QUERIES D-DETAIL R-REPORT
     DISPLAY '2-SCHOOL-SEARCH: QUERIES PROCESSED = '
         WS-QUERIES-PROCESSED
     .
