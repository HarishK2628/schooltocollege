000100*****************************************************************
000200*    PROGRAM:      2-SCHOOL-SEARCH
000300*    SYSTEM:       SCHOOL FINDER BATCH SUBSYSTEM
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.      2-SCHOOL-SEARCH.
000700 AUTHOR.          R Q MARTELL.
000800 INSTALLATION.    STATE DEPT OF EDUCATION - DATA SERVICES.
000900 DATE-WRITTEN.    05/02/1988.
001000 DATE-COMPILED.
001100 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
001200*****************************************************************
001300*    CHANGE LOG
001400*----------------------------------------------------------------
001500*    DATE      BY    REQUEST    DESCRIPTION                       SS-0001 
001600*    --------  ----  ---------  -------------------------------
001700*    05/02/88  RQM   ED-0221    ORIGINAL CODING - CITY/STATE      SS-0002 
001800*                                EXACT MATCH ONLY.
001900*    09/14/88  RQM   ED-0233    ZIP-PREFIX CASCADE ADDED.         SS-0003 
002000*    02/06/89  HDP   ED-0252    STREET-ADDRESS CASCADE ADDED      SS-0004 
002100*                                (NORMALIZED COMPARE).
002200*    07/21/89  TCS   ED-0268    GENERAL SEARCH ENGINE ADDED       SS-0005 
002300*                                - TOKENIZER, STOPWORDS.
002400*    01/09/90  TCS   ED-0281    RELEVANCE SCORE WEIGHTS           SS-0006 
002500*                                TUNED PER ACADEMIC OFFICE.
002600*    06/18/90  RQM   ED-0296    50-RECORD CAP ON DETAIL           SS-0007 
002700*                                OUTPUT (ZIP QUERIES EXEMPT).
002800*    12/03/90  HDP   ED-0312    AGGREGATE METRICS PARAGRAPH       SS-0008 
002900*                                SPLIT OUT OF DETAIL WRITER.
003000*    04/29/91  TCS   ED-0329    INTERNAL SORT OF HITS ADDED       SS-0009 
003100*                                (WORK FILE IN/OUT PAIR).
003200*    10/11/91  RQM   ED-0341    COLLEGE-PREP SCORE COMPONENT      SS-0010 
003300*                                (ACADEMICS LETTER GRADE MAP).
003400*    03/15/92  HDP   ED-0359    PRINTED QUERY REPORT ADDED.       SS-0011 
003500*    08/02/92  TCS   ED-0374    PHRASE-EQUALITY BONUS ADDED       SS-0012 
003600*                                TO RELEVANCE FORMULA.
003700*    01/20/93  RQM   ED-0390    METRO SUBSTRING/EXACT BONUS.      SS-0013 
003800*    07/08/93  HDP   ED-0405    SCHOOL TYPE COLUMN ADDED TO       SS-0014 
003900*                                DETAIL AND REPORT LINES.
004000*    02/02/94  TCS   ED-0422    ZIPCODE NORMALIZATION SHARED      SS-0015 
004100*                                WITH PHASE-4 PROFILE PGM.
004200*    09/19/94  RQM   ED-0438    STOPWORD LIST EXTENDED WITH       SS-0016 
004300*                                'DISTRICT'.
004400*    04/03/95  HDP   ED-0451    FILLER PADS ADDED PER SHOP        SS-0017 
004500*                                STANDARD SS-14.
004600*    11/11/96  TCS   ED-0470    HIT TABLE BOUNDS RAISED.          SS-0018 
004700*    02/19/98  RQM   ED-0498    Y2K REVIEW - NO DATE FIELDS       SS-0019 
004800*                                STORED IN THIS PROGRAM. N/A.
004900*    10/05/99  HDP   ED-0519    Y2K SIGN-OFF - NO CHANGE.         SS-0020 
005000*    03/14/00  RQM   ED-0685    ZIP NORMALIZE CORRECTED - A       SS-0021 
005100*                                PURE-NUMBER RAW ZIP NOW ZERO-
005200*                                PADS TO 5 AND IS LEFT WHOLE,
005300*                                NEVER SPLIT 5-4 LIKE A
005400*                                PUNCTUATED RAW VALUE IS.
005500*    04/06/00  RQM   ED-0692    COLLEGE-PREP NOW SKIPS A          SS-0022 
005600*                                PRESENT-BUT-ZERO MATH OR
005700*                                READ PROFICIENCY INSTEAD OF
005800*                                AVERAGING THE ZERO IN.
005900*    04/06/00  RQM   ED-0692    READINESS FLOORED AT 0 - AN       SS-0023 
006000*                                OUT-OF-RANGE SAT MEAN NO
006100*                                LONGER WRAPS NEGATIVE INTO
006200*                                THE UNSIGNED AGG FIELD.
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-4381.
006700 OBJECT-COMPUTER.  IBM-4381.
006800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT T-SCHOOLS     ASSIGN TO "2-SCHOOLS.IDX"
007200             ORGANIZATION IS INDEXED
007300             ACCESS MODE IS SEQUENTIAL
007400             RECORD KEY IS T-SEQ-NO
007500             FILE STATUS IS WS-T-SCHOOLS-STATUS.
007600 
007700     SELECT Q-QUERIES     ASSIGN TO "2-QUERIES.DAT"
007800             ORGANIZATION LINE SEQUENTIAL.
007900 
008000     SELECT D-DETAIL      ASSIGN TO "3-SEARCH-DETAIL.DAT"
008100             ORGANIZATION LINE SEQUENTIAL.
008200 
008300     SELECT R-REPORT      ASSIGN TO "3-SEARCH-REPORT.TXT"
008400             ORGANIZATION LINE SEQUENTIAL.
008500 
008600     SELECT H-HITS-IN     ASSIGN TO "WORK-HITS-IN.DAT"
008700             ORGANIZATION LINE SEQUENTIAL.
008800 
008900     SELECT H-HITS-OUT    ASSIGN TO "WORK-HITS-OUT.DAT"
009000             ORGANIZATION LINE SEQUENTIAL.
009100 
009200     SELECT S-HIT-SORT    ASSIGN TO DISK.
009300*****************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600*    Phase-2-file (built by 1-SCHOOL-LOAD)  -  re-declared here
009700*    per shop practice, no COPY book is kept for this layout.
009800 FD  T-SCHOOLS
009900     RECORDING MODE IS F.
010000 01  T-SCHOOL-ENREG.
010100     05 T-SEQ-NO                 PIC 9(06) COMP.
010200     05 T-SCHOOL-UUID            PIC X(36).
010300     05 T-Nces-Id                PIC X(12).
010400     05 T-Sd-Uuid                PIC X(36).
010500     05 T-Lea-Id                 PIC X(10).
010600     05 T-Sd-Name                PIC X(40).
010700     05 T-School-Name            PIC X(50).
010800     05 T-Addr-Street            PIC X(40).
010900     05 T-Addr-City              PIC X(25).
011000     05 T-Addr-State             PIC X(02).
011100     05 T-Addr-Zip               PIC X(10).
011200     05 T-County-Name            PIC X(25).
011300     05 T-Metro-Name             PIC X(40).
011400     05 T-State-Name             PIC X(20).
011500     05 T-Latitude-Data.
011600         10 T-Latitude            PIC S9(3)V9(6).
011700         10 T-Latitude-Ind        PIC X(01).
011800     05 T-Longitude-Data.
011900         10 T-Longitude           PIC S9(3)V9(6).
012000         10 T-Longitude-Ind       PIC X(01).
012100     05 T-Phone                  PIC X(14).
012200     05 T-Website                PIC X(50).
012300     05 T-Act-Data.
012400         10 T-Act-Avg             PIC 9(2)V9(1).
012500         10 T-Act-Avg-Ind         PIC X(01).
012600             88 T-Act-Avg-Present         VALUE 'P'.
012700     05 T-Sat-Data.
012800         10 T-Sat-Avg             PIC 9(4).
012900         10 T-Sat-Avg-Ind         PIC X(01).
013000             88 T-Sat-Avg-Present         VALUE 'P'.
013100     05 T-Grad-Data.
013200         10 T-Grad-Rate            PIC 9V9(4).
013300         10 T-Grad-Rate-Ind        PIC X(01).
013400             88 T-Grad-Rate-Present        VALUE 'P'.
013500     05 T-Matric-Data.
013600         10 T-Matric-Rate          PIC 9V9(4).
013700         10 T-Matric-Rate-Ind      PIC X(01).
013800             88 T-Matric-Rate-Present      VALUE 'P'.
013900     05 T-Math-Data.
014000         10 T-Math-Prof            PIC 9V9(4).
014100         10 T-Math-Prof-Ind        PIC X(01).
014200             88 T-Math-Prof-Present        VALUE 'P'.
014300     05 T-Read-Data.
014400         10 T-Read-Prof            PIC 9V9(4).
014500         10 T-Read-Prof-Ind        PIC X(01).
014600             88 T-Read-Prof-Present        VALUE 'P'.
014700     05 T-Total-Students-Data.
014800         10 T-Total-Students        PIC 9(6).
014900         10 T-Total-Students-Ind    PIC X(01).
015000             88 T-Total-Students-Present  VALUE 'P'.
015100     05 T-Stu-Tch-Data.
015200         10 T-Stu-Tch-Ratio         PIC 9(3)V9(1).
015300         10 T-Stu-Tch-Ratio-Ind     PIC X(01).
015400     05 T-Free-Lunch-Data.
015500         10 T-Free-Lunch            PIC 9V9(4).
015600         10 T-Free-Lunch-Ind        PIC X(01).
015700     05 T-Grade-Overall          PIC X(02).
015800     05 T-Grade-Academics        PIC X(02).
015900     05 T-Gender-Female          PIC 9V9(4).
016000     05 T-Gender-Male            PIC 9V9(4).
016100     05 T-Grades-Offered         PIC X(10).
016200     05 T-Bool-Flags.
016300         10 T-Is-Boarding        PIC X(01).
016400         10 T-Is-Charter         PIC X(01).
016500         10 T-Is-Pk              PIC X(01).
016600         10 T-Is-Elementary      PIC X(01).
016700         10 T-Is-Middle          PIC X(01).
016800         10 T-Is-High            PIC X(01).
016900         10 T-Is-Public          PIC X(01).
017000     05 T-Religion                PIC X(15).
017100     05 T-Tuition                 PIC 9(6).
017200     05 T-Pk-Tuition               PIC 9(6).
017300     05 T-Diversity.
017400         10 T-Div-African-Amer     PIC 9V9(4).
017500         10 T-Div-Asian            PIC 9V9(4).
017600         10 T-Div-Hispanic         PIC 9V9(4).
017700         10 T-Div-White            PIC 9V9(4).
017800         10 T-Div-Multiracial      PIC 9V9(4).
017900         10 T-Div-Native-Amer      PIC 9V9(4).
018000         10 T-Div-Pacific-Isl      PIC 9V9(4).
018100         10 T-Div-International    PIC 9V9(4).
018200         10 T-Div-Unknown          PIC 9V9(4).
018300     05 T-Top-College OCCURS 10 TIMES.
018400         10 T-Coll-Name            PIC X(40).
018500         10 T-Coll-Uuid            PIC X(36).
018600         10 T-Coll-Ipeds           PIC X(08).
018700     05 T-Top-Major OCCURS 10 TIMES.
018800         10 T-Maj-Name             PIC X(40).
018900         10 T-Maj-Uuid             PIC X(36).
019000         10 T-Maj-Cip               PIC X(08).
019100     05 T-Zip-Digits-Alt REDEFINES T-Addr-Zip PIC 9(10).
019200     05 T-Key-School-Name        PIC X(50).
019300     05 T-Key-Street             PIC X(40).
019400     05 T-Key-City                PIC X(25).
019500     05 T-Key-County              PIC X(25).
019600     05 T-Key-Metro               PIC X(40).
019700     05 T-Key-State-Name          PIC X(20).
019800     05 FILLER                    PIC X(20).
019900*
020000 FD  Q-QUERIES
020100     RECORDING MODE IS F.
020200 01  Q-QUERY-ENREG.
020300     05 Q-QUERY-TEXT              PIC X(60).
020400     05 FILLER                    PIC X(05).
020500*
020600 FD  D-DETAIL
020700     RECORDING MODE IS F.
020800 01  D-DETAIL-ENREG.
020900     05 D-Out-Uuid                PIC X(36).
021000     05 D-Out-Name                PIC X(50).
021100     05 D-Out-City                PIC X(25).
021200     05 D-Out-State                PIC X(02).
021300     05 D-Out-Zip                  PIC X(10).
021400     05 D-Out-Readiness-Data.
021500         10 D-Out-Readiness        PIC 9(2)V9(1).
021600         10 D-Out-Readiness-Ind    PIC X(01).
021700     05 D-Out-Cprep-Data.
021800         10 D-Out-Cprep            PIC 9(3)V9(2).
021900         10 D-Out-Cprep-Ind        PIC X(01).
022000     05 D-Out-Enroll-Data.
022100         10 D-Out-Enroll-Pct       PIC 9(3)V9(2).
022200         10 D-Out-Enroll-Ind       PIC X(01).
022300     05 D-Out-Grad-Data.
022400         10 D-Out-Grad-Pct         PIC 9(3)V9(2).
022500         10 D-Out-Grad-Ind         PIC X(01).
022600     05 D-Out-Math-Data.
022700         10 D-Out-Math-Pct         PIC 9(3)V9(2).
022800         10 D-Out-Math-Ind         PIC X(01).
022900     05 D-Out-Read-Data.
023000         10 D-Out-Read-Pct         PIC 9(3)V9(2).
023100         10 D-Out-Read-Ind         PIC X(01).
023200     05 D-Out-Tots-Data.
023300         10 D-Out-Tot-Students     PIC 9(6).
023400         10 D-Out-Tot-Ind          PIC X(01).
023500     05 D-Out-Sat-Data.
023600         10 D-Out-Sat               PIC 9(4).
023700         10 D-Out-Sat-Ind           PIC X(01).
023800     05 D-Out-Act-Data.
023900         10 D-Out-Act                PIC 9(2)V9(1).
024000         10 D-Out-Act-Ind            PIC X(01).
024100     05 D-Out-School-Type          PIC X(07).
024200     05 D-Out-Relevance            PIC 9(4)V9(2).
024300     05 FILLER                     PIC X(30).
024400*
024500 FD  R-REPORT
024600     RECORDING MODE IS F.
024700 01  R-REPORT-LINE                PIC X(132).
024800*
024900 FD  H-HITS-IN
025000     RECORDING MODE IS F.
025100 01  H-HITS-IN-ENREG.
025200     05 HI-Sort-Score              PIC S9(4)V99.
025300     05 HI-Sort-Seq                PIC 9(05).
025400     05 HI-Sort-Idx                PIC 9(05).
025500*
025600 FD  H-HITS-OUT
025700     RECORDING MODE IS F.
025800 01  H-HITS-OUT-ENREG.
025900     05 HO-Sort-Score              PIC S9(4)V99.
026000     05 HO-Sort-Seq                PIC 9(05).
026100     05 HO-Sort-Idx                PIC 9(05).
026200*
026300 SD  S-HIT-SORT.
026400 01  S-HIT-REC.
026500     05 S-Sort-Score               PIC S9(4)V99.
026600     05 S-Sort-Seq                 PIC 9(05).
026700     05 S-Sort-Idx                 PIC 9(05).
026800*****************************************************************
026900 WORKING-STORAGE SECTION.
027000*
027100 01  WS-FILE-SWITCHES.
027200     05 WS-EOF-SCHOOLS-SW        PIC X(01) VALUE 'N'.
027300         88 EOF-SCHOOLS                    VALUE 'Y'.
027400     05 WS-EOF-QUERIES-SW        PIC X(01) VALUE 'N'.
027500         88 EOF-QUERIES                    VALUE 'Y'.
027600     05 WS-EOF-HITS-OUT-SW       PIC X(01) VALUE 'N'.
027700         88 EOF-HITS-OUT                   VALUE 'Y'.
027800     05 WS-T-SCHOOLS-STATUS      PIC X(02) VALUE SPACES.
027900*
028000 01  WS-COUNTERS.
028100     05 WS-QUERIES-PROCESSED     PIC 9(06) COMP VALUE 0.
028200     05 WS-SCHOOL-COUNT          PIC 9(05) COMP VALUE 0.
028300     05 T00-IDX                  PIC 9(05) COMP VALUE 0.
028400     05 WS-HIT-COUNT             PIC 9(05) COMP VALUE 0.
028500     05 WS-HIT-SEQ                PIC 9(05) COMP VALUE 0.
028600     05 WS-DETAIL-COUNT           PIC 9(05) COMP VALUE 0.
028700     05 WS-TOK-IDX                PIC 9(02) COMP VALUE 0.
028800     05 WS-STOP-IDX                PIC 9(02) COMP VALUE 0.
028900     05 WS-CHAR-IDX                PIC 9(02) COMP VALUE 0.
029000     05 WS-SCAN-IDX                PIC 9(02) COMP VALUE 0.
029100     05 WS-TOKEN-COUNT             PIC 9(02) COMP VALUE 0.
029200     05 WS-MATCH-COUNT             PIC 9(02) COMP VALUE 0.
029300     05 WS-REMAINING-COUNT         PIC 9(02) COMP VALUE 0.
029400     05 WS-BASE-COUNT              PIC 9(05) COMP VALUE 0.
029500     05 WS-TOKEN-FILTER-COUNT      PIC 9(05) COMP VALUE 0.
029600     05 WS-CUR-LEN                 PIC 9(02) COMP VALUE 0.
029700     05 WS-PHRASE-LEN              PIC 9(02) COMP VALUE 0.
029800     05 WS-QUERY-LEN                PIC 9(02) COMP VALUE 0.
029900     05 WS-WINNING-STRATEGY         PIC 9(01) COMP VALUE 0.
030000*        1=ZIP 2=STREET 3=CITY 4=STATE 5=GENERAL
030100*
030200 01  WS-QUERY-WORK.
030300     05 WS-QUERY-LOWER            PIC X(60).
030400     05 WS-QUERY-DIGITS           PIC X(60).
030500     05 WS-DIGIT-COUNT            PIC 9(02) COMP VALUE 0.
030600     05 WS-LETTER-COUNT           PIC 9(02) COMP VALUE 0.
030700     05 WS-ZIP-PREFIX             PIC X(05).
030800     05 WS-QUERY-STREET-NORM      PIC X(60).
030900     05 WS-QUERY-COMBO-NORM       PIC X(60).
031000     05 WS-IS-ZIP-CANDIDATE-SW    PIC X(01) VALUE 'N'.
031100         88 WS-IS-ZIP-CANDIDATE            VALUE 'Y'.
031200     05 WS-HAS-DIGIT-SW           PIC X(01) VALUE 'N'.
031300         88 WS-HAS-DIGIT                    VALUE 'Y'.
031400*
031500*    TOKEN TABLE - HOLDS UP TO 15 SEARCH TOKENS PER QUERY
031600 01  WS-TOKEN-AREA.
031700     05 WS-TOKEN-ENTRY OCCURS 15 TIMES.
031800         10 WS-TOKEN-TEXT          PIC X(60).
031900         10 WS-TOKEN-LEN            PIC 9(02) COMP.
032000         10 WS-IS-MATCH-TOKEN       PIC X(01).
032100     05 WS-CUR-TOKEN               PIC X(60).
032200*
032300*    STOPWORD LIST (SHOP CONSTANT SC-07)
032400 01  WS-STOPWORD-LIST.
032500     05 FILLER PIC X(20) VALUE 'area'.
032600     05 FILLER PIC X(20) VALUE 'county'.
032700     05 FILLER PIC X(20) VALUE 'state'.
032800     05 FILLER PIC X(20) VALUE 'city'.
032900     05 FILLER PIC X(20) VALUE 'school'.
033000     05 FILLER PIC X(20) VALUE 'schools'.
033100     05 FILLER PIC X(20) VALUE 'district'.
033200 01  WS-STOPWORD-TABLE REDEFINES WS-STOPWORD-LIST.
033300     05 WS-STOPWORD OCCURS 7 TIMES PIC X(20).
033400     05 WS-STOPWORD-FOUND-SW      PIC X(01) VALUE 'N'.
033500         88 WS-STOPWORD-FOUND               VALUE 'Y'.
033600*
033700*    ACADEMICS LETTER-GRADE MAP (BUSINESS RULE 5)
033800 01  WS-GRADE-MAP-LIST.
033900     05 FILLER PIC X(02) VALUE 'A+'.
034000     05 FILLER PIC 9(03) VALUE 100.
034100     05 FILLER PIC X(02) VALUE 'A '.
034200     05 FILLER PIC 9(03) VALUE 095.
034300     05 FILLER PIC X(02) VALUE 'A-'.
034400     05 FILLER PIC 9(03) VALUE 090.
034500     05 FILLER PIC X(02) VALUE 'B+'.
034600     05 FILLER PIC 9(03) VALUE 085.
034700     05 FILLER PIC X(02) VALUE 'B '.
034800     05 FILLER PIC 9(03) VALUE 080.
034900     05 FILLER PIC X(02) VALUE 'B-'.
035000     05 FILLER PIC 9(03) VALUE 075.
035100     05 FILLER PIC X(02) VALUE 'C+'.
035200     05 FILLER PIC 9(03) VALUE 070.
035300     05 FILLER PIC X(02) VALUE 'C '.
035400     05 FILLER PIC 9(03) VALUE 065.
035500 01  WS-GRADE-MAP-TABLE REDEFINES WS-GRADE-MAP-LIST.
035600     05 WS-GRADE-MAP-ENTRY OCCURS 8 TIMES.
035700         10 WS-GRADE-MAP-LETTER    PIC X(02).
035800         10 WS-GRADE-MAP-SCORE     PIC 9(03).
035900*
036000*    GENERIC SUBSTRING/COMPARE WORK AREA (SHOP UTILITY SU-02)
036100 01  WS-GENERIC-SEARCH.
036200     05 WS-GEN-HAYSTACK           PIC X(80).
036300     05 WS-GEN-NEEDLE             PIC X(60).
036400     05 WS-GEN-NEEDLE-LEN         PIC 9(02) COMP.
036500     05 WS-GEN-FOUND-SW           PIC X(01).
036600         88 WS-GEN-FOUND                    VALUE 'Y'.
036700     05 WS-GEN-TALLY              PIC 9(03) COMP.
036800     05 WS-CMP-BUF                PIC X(60).
036900     05 WS-CMP-BUF2               PIC X(60).
037000     05 WS-ALL-MATCH-SW           PIC X(01).
037100     05 WS-USE-TOKEN-SET-SW       PIC X(01).
037200     05 WS-ROW-QUALIFIES-SW       PIC X(01).
037300     05 WS-SCORE-ACCUM            PIC S9(4)V99 COMP.
037400     05 WS-CURRENT-SCORE          PIC S9(4)V99.
037500     05 WS-ACT-CONTRIB            PIC S9(4)V99 COMP.
037600     05 WS-SAT-CONTRIB            PIC S9(4)V99 COMP.
037700*
037800*    ZIP NORMALIZATION UTILITY WORK AREA (SHOP UTILITY SU-04)
037900 01  WS-ZIP-UTILITY.
038000     05 WS-ZIP-IN                 PIC X(10).
038100     05 WS-ZIP-OUT                PIC X(10).
038200     05 WS-ZIP-DIGITS             PIC X(10).
038300     05 WS-ZIP-DIGIT-COUNT        PIC 9(02) COMP.
038400     05 WS-ZIP-MISSING-SW         PIC X(01).
038500         88 WS-ZIP-MISSING                 VALUE 'Y'.
038600     05 WS-ZIP-ALLDIGIT-SW        PIC X(01).
038700         88 WS-ZIP-IS-ALLDIGIT             VALUE 'Y'.
038800     05 WS-ZIP-NONBLANK-CT        PIC 9(02) COMP.
038900     05 WS-ZIP-PAD-BUF            PIC X(05).
039000*
039100*    IN-MEMORY SCHOOL TABLE - LOADED ONCE FROM 2-SCHOOLS.IDX
039200*    (THE MASTER LIVES IN MEMORY FOR THE LIFE OF THE RUN, PER
039300*    ACADEMIC OFFICE SPEC ED-0221 SECTION 3).
039400 01  T00-SCHOOL-TABLE.
039500     05 T00-ENTRY OCCURS 500 TIMES.
039600         10 T00-UUID             PIC X(36).
039700         10 T00-NAME             PIC X(50).
039800         10 T00-KEY-NAME         PIC X(50).
039900         10 T00-STREET           PIC X(40).
040000         10 T00-KEY-STREET       PIC X(40).
040100         10 T00-CITY             PIC X(25).
040200         10 T00-KEY-CITY         PIC X(25).
040300         10 T00-STATE            PIC X(02).
040400         10 T00-ZIP              PIC X(10).
040500         10 T00-COUNTY           PIC X(25).
040600         10 T00-KEY-COUNTY       PIC X(25).
040700         10 T00-METRO            PIC X(40).
040800         10 T00-KEY-METRO        PIC X(40).
040900         10 T00-STATE-NAME       PIC X(20).
041000         10 T00-KEY-STATE-NAME   PIC X(20).
041100         10 T00-ACT-AVG          PIC 9(2)V9(1).
041200         10 T00-ACT-AVG-IND      PIC X(01).
041300             88 T00-ACT-AVG-PRESENT VALUE 'P'.
041400         10 T00-SAT-AVG            PIC 9(4).
041500         10 T00-SAT-AVG-IND        PIC X(01).
041600             88 T00-SAT-AVG-PRESENT VALUE 'P'.
041700         10 T00-GRAD-RATE          PIC 9V9(4).
041800         10 T00-GRAD-RATE-IND      PIC X(01).
041900             88 T00-GRAD-RATE-PRESENT VALUE 'P'.
042000         10 T00-MATRIC-RATE        PIC 9V9(4).
042100         10 T00-MATRIC-RATE-IND    PIC X(01).
042200             88 T00-MATRIC-RATE-PRESENT VALUE 'P'.
042300         10 T00-MATH-PROF          PIC 9V9(4).
042400         10 T00-MATH-PROF-IND      PIC X(01).
042500             88 T00-MATH-PROF-PRESENT VALUE 'P'.
042600         10 T00-READ-PROF          PIC 9V9(4).
042700         10 T00-READ-PROF-IND      PIC X(01).
042800             88 T00-READ-PROF-PRESENT VALUE 'P'.
042900         10 T00-TOTAL-STUDENTS     PIC 9(6).
043000         10 T00-TOTAL-STUDENTS-IND PIC X(01).
043100             88 T00-TOTAL-STUDENTS-PRESENT VALUE 'P'.
043200         10 T00-GRADE-ACADEMICS    PIC X(02).
043300         10 T00-IS-PUBLIC          PIC X(01).
043400         10 T00-IS-CHARTER         PIC X(01).
043500 01  T00-BASE-FLAGS.
043600     05 WS-BASE-MATCH OCCURS 500 TIMES PIC X(01).
043700 01  T00-TOKEN-FLAGS.
043800     05 WS-TOKEN-MATCH OCCURS 500 TIMES PIC X(01).
043900*
044000*    AGGREGATE ACCUMULATORS (BUSINESS RULE 3, OVER FULL HIT SET)
044100 01  WS-AGGREGATE-AREA.
044200     05 WS-AGG-QUERY               PIC X(60).
044300     05 WS-AGG-ACT-SUM              PIC S9(7)V99 COMP.
044400     05 WS-AGG-ACT-CNT              PIC 9(05) COMP.
044500     05 WS-AGG-SAT-SUM              PIC S9(9)V99 COMP.
044600     05 WS-AGG-SAT-CNT              PIC 9(05) COMP.
044700     05 WS-AGG-MATH-SUM             PIC S9(7)V9999 COMP.
044800     05 WS-AGG-MATH-CNT             PIC 9(05) COMP.
044900     05 WS-AGG-READ-SUM             PIC S9(7)V9999 COMP.
045000     05 WS-AGG-READ-CNT             PIC 9(05) COMP.
045100     05 WS-AGG-MATRIC-SUM           PIC S9(7)V9999 COMP.
045200     05 WS-AGG-MATRIC-CNT           PIC 9(05) COMP.
045300     05 WS-AGG-GRAD-SUM             PIC S9(7)V9999 COMP.
045400     05 WS-AGG-GRAD-CNT             PIC 9(05) COMP.
045500     05 WS-AGG-READINESS            PIC 9(03).
045600     05 WS-AGG-READINESS-S          PIC S9(05) COMP.
045700     05 WS-AGG-ACAD-PREP            PIC 9(03).
045800     05 WS-AGG-ENROLLMENT           PIC 9(03).
045900     05 WS-AGG-PERFORMANCE          PIC 9(03).
046000     05 WS-AGG-MEAN                 PIC S9(7)V9999 COMP.
046100*
046200*    PRINTED-REPORT AREA (SHOP PIPE-TABLE STYLE, SU-06)
046300 01  WS-REPORT-AREA.
046400     05 WS-RPT-HEADER.
046500         10 FILLER            PIC X(10) VALUE 'QUERY   : '.
046600         10 WS-RPT-HDR-QUERY  PIC X(60).
046700         10 FILLER            PIC X(62) VALUE SPACES.
046800     05 WS-RPT-COLUMN-HEAD.
046900         10 FILLER PIC X(01) VALUE '|'.
047000         10 FILLER PIC X(30) VALUE 'School'.
047100         10 FILLER PIC X(01) VALUE '|'.
047200         10 FILLER PIC X(20) VALUE 'City'.
047300         10 FILLER PIC X(01) VALUE '|'.
047400         10 FILLER PIC X(03) VALUE 'St'.
047500         10 FILLER PIC X(01) VALUE '|'.
047600         10 FILLER PIC X(09) VALUE 'Type'.
047700         10 FILLER PIC X(01) VALUE '|'.
047800         10 FILLER PIC X(06) VALUE 'ACT'.
047900         10 FILLER PIC X(01) VALUE '|'.
048000         10 FILLER PIC X(08) VALUE 'Grad %'.
048100         10 FILLER PIC X(01) VALUE '|'.
048200         10 FILLER PIC X(10) VALUE 'Relevance'.
048300         10 FILLER PIC X(01) VALUE '|'.
048400         10 FILLER PIC X(29) VALUE SPACES.
048500     05 WS-RPT-LINE.
048600         10 FILLER PIC X(01) VALUE '|'.
048700         10 WS-RPT-NAME       PIC X(30).
048800         10 FILLER PIC X(01) VALUE '|'.
048900         10 WS-RPT-CITY       PIC X(20).
049000         10 FILLER PIC X(01) VALUE '|'.
049100         10 WS-RPT-STATE      PIC X(03).
049200         10 FILLER PIC X(01) VALUE '|'.
049300         10 WS-RPT-TYPE       PIC X(09).
049400         10 FILLER PIC X(01) VALUE '|'.
049500         10 WS-RPT-ACT        PIC ZZ9.9.
049600         10 FILLER PIC X(01) VALUE '|'.
049700         10 WS-RPT-GRAD       PIC ZZ9.99.
049800         10 FILLER PIC X(01) VALUE '|'.
049900         10 WS-RPT-REL        PIC Z(4)9.99.
050000         10 FILLER PIC X(01) VALUE '|'.
050100         10 FILLER PIC X(29) VALUE SPACES.
050200     05 WS-RPT-TOTALS.
050300         10 FILLER PIC X(20) VALUE 'Matched Schools . : '.
050400         10 WS-RPT-TOT-MATCHED PIC Z(5)9.
050500         10 FILLER PIC X(10) VALUE SPACES.
050600         10 FILLER PIC X(80) VALUE SPACES.
050700     05 WS-RPT-CONTROL-BREAK.
050800         10 FILLER PIC X(22) VALUE 'College Readiness  : '.
050900         10 WS-RPT-READINESS   PIC Z(2)9.
051000         10 FILLER PIC X(05) VALUE SPACES.
051100         10 FILLER PIC X(22) VALUE 'Academic Prep      : '.
051200         10 WS-RPT-ACAD-PREP   PIC Z(2)9.
051300         10 FILLER PIC X(05) VALUE SPACES.
051400         10 FILLER PIC X(22) VALUE 'College Enrollment : '.
051500         10 WS-RPT-ENROLLMENT  PIC Z(2)9.
051600         10 FILLER PIC X(05) VALUE SPACES.
051700         10 FILLER PIC X(24) VALUE 'Academic Performance: '.
051800         10 WS-RPT-PERFORMANCE PIC Z(2)9.
051900     05 WS-RPT-RULE               PIC X(132) VALUE ALL '-'.
052000*****************************************************************
052100 PROCEDURE DIVISION.
052200*
052300 0000-MAIN-CONTROL.
052400     PERFORM 1000-INITIALIZE
052500     PERFORM 2000-PROCESS-ONE-QUERY
052600         UNTIL EOF-QUERIES
052700     PERFORM 9000-TERMINATE
052800     STOP RUN
052900     .
053000*
053100 1000-INITIALIZE.
053200     OPEN INPUT T-SCHOOLS
053300     PERFORM 1100-LOAD-SCHOOL-TABLE
053400         VARYING T00-IDX FROM 1 BY 1
053500         UNTIL EOF-SCHOOLS
053600     CLOSE T-SCHOOLS
053700     OPEN INPUT Q-QUERIES
053800     OPEN OUTPUT D-DETAIL
053900     OPEN OUTPUT R-REPORT
054000     PERFORM 1900-READ-QUERY
054100     .
054200*
054300 1100-LOAD-SCHOOL-TABLE.
054400     READ T-SCHOOLS
054500         AT END
054600             SET EOF-SCHOOLS TO TRUE
054700         NOT AT END
054800             PERFORM 1110-COPY-SCHOOL-ROW
054900     END-READ
055000     .
055100*
055200 1110-COPY-SCHOOL-ROW.
055300     ADD 1 TO WS-SCHOOL-COUNT
055400     MOVE T-SCHOOL-UUID       TO T00-UUID(WS-SCHOOL-COUNT)
055500     MOVE T-School-Name       TO T00-NAME(WS-SCHOOL-COUNT)
055600     MOVE T-Key-School-Name   TO T00-KEY-NAME(WS-SCHOOL-COUNT)
055700     MOVE T-Addr-Street       TO T00-STREET(WS-SCHOOL-COUNT)
055800     MOVE T-Key-Street        TO T00-KEY-STREET(WS-SCHOOL-COUNT)
055900     MOVE T-Addr-City         TO T00-CITY(WS-SCHOOL-COUNT)
056000     MOVE T-Key-City          TO T00-KEY-CITY(WS-SCHOOL-COUNT)
056100     MOVE T-Addr-State        TO T00-STATE(WS-SCHOOL-COUNT)
056200     MOVE T-Addr-Zip          TO T00-ZIP(WS-SCHOOL-COUNT)
056300     MOVE T-County-Name       TO T00-COUNTY(WS-SCHOOL-COUNT)
056400     MOVE T-Key-County        TO T00-KEY-COUNTY(WS-SCHOOL-COUNT)
056500     MOVE T-Metro-Name        TO T00-METRO(WS-SCHOOL-COUNT)
056600     MOVE T-Key-Metro         TO T00-KEY-METRO(WS-SCHOOL-COUNT)
056700     MOVE T-State-Name         TO T00-STATE-NAME(WS-SCHOOL-COUNT)
056800     MOVE T-Key-State-Name
056900                        TO T00-KEY-STATE-NAME(WS-SCHOOL-COUNT)
057000     MOVE T-Act-Avg            TO T00-ACT-AVG(WS-SCHOOL-COUNT)
057100     MOVE T-Act-Avg-Ind        TO T00-ACT-AVG-IND(WS-SCHOOL-COUNT)
057200     MOVE T-Sat-Avg            TO T00-SAT-AVG(WS-SCHOOL-COUNT)
057300     MOVE T-Sat-Avg-Ind        TO T00-SAT-AVG-IND(WS-SCHOOL-COUNT)
057400     MOVE T-Grad-Rate          TO T00-GRAD-RATE(WS-SCHOOL-COUNT)
057500     MOVE T-Grad-Rate-Ind
057600                        TO T00-GRAD-RATE-IND(WS-SCHOOL-COUNT)
057700     MOVE T-Matric-Rate        TO T00-MATRIC-RATE(WS-SCHOOL-COUNT)
057800     MOVE T-Matric-Rate-Ind
057900                        TO T00-MATRIC-RATE-IND(WS-SCHOOL-COUNT)
058000     MOVE T-Math-Prof          TO T00-MATH-PROF(WS-SCHOOL-COUNT)
058100     MOVE T-Math-Prof-Ind
058200                        TO T00-MATH-PROF-IND(WS-SCHOOL-COUNT)
058300     MOVE T-Read-Prof          TO T00-READ-PROF(WS-SCHOOL-COUNT)
058400     MOVE T-Read-Prof-Ind
058500                        TO T00-READ-PROF-IND(WS-SCHOOL-COUNT)
058600     MOVE T-Total-Students
058700                        TO T00-TOTAL-STUDENTS(WS-SCHOOL-COUNT)
058800     MOVE T-Total-Students-Ind
058900                        TO T00-TOTAL-STUDENTS-IND(WS-SCHOOL-COUNT)
059000     MOVE T-Grade-Academics
059100                        TO T00-GRADE-ACADEMICS(WS-SCHOOL-COUNT)
059200     MOVE T-Is-Public          TO T00-IS-PUBLIC(WS-SCHOOL-COUNT)
059300     MOVE T-Is-Charter         TO T00-IS-CHARTER(WS-SCHOOL-COUNT)
059400     .
059500*
059600 1900-READ-QUERY.
059700     READ Q-QUERIES
059800         AT END
059900             SET EOF-QUERIES TO TRUE
060000         NOT AT END
060100             ADD 1 TO WS-QUERIES-PROCESSED
060200     END-READ
060300     .
060400*
060500*=================================================================
060600*    ONE QUERY - DISPATCH, SCORE, SORT, WRITE DETAIL, AGGREGATE,
060700*    PRINT REPORT.
060800*=================================================================
060900 2000-PROCESS-ONE-QUERY.
061000     PERFORM 2100-RESET-QUERY-WORK
061100     PERFORM 2200-CLASSIFY-QUERY
061200     PERFORM 3000-DISPATCH-QUERY
061300     PERFORM 4000-SORT-HITS
061400     PERFORM 5000-WRITE-DETAIL-RECORDS
061500     PERFORM 6000-FINISH-AGGREGATES
061600     PERFORM 7000-PRINT-QUERY-REPORT
061700     PERFORM 1900-READ-QUERY
061800     .
061900*
062000 2100-RESET-QUERY-WORK.
062100     MOVE 0 TO WS-HIT-COUNT
062200     MOVE 0 TO WS-HIT-SEQ
062300     MOVE 0 TO WS-DETAIL-COUNT
062400     MOVE 0 TO WS-WINNING-STRATEGY
062500     MOVE Q-QUERY-TEXT TO WS-AGG-QUERY
062600     MOVE 0 TO WS-AGG-ACT-SUM WS-AGG-ACT-CNT
062700     MOVE 0 TO WS-AGG-SAT-SUM WS-AGG-SAT-CNT
062800     MOVE 0 TO WS-AGG-MATH-SUM WS-AGG-MATH-CNT
062900     MOVE 0 TO WS-AGG-READ-SUM WS-AGG-READ-CNT
063000     MOVE 0 TO WS-AGG-MATRIC-SUM WS-AGG-MATRIC-CNT
063100     MOVE 0 TO WS-AGG-GRAD-SUM WS-AGG-GRAD-CNT
063200     OPEN OUTPUT H-HITS-IN
063300     .
063400*
063500*    BUSINESS RULES 8/9 - CLASSIFY THE QUERY TEXT
063600 2200-CLASSIFY-QUERY.
063700     MOVE SPACES TO WS-QUERY-LOWER
063800     MOVE Q-QUERY-TEXT TO WS-QUERY-LOWER
063900     INSPECT WS-QUERY-LOWER
064000         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
064100                 TO 'abcdefghijklmnopqrstuvwxyz'
064200     MOVE 60 TO WS-SCAN-IDX
064300     PERFORM 2205-SCAN-BACK-LEN
064400         VARYING WS-SCAN-IDX FROM 60 BY -1
064500         UNTIL WS-SCAN-IDX = 0
064600         OR WS-QUERY-LOWER(WS-SCAN-IDX:1) NOT = SPACE
064700     MOVE WS-SCAN-IDX TO WS-QUERY-LEN
064800     MOVE 0 TO WS-DIGIT-COUNT
064900     MOVE 0 TO WS-LETTER-COUNT
065000     IF WS-QUERY-LEN > 0
065100         PERFORM 2210-COUNT-DIGITS-LETTERS
065200             VARYING WS-CHAR-IDX FROM 1 BY 1
065300             UNTIL WS-CHAR-IDX > WS-QUERY-LEN
065400     END-IF
065500     IF WS-LETTER-COUNT = 0 AND WS-DIGIT-COUNT >= 5
065600         SET WS-IS-ZIP-CANDIDATE TO TRUE
065700     ELSE
065800         MOVE 'N' TO WS-IS-ZIP-CANDIDATE-SW
065900     END-IF
066000     IF WS-DIGIT-COUNT > 0
066100         SET WS-HAS-DIGIT TO TRUE
066200     ELSE
066300         MOVE 'N' TO WS-HAS-DIGIT-SW
066400     END-IF
066500     .
066600*
066700 2205-SCAN-BACK-LEN.
066800     CONTINUE
066900     .
067000*
067100 2210-COUNT-DIGITS-LETTERS.
067200     IF WS-QUERY-LOWER(WS-CHAR-IDX:1) >= '0'
067300             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= '9'
067400         ADD 1 TO WS-DIGIT-COUNT
067500     END-IF
067600     IF WS-QUERY-LOWER(WS-CHAR-IDX:1) >= 'a'
067700             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= 'z'
067800         ADD 1 TO WS-LETTER-COUNT
067900     END-IF
068000     .
068100*
068200*=================================================================
068300*    QUERY DISPATCHER - SELECTION CASCADE, FIRST NON-EMPTY WINS
068400*=================================================================
068500 3000-DISPATCH-QUERY.
068600     IF WS-IS-ZIP-CANDIDATE
068700         PERFORM 3100-SELECT-ZIP
068800     END-IF
068900     IF WS-HIT-COUNT = 0 AND WS-HAS-DIGIT
069000         PERFORM 3200-SELECT-STREET
069100     END-IF
069200     IF WS-HIT-COUNT = 0 AND NOT WS-HAS-DIGIT
069300         PERFORM 3300-SELECT-CITY
069400     END-IF
069500     IF WS-HIT-COUNT = 0 AND NOT WS-HAS-DIGIT
069600         PERFORM 3400-SELECT-STATE
069700     END-IF
069800     IF WS-HIT-COUNT = 0
069900         PERFORM 3500-SEARCH-ENGINE
070000     END-IF
070100     .
070200*
070300*    STRATEGY 1 - ZIP PREFIX
070400 3100-SELECT-ZIP.
070500     MOVE 1 TO WS-WINNING-STRATEGY
070600     MOVE SPACES TO WS-QUERY-DIGITS
070700     MOVE 0 TO WS-CUR-LEN
070800     PERFORM 3110-STRIP-QUERY-DIGIT
070900         VARYING WS-CHAR-IDX FROM 1 BY 1
071000         UNTIL WS-CHAR-IDX > WS-QUERY-LEN
071100     MOVE WS-QUERY-DIGITS(1:5) TO WS-ZIP-PREFIX
071200     PERFORM 3120-ZIP-SCAN-ONE-ROW
071300         VARYING T00-IDX FROM 1 BY 1
071400         UNTIL T00-IDX > WS-SCHOOL-COUNT
071500     .
071600 3110-STRIP-QUERY-DIGIT.
071700     IF WS-QUERY-LOWER(WS-CHAR-IDX:1) >= '0'
071800             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= '9'
071900         ADD 1 TO WS-CUR-LEN
072000         MOVE WS-QUERY-LOWER(WS-CHAR-IDX:1)
072100             TO WS-QUERY-DIGITS(WS-CUR-LEN:1)
072200     END-IF
072300     .
072400 3120-ZIP-SCAN-ONE-ROW.
072500     PERFORM 5500-NORMALIZE-ZIP-ROW
072600     IF NOT WS-ZIP-MISSING
072700         IF WS-ZIP-DIGITS(1:5) = WS-ZIP-PREFIX
072800             MOVE 0 TO WS-CURRENT-SCORE
072900             PERFORM 3900-ADD-HIT
073000         END-IF
073100     END-IF
073200     .
073300*
073400*    STRATEGY 2 - EXACT STREET ADDRESS (NORMALIZED)
073500 3200-SELECT-STREET.
073600     MOVE 2 TO WS-WINNING-STRATEGY
073700     MOVE SPACES TO WS-QUERY-STREET-NORM
073800     MOVE 0 TO WS-CUR-LEN
073900     PERFORM 3210-STRIP-QUERY-ALNUM
074000         VARYING WS-CHAR-IDX FROM 1 BY 1
074100         UNTIL WS-CHAR-IDX > WS-QUERY-LEN
074200     PERFORM 3220-STREET-SCAN-ONE-ROW
074300         VARYING T00-IDX FROM 1 BY 1
074400         UNTIL T00-IDX > WS-SCHOOL-COUNT
074500     .
074600 3210-STRIP-QUERY-ALNUM.
074700     IF (WS-QUERY-LOWER(WS-CHAR-IDX:1) >= 'a'
074800             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= 'z')
074900         OR (WS-QUERY-LOWER(WS-CHAR-IDX:1) >= '0'
075000             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= '9')
075100         ADD 1 TO WS-CUR-LEN
075200         MOVE WS-QUERY-LOWER(WS-CHAR-IDX:1)
075300             TO WS-QUERY-STREET-NORM(WS-CUR-LEN:1)
075400     END-IF
075500     .
075600 3220-STREET-SCAN-ONE-ROW.
075700     PERFORM 3221-NORMALIZE-ROW-STREET
075800     PERFORM 3222-NORMALIZE-ROW-COMBO
075900     IF WS-CMP-BUF = WS-QUERY-STREET-NORM
076000             OR WS-CMP-BUF2 = WS-QUERY-STREET-NORM
076100         MOVE 0 TO WS-CURRENT-SCORE
076200         PERFORM 3900-ADD-HIT
076300     END-IF
076400     .
076500 3221-NORMALIZE-ROW-STREET.
076600     MOVE SPACES TO WS-CMP-BUF
076700     MOVE T00-KEY-STREET(T00-IDX) TO WS-GEN-HAYSTACK
076800     MOVE 0 TO WS-CUR-LEN
076900     PERFORM 3223-STRIP-ONE-FIELD-CHAR
077000         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 40
077100     .
077200 3222-NORMALIZE-ROW-COMBO.
077300     MOVE SPACES TO WS-QUERY-COMBO-NORM
077400     MOVE 0 TO WS-CUR-LEN
077500     STRING T00-KEY-STREET(T00-IDX) T00-KEY-CITY(T00-IDX)
077600             T00-STATE(T00-IDX) T00-ZIP(T00-IDX)
077700         DELIMITED BY SIZE INTO WS-GEN-HAYSTACK
077800     PERFORM 3224-STRIP-COMBO-CHAR
077900         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 77
078000     MOVE WS-QUERY-COMBO-NORM TO WS-CMP-BUF2
078100     .
078200 3223-STRIP-ONE-FIELD-CHAR.
078300     IF (WS-GEN-HAYSTACK(WS-CHAR-IDX:1) >= 'a'
078400             AND WS-GEN-HAYSTACK(WS-CHAR-IDX:1) <= 'z')
078500         OR (WS-GEN-HAYSTACK(WS-CHAR-IDX:1) >= '0'
078600             AND WS-GEN-HAYSTACK(WS-CHAR-IDX:1) <= '9')
078700         ADD 1 TO WS-CUR-LEN
078800         MOVE WS-GEN-HAYSTACK(WS-CHAR-IDX:1)
078900             TO WS-CMP-BUF(WS-CUR-LEN:1)
079000     END-IF
079100     .
079200 3224-STRIP-COMBO-CHAR.
079300     IF (WS-GEN-HAYSTACK(WS-CHAR-IDX:1) >= 'a'
079400             AND WS-GEN-HAYSTACK(WS-CHAR-IDX:1) <= 'z')
079500         OR (WS-GEN-HAYSTACK(WS-CHAR-IDX:1) >= '0'
079600             AND WS-GEN-HAYSTACK(WS-CHAR-IDX:1) <= '9')
079700         ADD 1 TO WS-CUR-LEN
079800         MOVE WS-GEN-HAYSTACK(WS-CHAR-IDX:1)
079900             TO WS-QUERY-COMBO-NORM(WS-CUR-LEN:1)
080000     END-IF
080100     .
080200*
080300*    STRATEGY 3 - EXACT CITY
080400 3300-SELECT-CITY.
080500     MOVE 3 TO WS-WINNING-STRATEGY
080600     PERFORM 3310-CITY-SCAN-ONE-ROW
080700         VARYING T00-IDX FROM 1 BY 1
080800         UNTIL T00-IDX > WS-SCHOOL-COUNT
080900     .
081000 3310-CITY-SCAN-ONE-ROW.
081100     MOVE T00-KEY-CITY(T00-IDX) TO WS-CMP-BUF
081200     IF WS-CMP-BUF(1:25) = WS-QUERY-LOWER(1:WS-QUERY-LEN)
081300         MOVE 0 TO WS-CURRENT-SCORE
081400         PERFORM 3900-ADD-HIT
081500     END-IF
081600     .
081700*
081800*    STRATEGY 4 - EXACT STATE (ABBREVIATION OR FULL NAME)
081900 3400-SELECT-STATE.
082000     MOVE 4 TO WS-WINNING-STRATEGY
082100     PERFORM 3410-STATE-SCAN-ONE-ROW
082200         VARYING T00-IDX FROM 1 BY 1
082300         UNTIL T00-IDX > WS-SCHOOL-COUNT
082400     .
082500 3410-STATE-SCAN-ONE-ROW.
082600     MOVE T00-STATE(T00-IDX) TO WS-CMP-BUF
082700     INSPECT WS-CMP-BUF
082800         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
082900                 TO 'abcdefghijklmnopqrstuvwxyz'
083000     MOVE T00-KEY-STATE-NAME(T00-IDX) TO WS-CMP-BUF2
083100     IF WS-CMP-BUF(1:2) = WS-QUERY-LOWER(1:2)
083200             AND WS-QUERY-LEN = 2
083300         MOVE 0 TO WS-CURRENT-SCORE
083400         PERFORM 3900-ADD-HIT
083500     ELSE
083600         IF WS-CMP-BUF2(1:20) = WS-QUERY-LOWER(1:WS-QUERY-LEN)
083700             MOVE 0 TO WS-CURRENT-SCORE
083800             PERFORM 3900-ADD-HIT
083900         END-IF
084000     END-IF
084100     .
084200*
084300*=================================================================
084400*    STRATEGY 5 - GENERAL SEARCH ENGINE
084500*=================================================================
084600 3500-SEARCH-ENGINE.
084700     MOVE 5 TO WS-WINNING-STRATEGY
084800     IF WS-QUERY-LEN > 0
084900         PERFORM 3520-TOKENIZE-QUERY
085000         PERFORM 3530-REMOVE-STOPWORDS
085100         PERFORM 3540-DETERMINE-MATCH-TOKENS
085200         PERFORM 3560-SCAN-BASE-FILTER
085300         PERFORM 3570-SCAN-TOKEN-FILTER
085400         PERFORM 3580-DECIDE-FALLBACK
085500         PERFORM 3590-SCORE-AND-ADD-HITS
085600     END-IF
085700     .
085800*
085900 3520-TOKENIZE-QUERY.
086000     MOVE 0 TO WS-TOKEN-COUNT
086100     MOVE 0 TO WS-CUR-LEN
086200     MOVE SPACES TO WS-CUR-TOKEN
086300     PERFORM 3521-TOKENIZE-ONE-CHAR
086400         VARYING WS-CHAR-IDX FROM 1 BY 1
086500         UNTIL WS-CHAR-IDX > WS-QUERY-LEN
086600     PERFORM 3522-FLUSH-CUR-TOKEN
086700     .
086800 3521-TOKENIZE-ONE-CHAR.
086900     IF (WS-QUERY-LOWER(WS-CHAR-IDX:1) >= 'a'
087000             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= 'z')
087100         OR (WS-QUERY-LOWER(WS-CHAR-IDX:1) >= '0'
087200             AND WS-QUERY-LOWER(WS-CHAR-IDX:1) <= '9')
087300         ADD 1 TO WS-CUR-LEN
087400         MOVE WS-QUERY-LOWER(WS-CHAR-IDX:1)
087500             TO WS-CUR-TOKEN(WS-CUR-LEN:1)
087600     ELSE
087700         PERFORM 3522-FLUSH-CUR-TOKEN
087800     END-IF
087900     .
088000 3522-FLUSH-CUR-TOKEN.
088100     IF WS-CUR-LEN > 0
088200         ADD 1 TO WS-TOKEN-COUNT
088300         MOVE WS-CUR-TOKEN TO WS-TOKEN-TEXT(WS-TOKEN-COUNT)
088400         MOVE WS-CUR-LEN TO WS-TOKEN-LEN(WS-TOKEN-COUNT)
088500         MOVE 0 TO WS-CUR-LEN
088600         MOVE SPACES TO WS-CUR-TOKEN
088700     END-IF
088800     .
088900*
089000*    BUSINESS RULE 10 - STOPWORD REMOVAL
089100 3530-REMOVE-STOPWORDS.
089200     PERFORM 3531-CHECK-STOPWORD
089300         VARYING WS-TOK-IDX FROM 1 BY 1
089400         UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
089500     MOVE 0 TO WS-REMAINING-COUNT
089600     PERFORM 3533-COUNT-REMAINING
089700         VARYING WS-TOK-IDX FROM 1 BY 1
089800         UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
089900     IF WS-REMAINING-COUNT = 0
090000         MOVE 1 TO WS-TOKEN-COUNT
090100         MOVE WS-QUERY-LOWER(1:WS-QUERY-LEN) TO WS-TOKEN-TEXT(1)
090200         MOVE WS-QUERY-LEN TO WS-TOKEN-LEN(1)
090300     END-IF
090400     .
090500 3531-CHECK-STOPWORD.
090600     MOVE 'N' TO WS-STOPWORD-FOUND-SW
090700     PERFORM 3532-COMPARE-ONE-STOPWORD
090800         VARYING WS-STOP-IDX FROM 1 BY 1 UNTIL WS-STOP-IDX > 7
090900     IF WS-STOPWORD-FOUND
091000         MOVE SPACES TO WS-TOKEN-TEXT(WS-TOK-IDX)
091100         MOVE 0 TO WS-TOKEN-LEN(WS-TOK-IDX)
091200     END-IF
091300     .
091400 3532-COMPARE-ONE-STOPWORD.
091500     MOVE WS-TOKEN-TEXT(WS-TOK-IDX)(1:20) TO WS-CMP-BUF(1:20)
091600     IF WS-CMP-BUF(1:20) = WS-STOPWORD(WS-STOP-IDX)
091700         SET WS-STOPWORD-FOUND TO TRUE
091800     END-IF
091900     .
092000 3533-COUNT-REMAINING.
092100     IF WS-TOKEN-LEN(WS-TOK-IDX) > 0
092200         ADD 1 TO WS-REMAINING-COUNT
092300     END-IF
092400     .
092500*
092600*    BUSINESS RULE 11 - MATCH TOKENS ARE THOSE LONGER THAN 2 CHARS
092700 3540-DETERMINE-MATCH-TOKENS.
092800     MOVE 0 TO WS-MATCH-COUNT
092900     PERFORM 3541-FLAG-MATCH-TOKEN
093000         VARYING WS-TOK-IDX FROM 1 BY 1
093100             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
093200     IF WS-MATCH-COUNT = 0
093300         PERFORM 3542-FLAG-ALL-NONBLANK
093400             VARYING WS-TOK-IDX FROM 1 BY 1
093500             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
093600     END-IF
093700     .
093800 3541-FLAG-MATCH-TOKEN.
093900     IF WS-TOKEN-LEN(WS-TOK-IDX) > 2
094000         MOVE 'Y' TO WS-IS-MATCH-TOKEN(WS-TOK-IDX)
094100         ADD 1 TO WS-MATCH-COUNT
094200     ELSE
094300         MOVE 'N' TO WS-IS-MATCH-TOKEN(WS-TOK-IDX)
094400     END-IF
094500     .
094600 3542-FLAG-ALL-NONBLANK.
094700     IF WS-TOKEN-LEN(WS-TOK-IDX) > 0
094800         MOVE 'Y' TO WS-IS-MATCH-TOKEN(WS-TOK-IDX)
094900         ADD 1 TO WS-MATCH-COUNT
095000     END-IF
095100     .
095200*
095300*    BUSINESS RULE - BASE FILTER (WHOLE QUERY SUBSTRING TEST)
095400 3560-SCAN-BASE-FILTER.
095500     MOVE 0 TO WS-BASE-COUNT
095600     PERFORM 3561-BASE-FILTER-ONE-ROW
095700         VARYING T00-IDX FROM 1 BY 1
095800             UNTIL T00-IDX > WS-SCHOOL-COUNT
095900     .
096000 3561-BASE-FILTER-ONE-ROW.
096100     MOVE 'N' TO WS-BASE-MATCH(T00-IDX)
096200     MOVE WS-QUERY-LEN TO WS-GEN-NEEDLE-LEN
096300     MOVE WS-QUERY-LOWER(1:WS-QUERY-LEN) TO WS-GEN-NEEDLE
096400     MOVE T00-KEY-NAME(T00-IDX) TO WS-GEN-HAYSTACK
096500     PERFORM 3550-TEST-SUBSTRING
096600     IF WS-GEN-FOUND
096700         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
096800     END-IF
096900     MOVE T00-KEY-CITY(T00-IDX) TO WS-GEN-HAYSTACK
097000     PERFORM 3550-TEST-SUBSTRING
097100     IF WS-GEN-FOUND
097200         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
097300     END-IF
097400     MOVE T00-KEY-COUNTY(T00-IDX) TO WS-GEN-HAYSTACK
097500     PERFORM 3550-TEST-SUBSTRING
097600     IF WS-GEN-FOUND
097700         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
097800     END-IF
097900     MOVE T00-KEY-METRO(T00-IDX) TO WS-GEN-HAYSTACK
098000     PERFORM 3550-TEST-SUBSTRING
098100     IF WS-GEN-FOUND
098200         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
098300     END-IF
098400     MOVE T00-KEY-STATE-NAME(T00-IDX) TO WS-GEN-HAYSTACK
098500     PERFORM 3550-TEST-SUBSTRING
098600     IF WS-GEN-FOUND
098700         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
098800     END-IF
098900     MOVE T00-KEY-STREET(T00-IDX) TO WS-GEN-HAYSTACK
099000     PERFORM 3550-TEST-SUBSTRING
099100     IF WS-GEN-FOUND
099200         MOVE 'Y' TO WS-BASE-MATCH(T00-IDX)
099300     END-IF
099400     IF WS-BASE-MATCH(T00-IDX) = 'Y'
099500         ADD 1 TO WS-BASE-COUNT
099600     END-IF
099700     .
099800*
099900*    GENERIC SUBSTRING TEST (SHOP UTILITY SU-02)
100000 3550-TEST-SUBSTRING.
100100     MOVE 'N' TO WS-GEN-FOUND-SW
100200     IF WS-GEN-NEEDLE-LEN > 0
100300         MOVE 0 TO WS-GEN-TALLY
100400         INSPECT WS-GEN-HAYSTACK TALLYING WS-GEN-TALLY
100500             FOR ALL WS-GEN-NEEDLE(1:WS-GEN-NEEDLE-LEN)
100600         IF WS-GEN-TALLY > 0
100700             SET WS-GEN-FOUND TO TRUE
100800         END-IF
100900     END-IF
101000     .
101100*
101200*    BUSINESS RULE - TOKEN FILTER (EVERY MATCH-TOKEN MUST HIT)
101300 3570-SCAN-TOKEN-FILTER.
101400     MOVE 0 TO WS-TOKEN-FILTER-COUNT
101500     PERFORM 3571-TOKEN-FILTER-ONE-ROW
101600         VARYING T00-IDX FROM 1 BY 1
101700             UNTIL T00-IDX > WS-SCHOOL-COUNT
101800     .
101900 3571-TOKEN-FILTER-ONE-ROW.
102000     MOVE 'N' TO WS-TOKEN-MATCH(T00-IDX)
102100     IF WS-BASE-MATCH(T00-IDX) = 'Y'
102200         MOVE 'Y' TO WS-ALL-MATCH-SW
102300         PERFORM 3572-CHECK-ONE-TOKEN-ROW
102400             VARYING WS-TOK-IDX FROM 1 BY 1
102500             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
102600         IF WS-ALL-MATCH-SW = 'Y'
102700             MOVE 'Y' TO WS-TOKEN-MATCH(T00-IDX)
102800             ADD 1 TO WS-TOKEN-FILTER-COUNT
102900         END-IF
103000     END-IF
103100     .
103200 3572-CHECK-ONE-TOKEN-ROW.
103300     IF WS-IS-MATCH-TOKEN(WS-TOK-IDX) = 'Y'
103400         PERFORM 3573-TOKEN-IN-ANY-FIELD
103500         IF NOT WS-GEN-FOUND
103600             MOVE 'N' TO WS-ALL-MATCH-SW
103700         END-IF
103800     END-IF
103900     .
104000 3573-TOKEN-IN-ANY-FIELD.
104100     MOVE WS-TOKEN-LEN(WS-TOK-IDX) TO WS-GEN-NEEDLE-LEN
104200     MOVE WS-TOKEN-TEXT(WS-TOK-IDX) TO WS-GEN-NEEDLE
104300     MOVE T00-KEY-NAME(T00-IDX) TO WS-GEN-HAYSTACK
104400     PERFORM 3550-TEST-SUBSTRING
104500     IF NOT WS-GEN-FOUND
104600         MOVE T00-KEY-CITY(T00-IDX) TO WS-GEN-HAYSTACK
104700         PERFORM 3550-TEST-SUBSTRING
104800     END-IF
104900     IF NOT WS-GEN-FOUND
105000         MOVE T00-KEY-COUNTY(T00-IDX) TO WS-GEN-HAYSTACK
105100         PERFORM 3550-TEST-SUBSTRING
105200     END-IF
105300     IF NOT WS-GEN-FOUND
105400         MOVE T00-KEY-STATE-NAME(T00-IDX) TO WS-GEN-HAYSTACK
105500         PERFORM 3550-TEST-SUBSTRING
105600     END-IF
105700     .
105800*
105900 3580-DECIDE-FALLBACK.
106000     IF WS-TOKEN-FILTER-COUNT > 0
106100         MOVE 'Y' TO WS-USE-TOKEN-SET-SW
106200     ELSE
106300         MOVE 'N' TO WS-USE-TOKEN-SET-SW
106400     END-IF
106500     .
106600*
106700 3590-SCORE-AND-ADD-HITS.
106800     PERFORM 3591-SCORE-ONE-ROW
106900         VARYING T00-IDX FROM 1 BY 1
107000             UNTIL T00-IDX > WS-SCHOOL-COUNT
107100     .
107200 3591-SCORE-ONE-ROW.
107300     MOVE 'N' TO WS-ROW-QUALIFIES-SW
107400     IF WS-USE-TOKEN-SET-SW = 'Y'
107500         IF WS-TOKEN-MATCH(T00-IDX) = 'Y'
107600             MOVE 'Y' TO WS-ROW-QUALIFIES-SW
107700         END-IF
107800     ELSE
107900         IF WS-BASE-MATCH(T00-IDX) = 'Y'
108000             MOVE 'Y' TO WS-ROW-QUALIFIES-SW
108100         END-IF
108200     END-IF
108300     IF WS-ROW-QUALIFIES-SW = 'Y'
108400         PERFORM 3592-COMPUTE-RELEVANCE
108500         PERFORM 3900-ADD-HIT
108600     END-IF
108700     .
108800*
108900*    BUSINESS RULE 4 - RELEVANCE SCORE
109000 3592-COMPUTE-RELEVANCE.
109100     MOVE 0 TO WS-SCORE-ACCUM
109200     PERFORM 3593-SCORE-ONE-TOKEN
109300         VARYING WS-TOK-IDX FROM 1 BY 1
109400             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
109500     PERFORM 3594-BUILD-PHRASE
109600     PERFORM 3595-SCORE-PHRASE-EQUALITY
109700     PERFORM 3596-SCORE-METRO
109800     PERFORM 3597-SCORE-ACT-SAT
109900     MOVE WS-SCORE-ACCUM TO WS-CURRENT-SCORE
110000     .
110100 3593-SCORE-ONE-TOKEN.
110200     IF WS-TOKEN-LEN(WS-TOK-IDX) > 0
110300         MOVE WS-TOKEN-LEN(WS-TOK-IDX) TO WS-GEN-NEEDLE-LEN
110400         MOVE WS-TOKEN-TEXT(WS-TOK-IDX) TO WS-GEN-NEEDLE
110500         MOVE T00-KEY-NAME(T00-IDX) TO WS-GEN-HAYSTACK
110600         PERFORM 3550-TEST-SUBSTRING
110700         IF WS-GEN-FOUND
110800             ADD 70 TO WS-SCORE-ACCUM
110900         END-IF
111000         MOVE T00-KEY-CITY(T00-IDX) TO WS-GEN-HAYSTACK
111100         PERFORM 3550-TEST-SUBSTRING
111200         IF WS-GEN-FOUND
111300             ADD 120 TO WS-SCORE-ACCUM
111400         END-IF
111500         MOVE T00-KEY-COUNTY(T00-IDX) TO WS-GEN-HAYSTACK
111600         PERFORM 3550-TEST-SUBSTRING
111700         IF WS-GEN-FOUND
111800             ADD 100 TO WS-SCORE-ACCUM
111900         END-IF
112000         MOVE T00-KEY-STATE-NAME(T00-IDX) TO WS-GEN-HAYSTACK
112100         PERFORM 3550-TEST-SUBSTRING
112200         IF WS-GEN-FOUND
112300             ADD 60 TO WS-SCORE-ACCUM
112400         END-IF
112500     END-IF
112600     .
112700 3594-BUILD-PHRASE.
112800     MOVE SPACES TO WS-CMP-BUF2
112900     MOVE 0 TO WS-PHRASE-LEN
113000     PERFORM 3594-A-APPEND-TOKEN
113100         VARYING WS-TOK-IDX FROM 1 BY 1
113200             UNTIL WS-TOK-IDX > WS-TOKEN-COUNT
113300     IF WS-PHRASE-LEN > 0
113400         SUBTRACT 1 FROM WS-PHRASE-LEN
113500     END-IF
113600     .
113700 3594-A-APPEND-TOKEN.
113800     IF WS-IS-MATCH-TOKEN(WS-TOK-IDX) = 'Y'
113900         PERFORM 3594-B-COPY-TOKEN-CHAR
114000             VARYING WS-CHAR-IDX FROM 1 BY 1
114100             UNTIL WS-CHAR-IDX > WS-TOKEN-LEN(WS-TOK-IDX)
114200         ADD 1 TO WS-PHRASE-LEN
114300         MOVE SPACE TO WS-CMP-BUF2(WS-PHRASE-LEN:1)
114400     END-IF
114500     .
114600 3594-B-COPY-TOKEN-CHAR.
114700     ADD 1 TO WS-PHRASE-LEN
114800     MOVE WS-TOKEN-TEXT(WS-TOK-IDX)(WS-CHAR-IDX:1)
114900         TO WS-CMP-BUF2(WS-PHRASE-LEN:1)
115000     .
115100 3595-SCORE-PHRASE-EQUALITY.
115200     IF WS-PHRASE-LEN > 0
115300         MOVE T00-KEY-CITY(T00-IDX) TO WS-CMP-BUF
115400         IF WS-CMP-BUF = WS-CMP-BUF2
115500             ADD 200 TO WS-SCORE-ACCUM
115600         END-IF
115700         MOVE T00-KEY-COUNTY(T00-IDX) TO WS-CMP-BUF
115800         IF WS-CMP-BUF = WS-CMP-BUF2
115900             ADD 150 TO WS-SCORE-ACCUM
116000         END-IF
116100         MOVE T00-KEY-NAME(T00-IDX) TO WS-CMP-BUF
116200         IF WS-CMP-BUF = WS-CMP-BUF2
116300             ADD 150 TO WS-SCORE-ACCUM
116400         END-IF
116500     END-IF
116600     .
116700 3596-SCORE-METRO.
116800     MOVE WS-QUERY-LEN TO WS-GEN-NEEDLE-LEN
116900     MOVE WS-QUERY-LOWER(1:WS-QUERY-LEN) TO WS-GEN-NEEDLE
117000     MOVE T00-KEY-METRO(T00-IDX) TO WS-GEN-HAYSTACK
117100     PERFORM 3550-TEST-SUBSTRING
117200     IF WS-GEN-FOUND
117300         ADD 30 TO WS-SCORE-ACCUM
117400         MOVE T00-KEY-METRO(T00-IDX) TO WS-CMP-BUF
117500         MOVE SPACES TO WS-CMP-BUF2
117600         MOVE WS-QUERY-LOWER(1:WS-QUERY-LEN) TO WS-CMP-BUF2
117700         IF WS-CMP-BUF = WS-CMP-BUF2
117800             ADD 50 TO WS-SCORE-ACCUM
117900         END-IF
118000     END-IF
118100     .
118200 3597-SCORE-ACT-SAT.
118300     MOVE 0 TO WS-ACT-CONTRIB
118400     MOVE 0 TO WS-SAT-CONTRIB
118500     IF T00-ACT-AVG-PRESENT(T00-IDX)
118600         COMPUTE WS-ACT-CONTRIB = T00-ACT-AVG(T00-IDX) * 0.1
118700     END-IF
118800     IF T00-SAT-AVG-PRESENT(T00-IDX)
118900         COMPUTE WS-SAT-CONTRIB = T00-SAT-AVG(T00-IDX) * 0.01
119000     END-IF
119100     ADD WS-ACT-CONTRIB TO WS-SCORE-ACCUM
119200     ADD WS-SAT-CONTRIB TO WS-SCORE-ACCUM
119300     .
119400*
119500*=================================================================
119600*    ADD ONE HIT - WRITES TO WORK FILE, ACCUMULATES AGGREGATES
119700*=================================================================
119800 3900-ADD-HIT.
119900     ADD 1 TO WS-HIT-SEQ
120000     ADD 1 TO WS-HIT-COUNT
120100     MOVE WS-CURRENT-SCORE TO HI-Sort-Score
120200     MOVE WS-HIT-SEQ       TO HI-Sort-Seq
120300     MOVE T00-IDX          TO HI-Sort-Idx
120400     WRITE H-HITS-IN-ENREG
120500     IF T00-ACT-AVG-PRESENT(T00-IDX)
120600         ADD T00-ACT-AVG(T00-IDX) TO WS-AGG-ACT-SUM
120700         ADD 1 TO WS-AGG-ACT-CNT
120800     END-IF
120900     IF T00-SAT-AVG-PRESENT(T00-IDX)
121000         ADD T00-SAT-AVG(T00-IDX) TO WS-AGG-SAT-SUM
121100         ADD 1 TO WS-AGG-SAT-CNT
121200     END-IF
121300     IF T00-MATH-PROF-PRESENT(T00-IDX)
121400         ADD T00-MATH-PROF(T00-IDX) TO WS-AGG-MATH-SUM
121500         ADD 1 TO WS-AGG-MATH-CNT
121600     END-IF
121700     IF T00-READ-PROF-PRESENT(T00-IDX)
121800         ADD T00-READ-PROF(T00-IDX) TO WS-AGG-READ-SUM
121900         ADD 1 TO WS-AGG-READ-CNT
122000     END-IF
122100     IF T00-MATRIC-RATE-PRESENT(T00-IDX)
122200         ADD T00-MATRIC-RATE(T00-IDX) TO WS-AGG-MATRIC-SUM
122300         ADD 1 TO WS-AGG-MATRIC-CNT
122400     END-IF
122500     IF T00-GRAD-RATE-PRESENT(T00-IDX)
122600         ADD T00-GRAD-RATE(T00-IDX) TO WS-AGG-GRAD-SUM
122700         ADD 1 TO WS-AGG-GRAD-CNT
122800     END-IF
122900     .
123000*
123100*=================================================================
123200*    INTERNAL SORT - DESCENDING RELEVANCE, TIES KEEP FILE ORDER
123300*    (ASCENDING SEQUENCE NUMBER), SAME SHAPE AS THE SORT VERB IN
123400*    THE OLD TAXPAYER-ROLL PROGRAM.
123500*=================================================================
123600 4000-SORT-HITS.
123700     CLOSE H-HITS-IN
123800     SORT S-HIT-SORT
123900         ON DESCENDING KEY S-Sort-Score
124000         ON ASCENDING  KEY S-Sort-Seq
124100         USING H-HITS-IN
124200         GIVING H-HITS-OUT
124300     .
124400*
124500*=================================================================
124600*    DETAIL FORMATTER - BUSINESS RULE 12 (50-RECORD CAP)
124700*=================================================================
124800 5000-WRITE-DETAIL-RECORDS.
124900     MOVE 'N' TO WS-EOF-HITS-OUT-SW
125000     OPEN INPUT H-HITS-OUT
125100     PERFORM 5100-READ-SORTED-HIT
125200     PERFORM 5200-WRITE-ONE-DETAIL
125300         UNTIL EOF-HITS-OUT
125400     CLOSE H-HITS-OUT
125500     .
125600 5100-READ-SORTED-HIT.
125700     READ H-HITS-OUT
125800         AT END
125900             SET EOF-HITS-OUT TO TRUE
126000         NOT AT END
126100             CONTINUE
126200     END-READ
126300     .
126400 5200-WRITE-ONE-DETAIL.
126500     IF WS-WINNING-STRATEGY = 1 OR WS-DETAIL-COUNT < 50
126600         MOVE HO-Sort-Idx TO T00-IDX
126700         MOVE HO-Sort-Score TO D-Out-Relevance
126800         PERFORM 5300-FORMAT-DETAIL-ROW
126900         WRITE D-DETAIL-ENREG
127000         PERFORM 5400-FORMAT-REPORT-LINE
127100         WRITE R-REPORT-LINE FROM WS-RPT-LINE
127200         ADD 1 TO WS-DETAIL-COUNT
127300     END-IF
127400     PERFORM 5100-READ-SORTED-HIT
127500     .
127600*
127700 5300-FORMAT-DETAIL-ROW.
127800     MOVE T00-UUID(T00-IDX)  TO D-Out-Uuid
127900     MOVE T00-NAME(T00-IDX)  TO D-Out-Name
128000     MOVE T00-CITY(T00-IDX)  TO D-Out-City
128100     MOVE T00-STATE(T00-IDX) TO D-Out-State
128200     MOVE T00-ACT-AVG(T00-IDX)     TO D-Out-Readiness
128300     MOVE T00-ACT-AVG-IND(T00-IDX) TO D-Out-Readiness-Ind
128400     MOVE T00-ACT-AVG(T00-IDX)     TO D-Out-Act
128500     MOVE T00-ACT-AVG-IND(T00-IDX) TO D-Out-Act-Ind
128600     MOVE T00-SAT-AVG(T00-IDX)     TO D-Out-Sat
128700     MOVE T00-SAT-AVG-IND(T00-IDX) TO D-Out-Sat-Ind
128800     MOVE WS-ZIP-OUT               TO D-Out-Zip
128900     PERFORM 5310-FORMAT-COLLEGE-PREP
129000     PERFORM 5320-FORMAT-PERCENTAGE-FIELDS
129100     PERFORM 5330-FORMAT-TOTAL-STUDENTS
129200     PERFORM 5340-FORMAT-SCHOOL-TYPE
129300     .
129400*
129500*    COLLEGE-PREP-SCORE (BUSINESS RULE 6)
129600*    03/14/00  RQM   ED-0692    A PRESENT-BUT-ZERO MATH OR READING
129700*    PROFICIENCY IS A MISSING COMPONENT, NOT A ZERO COMPONENT, AND
129800*    MUST BE SKIPPED OUT OF THE AVERAGE, THE SAME AS 5320 BELOW
129900*    TREATS A ZERO PERCENTAGE AS A MISSING FIELD ON ITS INDICATOR.
130000 5310-FORMAT-COLLEGE-PREP.
130100     MOVE 0 TO WS-AGG-MEAN
130200     MOVE 0 TO WS-MATCH-COUNT
130300     IF T00-MATH-PROF-PRESENT(T00-IDX)
130400             AND T00-MATH-PROF(T00-IDX) NOT = 0
130500         COMPUTE WS-AGG-MEAN = WS-AGG-MEAN
130600             + (T00-MATH-PROF(T00-IDX) * 100)
130700         ADD 1 TO WS-MATCH-COUNT
130800     END-IF
130900     IF T00-READ-PROF-PRESENT(T00-IDX)
131000             AND T00-READ-PROF(T00-IDX) NOT = 0
131100         COMPUTE WS-AGG-MEAN = WS-AGG-MEAN
131200             + (T00-READ-PROF(T00-IDX) * 100)
131300         ADD 1 TO WS-MATCH-COUNT
131400     END-IF
131500     PERFORM 5311-LOOKUP-GRADE-SCORE
131600     IF WS-MATCH-COUNT = 0
131700         MOVE 'M' TO D-Out-Cprep-Ind
131800         MOVE 0 TO D-Out-Cprep
131900     ELSE
132000         COMPUTE D-Out-Cprep ROUNDED =
132100                     WS-AGG-MEAN / WS-MATCH-COUNT
132200         IF D-Out-Cprep = 0
132300             MOVE 'M' TO D-Out-Cprep-Ind
132400         ELSE
132500             MOVE 'P' TO D-Out-Cprep-Ind
132600         END-IF
132700     END-IF
132800     .
132900 5311-LOOKUP-GRADE-SCORE.
133000     IF T00-GRADE-ACADEMICS(T00-IDX) NOT = SPACES
133100         MOVE 'N' TO WS-GEN-FOUND-SW
133200         PERFORM 5312-COMPARE-ONE-GRADE
133300             VARYING WS-STOP-IDX FROM 1 BY 1 UNTIL WS-STOP-IDX > 8
133400         IF WS-GEN-FOUND
133500             ADD WS-GEN-TALLY TO WS-AGG-MEAN
133600         ELSE
133700             ADD 70 TO WS-AGG-MEAN
133800         END-IF
133900         ADD 1 TO WS-MATCH-COUNT
134000     END-IF
134100     .
134200 5312-COMPARE-ONE-GRADE.
134300     IF T00-GRADE-ACADEMICS(T00-IDX)
134400          = WS-GRADE-MAP-LETTER(WS-STOP-IDX)
134500         SET WS-GEN-FOUND TO TRUE
134600         MOVE WS-GRADE-MAP-SCORE(WS-STOP-IDX) TO WS-GEN-TALLY
134700     END-IF
134800     .
134900*
135000*    PERCENTAGE FIELDS - FRACTION TIMES 100, ZERO SUPPRESSED
135100 5320-FORMAT-PERCENTAGE-FIELDS.
135200     IF T00-MATRIC-RATE-PRESENT(T00-IDX)
135300         COMPUTE D-Out-Enroll-Pct ROUNDED =
135400                 T00-MATRIC-RATE(T00-IDX) * 100
135500     ELSE
135600         MOVE 0 TO D-Out-Enroll-Pct
135700     END-IF
135800     IF D-Out-Enroll-Pct = 0
135900         MOVE 'M' TO D-Out-Enroll-Ind
136000     ELSE
136100         MOVE 'P' TO D-Out-Enroll-Ind
136200     END-IF
136300     IF T00-GRAD-RATE-PRESENT(T00-IDX)
136400         COMPUTE D-Out-Grad-Pct ROUNDED =
136500                 T00-GRAD-RATE(T00-IDX) * 100
136600     ELSE
136700         MOVE 0 TO D-Out-Grad-Pct
136800     END-IF
136900     IF D-Out-Grad-Pct = 0
137000         MOVE 'M' TO D-Out-Grad-Ind
137100     ELSE
137200         MOVE 'P' TO D-Out-Grad-Ind
137300     END-IF
137400     IF T00-MATH-PROF-PRESENT(T00-IDX)
137500         COMPUTE D-Out-Math-Pct ROUNDED =
137600                 T00-MATH-PROF(T00-IDX) * 100
137700     ELSE
137800         MOVE 0 TO D-Out-Math-Pct
137900     END-IF
138000     IF D-Out-Math-Pct = 0
138100         MOVE 'M' TO D-Out-Math-Ind
138200     ELSE
138300         MOVE 'P' TO D-Out-Math-Ind
138400     END-IF
138500     IF T00-READ-PROF-PRESENT(T00-IDX)
138600         COMPUTE D-Out-Read-Pct ROUNDED =
138700                 T00-READ-PROF(T00-IDX) * 100
138800     ELSE
138900         MOVE 0 TO D-Out-Read-Pct
139000     END-IF
139100     IF D-Out-Read-Pct = 0
139200         MOVE 'M' TO D-Out-Read-Ind
139300     ELSE
139400         MOVE 'P' TO D-Out-Read-Ind
139500     END-IF
139600     .
139700 5330-FORMAT-TOTAL-STUDENTS.
139800     IF T00-TOTAL-STUDENTS-PRESENT(T00-IDX)
139900             AND T00-TOTAL-STUDENTS(T00-IDX) NOT = 0
140000         MOVE T00-TOTAL-STUDENTS(T00-IDX) TO D-Out-Tot-Students
140100         MOVE 'P' TO D-Out-Tot-Ind
140200     ELSE
140300         MOVE 0 TO D-Out-Tot-Students
140400         MOVE 'M' TO D-Out-Tot-Ind
140500     END-IF
140600     .
140700 5340-FORMAT-SCHOOL-TYPE.
140800     IF T00-IS-PUBLIC(T00-IDX) NOT = '0' AND NOT = SPACE
140900         MOVE 'Public ' TO D-Out-School-Type
141000     ELSE
141100         IF T00-IS-CHARTER(T00-IDX) NOT = '0' AND NOT = SPACE
141200             MOVE 'Charter' TO D-Out-School-Type
141300         ELSE
141400             MOVE 'Private' TO D-Out-School-Type
141500         END-IF
141600     END-IF
141700     .
141800*
141900*    ZIPCODE NORMALIZATION (SHOP UTILITY SU-04, SHARED WITH
142000*    3-SCHOOL-LOOKUP).  03/14/00 RQM ED-0685 - A RAW ZIP HELD AS A
142100*    PURE NUMBER (NO PUNCTUATION) IS ZERO-PADDED TO 5 DIGITS AND
142200*    LEFT WHOLE, NEVER SPLIT INTO A 5-4 PAIR - ONLY A PUNCTUATED
142300*    OR LETTERED RAW VALUE IS STRIPPED AND RUN THROUGH THE LADDER.
142400 5500-NORMALIZE-ZIP-ROW.
142500     MOVE T00-ZIP(T00-IDX) TO WS-ZIP-IN
142600     MOVE SPACES TO WS-ZIP-DIGITS
142700     MOVE 0 TO WS-ZIP-DIGIT-COUNT
142800     MOVE 0 TO WS-ZIP-NONBLANK-CT
142900     MOVE 'N' TO WS-ZIP-MISSING-SW
143000     MOVE 'N' TO WS-ZIP-ALLDIGIT-SW
143100     PERFORM 5510-STRIP-ZIP-CHAR
143200         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 10
143300     IF WS-ZIP-DIGIT-COUNT = 0
143400         SET WS-ZIP-MISSING TO TRUE
143500         MOVE SPACES TO WS-ZIP-OUT
143600     ELSE
143700         IF WS-ZIP-DIGIT-COUNT = WS-ZIP-NONBLANK-CT
143800             SET WS-ZIP-IS-ALLDIGIT TO TRUE
143900         END-IF
144000         IF WS-ZIP-IS-ALLDIGIT
144100             PERFORM 5516-PAD-ZIP-NUMERIC
144200         ELSE
144300             IF WS-ZIP-DIGIT-COUNT >= 9
144400                 STRING WS-ZIP-DIGITS(1:5) '-' WS-ZIP-DIGITS(6:4)
144500                     DELIMITED BY SIZE INTO WS-ZIP-OUT
144600             ELSE
144700                 IF WS-ZIP-DIGIT-COUNT >= 5
144800                     MOVE WS-ZIP-DIGITS(1:5) TO WS-ZIP-OUT
144900                 ELSE
145000                     MOVE WS-ZIP-DIGITS(1:WS-ZIP-DIGIT-COUNT)
145100                          TO WS-ZIP-OUT
145200                 END-IF
145300             END-IF
145400         END-IF
145500     END-IF
145600     .
145700 5510-STRIP-ZIP-CHAR.
145800     IF WS-ZIP-IN(WS-CHAR-IDX:1) NOT = SPACE
145900         ADD 1 TO WS-ZIP-NONBLANK-CT
146000     END-IF
146100     IF WS-ZIP-IN(WS-CHAR-IDX:1) >= '0'
146200             AND WS-ZIP-IN(WS-CHAR-IDX:1) <= '9'
146300         ADD 1 TO WS-ZIP-DIGIT-COUNT
146400         MOVE WS-ZIP-IN(WS-CHAR-IDX:1)
146500             TO WS-ZIP-DIGITS(WS-ZIP-DIGIT-COUNT:1)
146600     END-IF
146700     .
146800 5516-PAD-ZIP-NUMERIC.
146900     IF WS-ZIP-DIGIT-COUNT >= 5
147000         MOVE WS-ZIP-DIGITS(1:WS-ZIP-DIGIT-COUNT) TO WS-ZIP-OUT
147100     ELSE
147200         MOVE ZEROS TO WS-ZIP-PAD-BUF
147300         MOVE WS-ZIP-DIGITS(1:WS-ZIP-DIGIT-COUNT)
147400             TO WS-ZIP-PAD-BUF(6 - WS-ZIP-DIGIT-COUNT:
147500                 WS-ZIP-DIGIT-COUNT)
147600         MOVE WS-ZIP-PAD-BUF TO WS-ZIP-OUT
147700     END-IF
147800     .
147900*
148000*=================================================================
148100*    AGGREGATE METRICS (BUSINESS RULE 3, OVER FULL HIT SET)
148200*=================================================================
148300 6000-FINISH-AGGREGATES.
148400     PERFORM 6100-COMPUTE-READINESS
148500     PERFORM 6200-COMPUTE-ACAD-PREP
148600     PERFORM 6300-COMPUTE-ENROLLMENT
148700     PERFORM 6400-COMPUTE-PERFORMANCE
148800     .
148900*    03/14/00  RQM   ED-0692    READINESS FLOOR - AGG-READINESS IS
149000*    AN UNSIGNED PIC 9(03); A STRAY OUT-OF-RANGE SAT MEAN (BELOW 4
149100*    WAS WRAPPING NEGATIVE RESULTS INTO A LARGE POSITIVE UNSIGNED
149200*    VALUE INSTEAD OF FLOORING AT 0 PER THE AGGREGATE METRICS RULE
149300*    THE COMPUTE NOW LANDS IN A SIGNED WORK FIELD FIRST SO THE SIG
149400*    CAN BE TESTED BEFORE THE VALUE IS STORED.
149500 6100-COMPUTE-READINESS.
149600     IF WS-HIT-COUNT = 0
149700         MOVE 0 TO WS-AGG-READINESS
149800     ELSE
149900         IF WS-AGG-ACT-CNT > 0
150000             COMPUTE WS-AGG-MEAN = WS-AGG-ACT-SUM / WS-AGG-ACT-CNT
150100             COMPUTE WS-AGG-READINESS-S ROUNDED = WS-AGG-MEAN
150200         ELSE
150300             IF WS-AGG-SAT-CNT > 0
150400                 COMPUTE WS-AGG-MEAN =
150500                     WS-AGG-SAT-SUM / WS-AGG-SAT-CNT
150600                 COMPUTE WS-AGG-READINESS-S ROUNDED =
150700                     (WS-AGG-MEAN - 400) / 52
150800             ELSE
150900                 MOVE 0 TO WS-AGG-READINESS-S
151000             END-IF
151100         END-IF
151200         IF WS-AGG-READINESS-S < 0
151300             MOVE 0 TO WS-AGG-READINESS
151400         ELSE
151500             MOVE WS-AGG-READINESS-S TO WS-AGG-READINESS
151600         END-IF
151700     END-IF
151800     .
151900 6200-COMPUTE-ACAD-PREP.
152000     IF WS-HIT-COUNT = 0
152100         MOVE 0 TO WS-AGG-ACAD-PREP
152200     ELSE
152300         IF WS-AGG-MATH-CNT > 0
152400             COMPUTE WS-AGG-MEAN =
152500                 WS-AGG-MATH-SUM / WS-AGG-MATH-CNT
152600         ELSE
152700             MOVE 0.5 TO WS-AGG-MEAN
152800         END-IF
152900         IF WS-AGG-READ-CNT > 0
153000             COMPUTE WS-AGG-MEAN ROUNDED =
153100                 WS-AGG-MEAN + (WS-AGG-READ-SUM / WS-AGG-READ-CNT)
153200         ELSE
153300             COMPUTE WS-AGG-MEAN = WS-AGG-MEAN + 0.5
153400         END-IF
153500         COMPUTE WS-AGG-ACAD-PREP ROUNDED = WS-AGG-MEAN * 50
153600     END-IF
153700     .
153800 6300-COMPUTE-ENROLLMENT.
153900     IF WS-HIT-COUNT = 0
154000         MOVE 0 TO WS-AGG-ENROLLMENT
154100     ELSE
154200         IF WS-AGG-MATRIC-CNT > 0
154300             COMPUTE WS-AGG-MEAN =
154400                 WS-AGG-MATRIC-SUM / WS-AGG-MATRIC-CNT
154500         ELSE
154600             MOVE 0.6 TO WS-AGG-MEAN
154700         END-IF
154800         COMPUTE WS-AGG-ENROLLMENT ROUNDED = WS-AGG-MEAN * 100
154900     END-IF
155000     .
155100 6400-COMPUTE-PERFORMANCE.
155200     IF WS-HIT-COUNT = 0
155300         MOVE 0 TO WS-AGG-PERFORMANCE
155400     ELSE
155500         IF WS-AGG-GRAD-CNT > 0
155600             COMPUTE WS-AGG-MEAN =
155700                 WS-AGG-GRAD-SUM / WS-AGG-GRAD-CNT
155800         ELSE
155900             MOVE 0.75 TO WS-AGG-MEAN
156000         END-IF
156100         COMPUTE WS-AGG-PERFORMANCE ROUNDED = WS-AGG-MEAN * 100
156200     END-IF
156300     .
156400*
156500*=================================================================
156600*    PRINTED REPORT - HEADER, DETAIL LINES, CONTROL BREAK
156700*=================================================================
156800 5400-FORMAT-REPORT-LINE.
156900     MOVE T00-NAME(T00-IDX)  TO WS-RPT-NAME
157000     MOVE T00-CITY(T00-IDX)  TO WS-RPT-CITY
157100     MOVE T00-STATE(T00-IDX) TO WS-RPT-STATE
157200     MOVE D-Out-School-Type  TO WS-RPT-TYPE
157300     IF T00-ACT-AVG-PRESENT(T00-IDX)
157400         MOVE T00-ACT-AVG(T00-IDX) TO WS-RPT-ACT
157500     ELSE
157600         MOVE ZEROS TO WS-RPT-ACT
157700     END-IF
157800     MOVE D-Out-Grad-Pct     TO WS-RPT-GRAD
157900     MOVE D-Out-Relevance    TO WS-RPT-REL
158000     .
158100*
158200 7000-PRINT-QUERY-REPORT.
158300     MOVE WS-AGG-QUERY TO WS-RPT-HDR-QUERY
158400     WRITE R-REPORT-LINE FROM WS-RPT-RULE
158500     WRITE R-REPORT-LINE FROM WS-RPT-HEADER
158600     WRITE R-REPORT-LINE FROM WS-RPT-COLUMN-HEAD
158700     WRITE R-REPORT-LINE FROM WS-RPT-RULE
158800*    (DETAIL LINES ALREADY WRITTEN IN 5200-WRITE-ONE-DETAIL)
158900     MOVE WS-HIT-COUNT TO WS-RPT-TOT-MATCHED
159000     WRITE R-REPORT-LINE FROM WS-RPT-RULE
159100     WRITE R-REPORT-LINE FROM WS-RPT-TOTALS
159200     MOVE WS-AGG-READINESS   TO WS-RPT-READINESS
159300     MOVE WS-AGG-ACAD-PREP   TO WS-RPT-ACAD-PREP
159400     MOVE WS-AGG-ENROLLMENT  TO WS-RPT-ENROLLMENT
159500     MOVE WS-AGG-PERFORMANCE TO WS-RPT-PERFORMANCE
159600     WRITE R-REPORT-LINE FROM WS-RPT-CONTROL-BREAK
159700     WRITE R-REPORT-LINE FROM WS-RPT-RULE
159800     .
159900*
160000 9000-TERMINATE.
160100     CLOSE Q-QUERIES D-DETAIL R-REPORT
160200     DISPLAY '2-SCHOOL-SEARCH: QUERIES PROCESSED = '
160300         WS-QUERIES-PROCESSED
160400     .
