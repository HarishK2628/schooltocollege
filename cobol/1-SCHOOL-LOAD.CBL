000100*****************************************************************
000200*    PROGRAM:      1-SCHOOL-LOAD
000300*    SYSTEM:       SCHOOL FINDER BATCH SUBSYSTEM
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.      1-SCHOOL-LOAD.
000700 AUTHOR.          H DELACROIX-PRUITT.
000800 INSTALLATION.    STATE DEPT OF EDUCATION - DATA SERVICES.
000900 DATE-WRITTEN.    04/11/1987.
001000 DATE-COMPILED.
001100 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
001200*****************************************************************
001300*    CHANGE LOG
001400*----------------------------------------------------------------
001500*    DATE      BY    REQUEST    DESCRIPTION                       SL-0001 
001600*    --------  ----  ---------  -------------------------------
001700*    04/11/87  HDP   ED-0142    ORIGINAL CODING.                  SL-0002 
001800*    09/02/87  HDP   ED-0161    ADDED STU-TCH-RATIO EDIT.         SL-0003 
001900*    01/14/88  RQM   ED-0203    ADDED FREE-LUNCH FIELD.           SL-0004 
002000*    06/30/88  RQM   ED-0219    LOWERCASE SEARCH KEYS ADDED.      SL-0005 
002100*    11/03/88  HDP   ED-0244    ZIP FIELD WIDENED TO 10.          SL-0006 
002200*    03/22/89  TCS   ED-0261    DIVERSITY BLOCK ADDED.            SL-0007 
002300*    08/09/89  TCS   ED-0270    TOP-COLLEGE / TOP-MAJOR OCC.      SL-0008 
002400*    02/14/90  HDP   ED-0298    GRADE LETTER FIELDS ADDED.        SL-0009 
002500*    07/19/90  RQM   ED-0311    RELIGION / TUITION FIELDS.        SL-0010 
002600*    12/05/90  TCS   ED-0330    BOOLEAN FLAG BLOCK REWORKED.      SL-0011 
002700*    05/11/91  HDP   ED-0355    INDEXED WORK FILE REPLACES        SL-0012 
002800*                                LINE-SEQUENTIAL WORK FILE.
002900*    10/02/91  RQM   ED-0372    ALTERNATE KEY ON UUID ADDED       SL-0013 
003000*                                (DUPLICATES) FOR PHASE 3/4.
003100*    04/18/92  TCS   ED-0388    LATITUDE/LONGITUDE SIGN FIX.      SL-0014 
003200*    09/09/92  HDP   ED-0401    STUDENT-TEACHER RATIO EDIT        SL-0015 
003300*                                REWRITTEN - TRAILING BLANKS.
003400*    01/22/93  RQM   ED-0419    RECORD COUNT DISPLAY ADDED.       SL-0016 
003500*    07/06/93  TCS   ED-0431    MINOR COMMENT CLEANUP.            SL-0017 
003600*    03/02/94  HDP   ED-0455    IPEDS/CIP FIELDS WIDENED.         SL-0018 
003700*    11/28/94  RQM   ED-0470    ADDR-ZIP RAW HELD AS TEXT.        SL-0019 
003800*    05/09/95  TCS   ED-0488    FILLER PADS ADDED TO 01 RECS      SL-0020 
003900*                                PER SHOP STANDARD SS-14.
004000*    02/17/98  HDP   ED-0512    Y2K REVIEW - NO DATE FIELDS       SL-0021 
004100*                                STORED IN THIS PROGRAM. N/A.
004200*    09/30/99  RQM   ED-0526    Y2K SIGN-OFF - NO CHANGE.         SL-0022 
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-4381.
004700 OBJECT-COMPUTER.  IBM-4381.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    Phase-1-file
005200     SELECT F-SCHOOLS   ASSIGN TO "1-SCHOOLS.DAT"
005300             ORGANIZATION LINE SEQUENTIAL.
005400*    Phase-2-file
005500     SELECT T-SCHOOLS   ASSIGN TO "2-SCHOOLS.IDX"
005600             ORGANIZATION IS INDEXED
005700             ACCESS MODE IS SEQUENTIAL
005800             RECORD KEY IS T-SEQ-NO
005900             ALTERNATE RECORD KEY IS T-SCHOOL-UUID WITH DUPLICATES
006000             FILE STATUS IS WS-T-SCHOOLS-STATUS.
006100*****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400*    Phase-1-file  -  RAW SCHOOL MASTER EXTRACT
006500 FD  F-SCHOOLS
006600     RECORDING MODE IS F.
006700 01  F-SCHOOL-ENREG.
006800     05 F-School-Uuid            PIC X(36).
006900     05 F-Nces-Id                PIC X(12).
007000     05 F-Sd-Uuid                PIC X(36).
007100     05 F-Lea-Id                 PIC X(10).
007200     05 F-Sd-Name                PIC X(40).
007300     05 F-School-Name            PIC X(50).
007400     05 F-Addr-Street            PIC X(40).
007500     05 F-Addr-City              PIC X(25).
007600     05 F-Addr-State             PIC X(02).
007700     05 F-Addr-Zip               PIC X(10).
007800     05 F-County-Name            PIC X(25).
007900     05 F-Metro-Name             PIC X(40).
008000     05 F-State-Name             PIC X(20).
008100     05 F-Latitude-Sign          PIC X(01).
008200     05 F-Latitude-Digits        PIC X(09).
008300     05 F-Longitude-Sign         PIC X(01).
008400     05 F-Longitude-Digits       PIC X(09).
008500     05 F-Phone                  PIC X(14).
008600     05 F-Website                PIC X(50).
008700     05 F-Act-Avg-Raw            PIC X(03).
008800     05 F-Sat-Avg-Raw            PIC X(04).
008900     05 F-Grad-Rate-Raw          PIC X(05).
009000     05 F-Matric-Rate-Raw        PIC X(05).
009100     05 F-Math-Prof-Raw          PIC X(05).
009200     05 F-Read-Prof-Raw          PIC X(05).
009300     05 F-Total-Students-Raw     PIC X(06).
009400     05 F-Stu-Tch-Ratio-Raw      PIC X(04).
009500     05 F-Free-Lunch-Raw         PIC X(05).
009600     05 F-Grade-Overall          PIC X(02).
009700     05 F-Grade-Academics        PIC X(02).
009800     05 F-Gender-Female          PIC 9V9(4).
009900     05 F-Gender-Male            PIC 9V9(4).
010000     05 F-Grades-Offered         PIC X(10).
010100     05 F-Bool-Flags.
010200         10 F-Is-Boarding        PIC X(01).
010300         10 F-Is-Charter         PIC X(01).
010400         10 F-Is-Pk              PIC X(01).
010500         10 F-Is-Elementary      PIC X(01).
010600         10 F-Is-Middle          PIC X(01).
010700         10 F-Is-High            PIC X(01).
010800         10 F-Is-Public          PIC X(01).
010900     05 F-Religion                PIC X(15).
011000     05 F-Tuition                 PIC 9(6).
011100     05 F-Pk-Tuition              PIC 9(6).
011200     05 F-Diversity.
011300         10 F-Div-African-Amer    PIC 9V9(4).
011400         10 F-Div-Asian           PIC 9V9(4).
011500         10 F-Div-Hispanic        PIC 9V9(4).
011600         10 F-Div-White           PIC 9V9(4).
011700         10 F-Div-Multiracial     PIC 9V9(4).
011800         10 F-Div-Native-Amer     PIC 9V9(4).
011900         10 F-Div-Pacific-Isl     PIC 9V9(4).
012000         10 F-Div-International   PIC 9V9(4).
012100         10 F-Div-Unknown         PIC 9V9(4).
012200     05 F-Top-College OCCURS 10 TIMES.
012300         10 F-Coll-Name            PIC X(40).
012400         10 F-Coll-Uuid             PIC X(36).
012500         10 F-Coll-Ipeds            PIC X(08).
012600     05 F-Top-Major OCCURS 10 TIMES.
012700         10 F-Maj-Name              PIC X(40).
012800         10 F-Maj-Uuid               PIC X(36).
012900         10 F-Maj-Cip                PIC X(08).
013000     05 FILLER                       PIC X(20).
013100*
013200*    Phase-2-file  -  PREPROCESSED / NORMALIZED SCHOOL WORK FILE
013300 FD  T-SCHOOLS
013400     RECORDING MODE IS F.
013500 01  T-SCHOOL-ENREG.
013600     05 T-SEQ-NO                 PIC 9(06) COMP.
013700     05 T-SCHOOL-UUID            PIC X(36).
013800     05 T-Nces-Id                PIC X(12).
013900     05 T-Sd-Uuid                PIC X(36).
014000     05 T-Lea-Id                 PIC X(10).
014100     05 T-Sd-Name                PIC X(40).
014200     05 T-School-Name            PIC X(50).
014300     05 T-Addr-Street            PIC X(40).
014400     05 T-Addr-City              PIC X(25).
014500     05 T-Addr-State             PIC X(02).
014600     05 T-Addr-Zip               PIC X(10).
014700     05 T-County-Name            PIC X(25).
014800     05 T-Metro-Name             PIC X(40).
014900     05 T-State-Name             PIC X(20).
015000     05 T-Latitude-Data.
015100         10 T-Latitude            PIC S9(3)V9(6).
015200         10 T-Latitude-Ind        PIC X(01).
015300             88 T-Latitude-Missing        VALUE 'M'.
015400             88 T-Latitude-Present        VALUE 'P'.
015500     05 T-Longitude-Data.
015600         10 T-Longitude           PIC S9(3)V9(6).
015700         10 T-Longitude-Ind       PIC X(01).
015800             88 T-Longitude-Missing       VALUE 'M'.
015900             88 T-Longitude-Present       VALUE 'P'.
016000     05 T-Phone                  PIC X(14).
016100     05 T-Website                PIC X(50).
016200     05 T-Act-Data.
016300         10 T-Act-Avg             PIC 9(2)V9(1).
016400         10 T-Act-Avg-Ind         PIC X(01).
016500             88 T-Act-Avg-Missing         VALUE 'M'.
016600             88 T-Act-Avg-Present         VALUE 'P'.
016700     05 T-Sat-Data.
016800         10 T-Sat-Avg             PIC 9(4).
016900         10 T-Sat-Avg-Ind         PIC X(01).
017000             88 T-Sat-Avg-Missing         VALUE 'M'.
017100             88 T-Sat-Avg-Present         VALUE 'P'.
017200     05 T-Grad-Data.
017300         10 T-Grad-Rate            PIC 9V9(4).
017400         10 T-Grad-Rate-Ind        PIC X(01).
017500             88 T-Grad-Rate-Missing        VALUE 'M'.
017600             88 T-Grad-Rate-Present        VALUE 'P'.
017700     05 T-Matric-Data.
017800         10 T-Matric-Rate          PIC 9V9(4).
017900         10 T-Matric-Rate-Ind      PIC X(01).
018000             88 T-Matric-Rate-Missing      VALUE 'M'.
018100             88 T-Matric-Rate-Present      VALUE 'P'.
018200     05 T-Math-Data.
018300         10 T-Math-Prof            PIC 9V9(4).
018400         10 T-Math-Prof-Ind        PIC X(01).
018500             88 T-Math-Prof-Missing        VALUE 'M'.
018600             88 T-Math-Prof-Present        VALUE 'P'.
018700     05 T-Read-Data.
018800         10 T-Read-Prof            PIC 9V9(4).
018900         10 T-Read-Prof-Ind        PIC X(01).
019000             88 T-Read-Prof-Missing        VALUE 'M'.
019100             88 T-Read-Prof-Present        VALUE 'P'.
019200     05 T-Total-Students-Data.
019300         10 T-Total-Students        PIC 9(6).
019400         10 T-Total-Students-Ind    PIC X(01).
019500             88 T-Total-Students-Missing  VALUE 'M'.
019600             88 T-Total-Students-Present  VALUE 'P'.
019700     05 T-Stu-Tch-Data.
019800         10 T-Stu-Tch-Ratio         PIC 9(3)V9(1).
019900         10 T-Stu-Tch-Ratio-Ind     PIC X(01).
020000             88 T-Stu-Tch-Ratio-Missing   VALUE 'M'.
020100             88 T-Stu-Tch-Ratio-Present   VALUE 'P'.
020200     05 T-Free-Lunch-Data.
020300         10 T-Free-Lunch            PIC 9V9(4).
020400         10 T-Free-Lunch-Ind        PIC X(01).
020500             88 T-Free-Lunch-Missing      VALUE 'M'.
020600             88 T-Free-Lunch-Present      VALUE 'P'.
020700     05 T-Grade-Overall          PIC X(02).
020800     05 T-Grade-Academics        PIC X(02).
020900     05 T-Gender-Female          PIC 9V9(4).
021000     05 T-Gender-Male            PIC 9V9(4).
021100     05 T-Grades-Offered         PIC X(10).
021200     05 T-Bool-Flags.
021300         10 T-Is-Boarding        PIC X(01).
021400         10 T-Is-Charter         PIC X(01).
021500         10 T-Is-Pk              PIC X(01).
021600         10 T-Is-Elementary      PIC X(01).
021700         10 T-Is-Middle          PIC X(01).
021800         10 T-Is-High            PIC X(01).
021900         10 T-Is-Public          PIC X(01).
022000     05 T-Bool-Flags-Alt REDEFINES T-Bool-Flags PIC X(07).
022100     05 T-Religion                PIC X(15).
022200     05 T-Tuition                 PIC 9(6).
022300     05 T-Pk-Tuition               PIC 9(6).
022400     05 T-Diversity.
022500         10 T-Div-African-Amer     PIC 9V9(4).
022600         10 T-Div-Asian            PIC 9V9(4).
022700         10 T-Div-Hispanic         PIC 9V9(4).
022800         10 T-Div-White            PIC 9V9(4).
022900         10 T-Div-Multiracial      PIC 9V9(4).
023000         10 T-Div-Native-Amer      PIC 9V9(4).
023100         10 T-Div-Pacific-Isl      PIC 9V9(4).
023200         10 T-Div-International    PIC 9V9(4).
023300         10 T-Div-Unknown          PIC 9V9(4).
023400     05 T-Top-College OCCURS 10 TIMES.
023500         10 T-Coll-Name            PIC X(40).
023600         10 T-Coll-Uuid            PIC X(36).
023700         10 T-Coll-Ipeds           PIC X(08).
023800     05 T-Top-College-Flat REDEFINES T-Top-College PIC X(840).
023900     05 T-Top-Major OCCURS 10 TIMES.
024000         10 T-Maj-Name             PIC X(40).
024100         10 T-Maj-Uuid             PIC X(36).
024200         10 T-Maj-Cip               PIC X(08).
024300     05 T-Zip-Digits-Alt REDEFINES T-Addr-Zip PIC 9(10).
024400     05 T-Key-School-Name        PIC X(50).
024500     05 T-Key-Street             PIC X(40).
024600     05 T-Key-City                PIC X(25).
024700     05 T-Key-County              PIC X(25).
024800     05 T-Key-Metro               PIC X(40).
024900     05 T-Key-State-Name          PIC X(20).
025000     05 FILLER                    PIC X(20).
025100*****************************************************************
025200 WORKING-STORAGE SECTION.
025300 01  WS-FILE-SWITCHES.
025400     05 WS-EOF-SCHOOLS-SW        PIC X(01) VALUE 'N'.
025500         88 EOF-SCHOOLS                    VALUE 'Y'.
025600     05 WS-T-SCHOOLS-STATUS      PIC X(02) VALUE SPACES.
025700         88 WS-T-SCHOOLS-OK               VALUE '00'.
025800*
025900 01  WS-COUNTERS.
026000     05 WS-RECS-READ             PIC 9(06) COMP VALUE 0.
026100     05 WS-RECS-WRITTEN          PIC 9(06) COMP VALUE 0.
026200     05 WS-SUB                   PIC 9(02) COMP VALUE 0.
026300*
026400*    LOWER-CASE TRANSLATE TABLE (SHOP STANDARD SS-09)
026500 01  WS-XLATE-TABLES.
026600     05 WS-XLATE-UPPER           PIC X(26)
026700         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026800     05 WS-XLATE-LOWER           PIC X(26)
026900         VALUE 'abcdefghijklmnopqrstuvwxyz'.
027000*
027100*    NUMERIC EDIT WORK AREAS
027200 01  WS-EDIT-AREAS.
027300     05 WS-LATITUDE-TEXT         PIC X(10).
027400     05 WS-LATITUDE-9            REDEFINES WS-LATITUDE-TEXT
027500             PIC S9(3)V9(6) SIGN LEADING SEPARATE.
027600     05 WS-LONGITUDE-TEXT        PIC X(10).
027700     05 WS-LONGITUDE-9           REDEFINES WS-LONGITUDE-TEXT
027800             PIC S9(3)V9(6) SIGN LEADING SEPARATE.
027900*****************************************************************
028000 PROCEDURE DIVISION.
028100*
028200 0000-MAIN-CONTROL.
028300     PERFORM 1000-INITIALIZE
028400     PERFORM 2000-PROCESS-SCHOOLS
028500         UNTIL EOF-SCHOOLS
028600     PERFORM 8000-TERMINATE
028700     STOP RUN
028800     .
028900*
029000 1000-INITIALIZE.
029100     OPEN INPUT F-SCHOOLS
029200     OPEN OUTPUT T-SCHOOLS
029300     PERFORM 1100-READ-SCHOOL
029400     .
029500*
029600 1100-READ-SCHOOL.
029700     READ F-SCHOOLS
029800         AT END
029900             SET EOF-SCHOOLS TO TRUE
030000         NOT AT END
030100             ADD 1 TO WS-RECS-READ
030200     END-READ
030300     .
030400*
030500 2000-PROCESS-SCHOOLS.
030600     PERFORM 2100-CLEAR-WORK-RECORD
030700     PERFORM 2200-MOVE-IDENTITY-FIELDS
030800     PERFORM 2300-VALIDATE-NUMERICS
030900     PERFORM 2400-BUILD-SEARCH-KEYS
031000     PERFORM 2500-WRITE-WORK-RECORD
031100     PERFORM 1100-READ-SCHOOL
031200     .
031300*
031400 2100-CLEAR-WORK-RECORD.
031500     INITIALIZE T-SCHOOL-ENREG
031600     ADD 1 TO WS-RECS-WRITTEN
031700     MOVE WS-RECS-WRITTEN TO T-SEQ-NO
031800     .
031900*
032000*    MOVE IDENTITY, ADDRESS AND PASS-THROUGH FIELDS UNCHANGED
032100 2200-MOVE-IDENTITY-FIELDS.
032200     MOVE F-School-Uuid       TO T-SCHOOL-UUID
032300     MOVE F-Nces-Id           TO T-Nces-Id
032400     MOVE F-Sd-Uuid           TO T-Sd-Uuid
032500     MOVE F-Lea-Id            TO T-Lea-Id
032600     MOVE F-Sd-Name           TO T-Sd-Name
032700     MOVE F-School-Name       TO T-School-Name
032800     MOVE F-Addr-Street       TO T-Addr-Street
032900     MOVE F-Addr-City         TO T-Addr-City
033000     MOVE F-Addr-State        TO T-Addr-State
033100     MOVE F-Addr-Zip          TO T-Addr-Zip
033200     MOVE F-County-Name       TO T-County-Name
033300     MOVE F-Metro-Name        TO T-Metro-Name
033400     MOVE F-State-Name        TO T-State-Name
033500     MOVE F-Phone             TO T-Phone
033600     MOVE F-Website           TO T-Website
033700     MOVE F-Grade-Overall     TO T-Grade-Overall
033800     MOVE F-Grade-Academics   TO T-Grade-Academics
033900     MOVE F-Gender-Female     TO T-Gender-Female
034000     MOVE F-Gender-Male       TO T-Gender-Male
034100     MOVE F-Grades-Offered    TO T-Grades-Offered
034200     MOVE F-Is-Boarding       TO T-Is-Boarding
034300     MOVE F-Is-Charter        TO T-Is-Charter
034400     MOVE F-Is-Pk             TO T-Is-Pk
034500     MOVE F-Is-Elementary     TO T-Is-Elementary
034600     MOVE F-Is-Middle         TO T-Is-Middle
034700     MOVE F-Is-High           TO T-Is-High
034800     MOVE F-Is-Public         TO T-Is-Public
034900     MOVE F-Religion          TO T-Religion
035000     MOVE F-Tuition           TO T-Tuition
035100     MOVE F-Pk-Tuition        TO T-Pk-Tuition
035200     MOVE F-Diversity         TO T-Diversity
035300     MOVE F-Top-College       TO T-Top-College
035400     MOVE F-Top-Major         TO T-Top-Major
035500     .
035600*
035700*    BUSINESS RULE - STEP 2 OF LOADER: INVALID/BLANK NUMERICS SET
035800*    THE FIELD'S INDICATOR BYTE TO MISSING RATHER THAN A VALUE.
035900 2300-VALIDATE-NUMERICS.
036000     PERFORM 2310-VALIDATE-LATITUDE
036100     PERFORM 2320-VALIDATE-LONGITUDE
036200     IF F-Act-Avg-Raw IS NUMERIC
036300         MOVE F-Act-Avg-Raw TO T-Act-Avg
036400         SET T-Act-Avg-Present TO TRUE
036500     ELSE
036600         SET T-Act-Avg-Missing TO TRUE
036700     END-IF
036800     IF F-Sat-Avg-Raw IS NUMERIC
036900         MOVE F-Sat-Avg-Raw TO T-Sat-Avg
037000         SET T-Sat-Avg-Present TO TRUE
037100     ELSE
037200         SET T-Sat-Avg-Missing TO TRUE
037300     END-IF
037400     IF F-Grad-Rate-Raw IS NUMERIC
037500         MOVE F-Grad-Rate-Raw TO T-Grad-Rate
037600         SET T-Grad-Rate-Present TO TRUE
037700     ELSE
037800         SET T-Grad-Rate-Missing TO TRUE
037900     END-IF
038000     IF F-Matric-Rate-Raw IS NUMERIC
038100         MOVE F-Matric-Rate-Raw TO T-Matric-Rate
038200         SET T-Matric-Rate-Present TO TRUE
038300     ELSE
038400         SET T-Matric-Rate-Missing TO TRUE
038500     END-IF
038600     IF F-Math-Prof-Raw IS NUMERIC
038700         MOVE F-Math-Prof-Raw TO T-Math-Prof
038800         SET T-Math-Prof-Present TO TRUE
038900     ELSE
039000         SET T-Math-Prof-Missing TO TRUE
039100     END-IF
039200     IF F-Read-Prof-Raw IS NUMERIC
039300         MOVE F-Read-Prof-Raw TO T-Read-Prof
039400         SET T-Read-Prof-Present TO TRUE
039500     ELSE
039600         SET T-Read-Prof-Missing TO TRUE
039700     END-IF
039800     IF F-Total-Students-Raw IS NUMERIC
039900         MOVE F-Total-Students-Raw TO T-Total-Students
040000         SET T-Total-Students-Present TO TRUE
040100     ELSE
040200         SET T-Total-Students-Missing TO TRUE
040300     END-IF
040400*    ED-0401 - TRAILING BLANKS ON RATIO FIELD TREATED AS INVALID
040500     IF F-Stu-Tch-Ratio-Raw IS NUMERIC
040600         MOVE F-Stu-Tch-Ratio-Raw TO T-Stu-Tch-Ratio
040700         SET T-Stu-Tch-Ratio-Present TO TRUE
040800     ELSE
040900         SET T-Stu-Tch-Ratio-Missing TO TRUE
041000     END-IF
041100     IF F-Free-Lunch-Raw IS NUMERIC
041200         MOVE F-Free-Lunch-Raw TO T-Free-Lunch
041300         SET T-Free-Lunch-Present TO TRUE
041400     ELSE
041500         SET T-Free-Lunch-Missing TO TRUE
041600     END-IF
041700     .
041800*
041900*    ED-0388 - SIGN HELD SEPARATE ON RAW EXTRACT; '+' AND SPACE
042000*    ARE BOTH TREATED AS POSITIVE.
042100 2310-VALIDATE-LATITUDE.
042200     IF F-Latitude-Digits IS NUMERIC
042300             AND (F-Latitude-Sign = '+' OR '-' OR SPACE)
042400         MOVE SPACE TO WS-LATITUDE-TEXT
042500         IF F-Latitude-Sign = '-'
042600             STRING '-' F-Latitude-Digits DELIMITED BY SIZE
042700                 INTO WS-LATITUDE-TEXT
042800         ELSE
042900             STRING '+' F-Latitude-Digits DELIMITED BY SIZE
043000                 INTO WS-LATITUDE-TEXT
043100         END-IF
043200         MOVE WS-LATITUDE-9 TO T-Latitude
043300         SET T-Latitude-Present TO TRUE
043400     ELSE
043500         SET T-Latitude-Missing TO TRUE
043600     END-IF
043700     .
043800*
043900 2320-VALIDATE-LONGITUDE.
044000     IF F-Longitude-Digits IS NUMERIC
044100             AND (F-Longitude-Sign = '+' OR '-' OR SPACE)
044200         MOVE SPACE TO WS-LONGITUDE-TEXT
044300         IF F-Longitude-Sign = '-'
044400             STRING '-' F-Longitude-Digits DELIMITED BY SIZE
044500                 INTO WS-LONGITUDE-TEXT
044600         ELSE
044700             STRING '+' F-Longitude-Digits DELIMITED BY SIZE
044800                 INTO WS-LONGITUDE-TEXT
044900         END-IF
045000         MOVE WS-LONGITUDE-9 TO T-Longitude
045100         SET T-Longitude-Present TO TRUE
045200     ELSE
045300         SET T-Longitude-Missing TO TRUE
045400     END-IF
045500     .
045600*
045700*    BUSINESS RULE - STEP 3 OF LOADER: LOWERCASE SEARCH KEYS.
045800*    MISSING TEXT (ALL SPACES) TRANSLATES TO ALL SPACES, WHICH IS
045900*    THE EMPTY-STRING EQUIVALENT ON A FIXED-WIDTH FIELD.
046000 2400-BUILD-SEARCH-KEYS.
046100     MOVE F-School-Name TO T-Key-School-Name
046200     INSPECT T-Key-School-Name
046300         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
046400     MOVE F-Addr-Street TO T-Key-Street
046500     INSPECT T-Key-Street
046600         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
046700     MOVE F-Addr-City TO T-Key-City
046800     INSPECT T-Key-City
046900         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
047000     MOVE F-County-Name TO T-Key-County
047100     INSPECT T-Key-County
047200         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
047300     MOVE F-Metro-Name TO T-Key-Metro
047400     INSPECT T-Key-Metro
047500         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
047600     MOVE F-State-Name TO T-Key-State-Name
047700     INSPECT T-Key-State-Name
047800         CONVERTING WS-XLATE-UPPER TO WS-XLATE-LOWER
047900     .
048000*
048100 2500-WRITE-WORK-RECORD.
048200     WRITE T-SCHOOL-ENREG
048300         INVALID KEY
048400             DISPLAY '1-SCHOOL-LOAD: WRITE FAILED, KEY '
048500                 T-SEQ-NO ' STATUS ' WS-T-SCHOOLS-STATUS
048600         NOT INVALID KEY
048700             CONTINUE
048800     END-WRITE
048900     .
049000*
049100 8000-TERMINATE.
049200     CLOSE F-SCHOOLS T-SCHOOLS
049300     DISPLAY '1-SCHOOL-LOAD: RECORDS READ    = ' WS-RECS-READ
049400     DISPLAY '1-SCHOOL-LOAD: RECORDS WRITTEN = ' WS-RECS-WRITTEN
049500     .
