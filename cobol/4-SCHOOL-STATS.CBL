000100*****************************************************************
000200*    PROGRAM:      4-SCHOOL-STATS
000300*    SYSTEM:       SCHOOL FINDER BATCH SUBSYSTEM
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.      4-SCHOOL-STATS.
000700 AUTHOR.          T C SUTTLE.
000800 INSTALLATION.    STATE DEPT OF EDUCATION - DATA SERVICES.
000900 DATE-WRITTEN.    04/11/1989.
001000 DATE-COMPILED.
001100 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
001200*****************************************************************
001300*    CHANGE LOG
001400*----------------------------------------------------------------
001500*    DATE      BY    REQUEST    DESCRIPTION                       ST-0001 
001600*    --------  ----  ---------  -------------------------------
001700*    04/11/89  TCS   ED-0602    ORIGINAL CODING - TOTAL           ST-0002 
001800*                                SCHOOL COUNT ONLY.
001900*    09/19/89  TCS   ED-0611    DISTINCT STATE COUNT ADDED,       ST-0003 
002000*                                INDEXED-COMPLETE SCAN LIFTED
002100*                                FROM PHASE-2 REGION/DEPT PGM.
002200*    02/06/90  RQM   ED-0620    DISTINCT CITY COUNT ADDED.        ST-0004 
002300*    07/17/90  HDP   ED-0629    DISTINCT COUNTY COUNT ADDED.      ST-0005 
002400*    12/28/90  TCS   ED-0637    DISTINCT METRO AREA COUNT         ST-0006 
002500*                                ADDED - LAST OF THE FOUR.
002600*    05/14/91  RQM   ED-0646    BLANK/MISSING VALUES NOW          ST-0007 
002700*                                COUNTED AS ONE DISTINCT VALUE
002800*                                APIECE PER AUDIT ED-0646.
002900*    11/02/91  HDP   ED-0655    PRINTED REPORT REWORKED TO        ST-0008 
003000*                                SHOP PIPE-TABLE STYLE SU-06.
003100*    04/23/92  TCS   ED-0663    CITY TABLE BOUNDS RAISED TO       ST-0009 
003200*                                500 PER GROWTH IN MASTER.
003300*    10/09/92  RQM   ED-0671    COUNTY/METRO TABLE BOUNDS         ST-0010 
003400*                                RAISED TO 300 - SAME REASON.
003500*    03/19/93  HDP   ED-0680    STATE TABLE BOUNDS RAISED TO      ST-0011 
003600*                                60 (TERRITORIES INCLUDED).
003700*    08/06/93  TCS   ED-0688    RECORD COUNT NOW PULLED FROM      ST-0012 
003800*                                THE SAME PASS AS THE DISTINCT
003900*                                SCANS - NO SEPARATE COUNT PASS.
004000*    01/21/94  RQM   ED-0696    Y2K REVIEW - NO DATE FIELDS       ST-0013 
004100*                                STORED IN THIS PROGRAM. N/A.
004200*    09/14/99  HDP   ED-0759    Y2K SIGN-OFF - NO CHANGE.         ST-0014 
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-4381.
004700 OBJECT-COMPUTER.  IBM-4381.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT T-SCHOOLS     ASSIGN TO "2-SCHOOLS.IDX"
005200             ORGANIZATION IS INDEXED
005300             ACCESS MODE IS SEQUENTIAL
005400             RECORD KEY IS T-SEQ-NO
005500             FILE STATUS IS WS-T-SCHOOLS-STATUS.
005600 
005700     SELECT R-REPORT      ASSIGN TO "4-STATS-REPORT.TXT"
005800             ORGANIZATION LINE SEQUENTIAL.
005900*****************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200*    Phase-2 file (built by 1-SCHOOL-LOAD)  -  re-declared here
006300*    per shop practice, no COPY book is kept for this layout.
006400*    Full record shape carried so the FD matches the physical
006500*    file exactly; only the four grouping fields are used by
006600*    this program, the rest of the record rides along unread.
006700 FD  T-SCHOOLS
006800     RECORDING MODE IS F.
006900 01  T-SCHOOL-ENREG.
007000     05 T-SEQ-NO                 PIC 9(06) COMP.
007100     05 T-SCHOOL-UUID            PIC X(36).
007200     05 T-Nces-Id                PIC X(12).
007300     05 T-Sd-Uuid                PIC X(36).
007400     05 T-Lea-Id                 PIC X(10).
007500     05 T-Sd-Name                PIC X(40).
007600     05 T-School-Name            PIC X(50).
007700     05 T-Addr-Street            PIC X(40).
007800     05 T-Addr-City              PIC X(25).
007900     05 T-Addr-State             PIC X(02).
008000     05 T-Addr-Zip               PIC X(10).
008100     05 T-County-Name            PIC X(25).
008200     05 T-Metro-Name             PIC X(40).
008300     05 T-State-Name             PIC X(20).
008400     05 T-Latitude-Data.
008500         10 T-Latitude            PIC S9(3)V9(6).
008600         10 T-Latitude-Ind        PIC X(01).
008700     05 T-Longitude-Data.
008800         10 T-Longitude           PIC S9(3)V9(6).
008900         10 T-Longitude-Ind       PIC X(01).
009000     05 T-Phone                  PIC X(14).
009100     05 T-Website                PIC X(50).
009200     05 T-Act-Data.
009300         10 T-Act-Avg             PIC 9(2)V9(1).
009400         10 T-Act-Avg-Ind         PIC X(01).
009500     05 T-Sat-Data.
009600         10 T-Sat-Avg             PIC 9(4).
009700         10 T-Sat-Avg-Ind         PIC X(01).
009800     05 T-Grad-Data.
009900         10 T-Grad-Rate            PIC 9V9(4).
010000         10 T-Grad-Rate-Ind        PIC X(01).
010100     05 T-Matric-Data.
010200         10 T-Matric-Rate          PIC 9V9(4).
010300         10 T-Matric-Rate-Ind      PIC X(01).
010400     05 T-Math-Data.
010500         10 T-Math-Prof            PIC 9V9(4).
010600         10 T-Math-Prof-Ind        PIC X(01).
010700     05 T-Read-Data.
010800         10 T-Read-Prof            PIC 9V9(4).
010900         10 T-Read-Prof-Ind        PIC X(01).
011000     05 T-Total-Students-Data.
011100         10 T-Total-Students        PIC 9(6).
011200         10 T-Total-Students-Ind    PIC X(01).
011300     05 T-Stu-Tch-Data.
011400         10 T-Stu-Tch-Ratio         PIC 9(3)V9(1).
011500         10 T-Stu-Tch-Ratio-Ind     PIC X(01).
011600     05 T-Free-Lunch-Data.
011700         10 T-Free-Lunch            PIC 9V9(4).
011800         10 T-Free-Lunch-Ind        PIC X(01).
011900     05 T-Grade-Overall          PIC X(02).
012000     05 T-Grade-Academics        PIC X(02).
012100     05 T-Gender-Female          PIC 9V9(4).
012200     05 T-Gender-Male            PIC 9V9(4).
012300     05 T-Grades-Offered         PIC X(10).
012400     05 T-Bool-Flags.
012500         10 T-Is-Boarding        PIC X(01).
012600         10 T-Is-Charter         PIC X(01).
012700         10 T-Is-Pk              PIC X(01).
012800         10 T-Is-Elementary      PIC X(01).
012900         10 T-Is-Middle          PIC X(01).
013000         10 T-Is-High            PIC X(01).
013100         10 T-Is-Public          PIC X(01).
013200     05 T-Religion                PIC X(15).
013300     05 T-Tuition                 PIC 9(6).
013400     05 T-Pk-Tuition               PIC 9(6).
013500     05 T-Diversity.
013600         10 T-Div-African-Amer     PIC 9V9(4).
013700         10 T-Div-Asian            PIC 9V9(4).
013800         10 T-Div-Hispanic         PIC 9V9(4).
013900         10 T-Div-White            PIC 9V9(4).
014000         10 T-Div-Multiracial      PIC 9V9(4).
014100         10 T-Div-Native-Amer      PIC 9V9(4).
014200         10 T-Div-Pacific-Isl      PIC 9V9(4).
014300         10 T-Div-International    PIC 9V9(4).
014400         10 T-Div-Unknown          PIC 9V9(4).
014500     05 T-Top-College OCCURS 10 TIMES.
014600         10 T-Coll-Name            PIC X(40).
014700         10 T-Coll-Uuid            PIC X(36).
014800         10 T-Coll-Ipeds           PIC X(08).
014900     05 T-Top-Major OCCURS 10 TIMES.
015000         10 T-Maj-Name             PIC X(40).
015100         10 T-Maj-Uuid             PIC X(36).
015200         10 T-Maj-Cip               PIC X(08).
015300     05 T-Zip-Digits-Alt REDEFINES T-Addr-Zip PIC 9(10).
015400     05 T-Key-School-Name        PIC X(50).
015500     05 T-Key-Street             PIC X(40).
015600     05 T-Key-City                PIC X(25).
015700     05 T-Key-County              PIC X(25).
015800     05 T-Key-Metro               PIC X(40).
015900     05 T-Key-State-Name          PIC X(20).
016000     05 FILLER                    PIC X(20).
016100*
016200 FD  R-REPORT
016300     RECORDING MODE IS F.
016400 01  R-REPORT-LINE                PIC X(132).
016500*****************************************************************
016600 WORKING-STORAGE SECTION.
016700*
016800 01  WS-FILE-SWITCHES.
016900     05 WS-EOF-SCHOOLS-SW       PIC X(01) VALUE 'N'.
017000         88 EOF-SCHOOLS                    VALUE 'Y'.
017100     05 WS-T-SCHOOLS-STATUS     PIC X(02) VALUE SPACES.
017200*
017300 01  WS-COUNTERS.
017400     05 WS-SCHOOL-COUNT          PIC 9(06) COMP VALUE 0.
017500     05 WS-STATE-IDX             PIC 9(02) COMP VALUE 0.
017600     05 WS-CITY-IDX              PIC 9(03) COMP VALUE 0.
017700     05 WS-COUNTY-IDX            PIC 9(03) COMP VALUE 0.
017800     05 WS-METRO-IDX             PIC 9(03) COMP VALUE 0.
017900     05 WS-STATE-COUNT           PIC 9(02) COMP VALUE 0.
018000     05 WS-CITY-COUNT            PIC 9(03) COMP VALUE 0.
018100     05 WS-COUNTY-COUNT          PIC 9(03) COMP VALUE 0.
018200     05 WS-METRO-COUNT           PIC 9(03) COMP VALUE 0.
018300*
018400*    DISTINCT-VALUE TABLES - "INDEXED-COMPLETE" SCAN SHAPE
018500*    LIFTED FROM PHASE-2 REGION/DEPT PROGRAM (CHANGE ST-0003)
018600 01  WS-STATE-TABLE.
018700     05 WS-STATE-ENTRY OCCURS 60 TIMES.
018800         10 WS-STATE-COMPLETE-SW  PIC X(01) VALUE 'N'.
018900             88 WS-STATE-COMPLETE            VALUE 'Y'.
019000         10 WS-STATE-VALUE        PIC X(02).
019100*
019200 01  WS-CITY-TABLE.
019300     05 WS-CITY-ENTRY OCCURS 500 TIMES.
019400         10 WS-CITY-COMPLETE-SW   PIC X(01) VALUE 'N'.
019500             88 WS-CITY-COMPLETE             VALUE 'Y'.
019600         10 WS-CITY-VALUE         PIC X(25).
019700*
019800 01  WS-COUNTY-TABLE.
019900     05 WS-COUNTY-ENTRY OCCURS 300 TIMES.
020000         10 WS-COUNTY-COMPLETE-SW PIC X(01) VALUE 'N'.
020100             88 WS-COUNTY-COMPLETE           VALUE 'Y'.
020200         10 WS-COUNTY-VALUE       PIC X(25).
020300*
020400 01  WS-METRO-TABLE.
020500     05 WS-METRO-ENTRY OCCURS 300 TIMES.
020600         10 WS-METRO-COMPLETE-SW  PIC X(01) VALUE 'N'.
020700             88 WS-METRO-COMPLETE            VALUE 'Y'.
020800         10 WS-METRO-VALUE        PIC X(40).
020900*
021000*    STATS-SUMMARY RECORD - THE FOUR DISTINCT COUNTS PLUS THE
021100*    TOTAL, KEPT AS ONE GROUP SO THE WHOLE SUMMARY CAN BE
021200*    DISPLAYED TO THE RUN LOG IN ONE STATEMENT (SU-06 HABIT).
021300 01  WS-STATS-SUMMARY.
021400     05 WS-SUM-TOTAL-SCHOOLS      PIC 9(06).
021500     05 WS-SUM-DISTINCT-STATES    PIC 9(04).
021600     05 WS-SUM-DISTINCT-CITIES    PIC 9(04).
021700     05 WS-SUM-DISTINCT-COUNTIES  PIC 9(04).
021800     05 WS-SUM-DISTINCT-METROS    PIC 9(04).
021900 01  WS-STATS-SUMMARY-ALT REDEFINES WS-STATS-SUMMARY
022000                                     PIC X(22).
022100*
022200*    RAW DUMP VIEW OF THE STATE TABLE FOR THE RUN-LOG AUDIT
022300*    LINE (SHOP HABIT - SEE 3000-PRINT-STATS-REPORT)
022400 01  WS-STATE-TABLE-ALT REDEFINES WS-STATE-TABLE
022500                                     PIC X(180).
022600*
022700*    PRINTED-REPORT AREA (SHOP PIPE-TABLE STYLE, SU-06)
022800 01  WS-REPORT-AREA.
022900     05 WS-RPT-HEADER.
023000         10 FILLER            PIC X(20) VALUE
023100             'SCHOOL FINDER STATS '.
023200         10 FILLER            PIC X(112) VALUE SPACES.
023300     05 WS-RPT-RULE               PIC X(132) VALUE ALL '-'.
023400     05 WS-RPT-TOTALS.
023500         10 FILLER PIC X(24) VALUE 'Total Schools ...... : '.
023600         10 WS-RPT-TOT-SCHOOLS   PIC Z(5)9.
023700         10 FILLER PIC X(102) VALUE SPACES.
023800     05 WS-RPT-STATE-LINE.
023900         10 FILLER PIC X(24) VALUE 'Distinct States ..... : '.
024000         10 WS-RPT-DIST-STATES   PIC Z(3)9.
024100         10 FILLER PIC X(105) VALUE SPACES.
024200     05 WS-RPT-CITY-LINE.
024300         10 FILLER PIC X(24) VALUE 'Distinct Cities ..... : '.
024400         10 WS-RPT-DIST-CITIES   PIC Z(3)9.
024500         10 FILLER PIC X(105) VALUE SPACES.
024600     05 WS-RPT-COUNTY-LINE.
024700         10 FILLER PIC X(24) VALUE 'Distinct Counties ... : '.
024800         10 WS-RPT-DIST-COUNTIES PIC Z(3)9.
024900         10 FILLER PIC X(105) VALUE SPACES.
025000     05 WS-RPT-METRO-LINE.
025100         10 FILLER PIC X(24) VALUE 'Distinct Metro Areas  : '.
025200         10 WS-RPT-DIST-METROS   PIC Z(3)9.
025300         10 FILLER PIC X(105) VALUE SPACES.
025400*****************************************************************
025500 PROCEDURE DIVISION.
025600*
025700 0000-MAIN-CONTROL.
025800     PERFORM 1000-INITIALIZE
025900     PERFORM 2000-PROCESS-ONE-SCHOOL UNTIL EOF-SCHOOLS
026000     PERFORM 3000-PRINT-STATS-REPORT
026100     PERFORM 9000-TERMINATE
026200     STOP RUN
026300     .
026400*
026500 1000-INITIALIZE.
026600     OPEN INPUT  T-SCHOOLS
026700     OPEN OUTPUT R-REPORT
026800     PERFORM 1900-READ-SCHOOL
026900     .
027000 1900-READ-SCHOOL.
027100     READ T-SCHOOLS NEXT RECORD
027200         AT END
027300             SET EOF-SCHOOLS TO TRUE
027400         NOT AT END
027500             ADD 1 TO WS-SCHOOL-COUNT
027600     END-READ
027700     .
027800*
027900*================================================================
028000*    STATS (BATCH FLOW STEP - DISTINCT VALUE ACCUMULATION)
028100*================================================================
028200 2000-PROCESS-ONE-SCHOOL.
028300     PERFORM 2100-ACCUM-STATE
028400     PERFORM 2200-ACCUM-CITY
028500     PERFORM 2300-ACCUM-COUNTY
028600     PERFORM 2400-ACCUM-METRO
028700     PERFORM 1900-READ-SCHOOL
028800     .
028900*
029000 2100-ACCUM-STATE.
029100     MOVE 1 TO WS-STATE-IDX
029200     PERFORM 2110-TEST-ONE-STATE
029300         UNTIL WS-STATE-IDX > WS-STATE-COUNT
029400         OR WS-STATE-VALUE(WS-STATE-IDX) = T-Addr-State
029500     IF WS-STATE-IDX > WS-STATE-COUNT
029600         ADD 1 TO WS-STATE-COUNT
029700         MOVE T-Addr-State TO WS-STATE-VALUE(WS-STATE-COUNT)
029800         SET WS-STATE-COMPLETE(WS-STATE-COUNT) TO TRUE
029900     END-IF
030000     .
030100 2110-TEST-ONE-STATE.
030200     ADD 1 TO WS-STATE-IDX
030300     .
030400*
030500 2200-ACCUM-CITY.
030600     MOVE 1 TO WS-CITY-IDX
030700     PERFORM 2210-TEST-ONE-CITY
030800         UNTIL WS-CITY-IDX > WS-CITY-COUNT
030900         OR WS-CITY-VALUE(WS-CITY-IDX) = T-Addr-City
031000     IF WS-CITY-IDX > WS-CITY-COUNT
031100         ADD 1 TO WS-CITY-COUNT
031200         MOVE T-Addr-City TO WS-CITY-VALUE(WS-CITY-COUNT)
031300         SET WS-CITY-COMPLETE(WS-CITY-COUNT) TO TRUE
031400     END-IF
031500     .
031600 2210-TEST-ONE-CITY.
031700     ADD 1 TO WS-CITY-IDX
031800     .
031900*
032000 2300-ACCUM-COUNTY.
032100     MOVE 1 TO WS-COUNTY-IDX
032200     PERFORM 2310-TEST-ONE-COUNTY
032300         UNTIL WS-COUNTY-IDX > WS-COUNTY-COUNT
032400         OR WS-COUNTY-VALUE(WS-COUNTY-IDX) = T-County-Name
032500     IF WS-COUNTY-IDX > WS-COUNTY-COUNT
032600         ADD 1 TO WS-COUNTY-COUNT
032700         MOVE T-County-Name
032800             TO WS-COUNTY-VALUE(WS-COUNTY-COUNT)
032900         SET WS-COUNTY-COMPLETE(WS-COUNTY-COUNT) TO TRUE
033000     END-IF
033100     .
033200 2310-TEST-ONE-COUNTY.
033300     ADD 1 TO WS-COUNTY-IDX
033400     .
033500*
033600 2400-ACCUM-METRO.
033700     MOVE 1 TO WS-METRO-IDX
033800     PERFORM 2410-TEST-ONE-METRO
033900         UNTIL WS-METRO-IDX > WS-METRO-COUNT
034000         OR WS-METRO-VALUE(WS-METRO-IDX) = T-Metro-Name
034100     IF WS-METRO-IDX > WS-METRO-COUNT
034200         ADD 1 TO WS-METRO-COUNT
034300         MOVE T-Metro-Name
034400             TO WS-METRO-VALUE(WS-METRO-COUNT)
034500         SET WS-METRO-COMPLETE(WS-METRO-COUNT) TO TRUE
034600     END-IF
034700     .
034800 2410-TEST-ONE-METRO.
034900     ADD 1 TO WS-METRO-IDX
035000     .
035100*
035200*================================================================
035300*    STATS-SUMMARY REPORT
035400*================================================================
035500 3000-PRINT-STATS-REPORT.
035600     MOVE WS-SCHOOL-COUNT     TO WS-SUM-TOTAL-SCHOOLS
035700     MOVE WS-STATE-COUNT      TO WS-SUM-DISTINCT-STATES
035800     MOVE WS-CITY-COUNT       TO WS-SUM-DISTINCT-CITIES
035900     MOVE WS-COUNTY-COUNT     TO WS-SUM-DISTINCT-COUNTIES
036000     MOVE WS-METRO-COUNT      TO WS-SUM-DISTINCT-METROS
036100     DISPLAY 'STATS SUMMARY : ' WS-STATS-SUMMARY-ALT
036200     WRITE R-REPORT-LINE FROM WS-RPT-HEADER
036300     WRITE R-REPORT-LINE FROM WS-RPT-RULE
036400     MOVE WS-SCHOOL-COUNT TO WS-RPT-TOT-SCHOOLS
036500     WRITE R-REPORT-LINE FROM WS-RPT-TOTALS
036600     MOVE WS-STATE-COUNT TO WS-RPT-DIST-STATES
036700     WRITE R-REPORT-LINE FROM WS-RPT-STATE-LINE
036800     MOVE WS-CITY-COUNT TO WS-RPT-DIST-CITIES
036900     WRITE R-REPORT-LINE FROM WS-RPT-CITY-LINE
037000     MOVE WS-COUNTY-COUNT TO WS-RPT-DIST-COUNTIES
037100     WRITE R-REPORT-LINE FROM WS-RPT-COUNTY-LINE
037200     MOVE WS-METRO-COUNT TO WS-RPT-DIST-METROS
037300     WRITE R-REPORT-LINE FROM WS-RPT-METRO-LINE
037400     WRITE R-REPORT-LINE FROM WS-RPT-RULE
037500     .
037600*
037700 9000-TERMINATE.
037800     CLOSE T-SCHOOLS R-REPORT
037900     DISPLAY 'STATE TABLE AUDIT: ' WS-STATE-TABLE-ALT
038000     DISPLAY 'SCHOOLS SCANNED: ' WS-SCHOOL-COUNT
038100     .
