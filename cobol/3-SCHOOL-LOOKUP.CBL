000100*****************************************************************
000200*    PROGRAM:      3-SCHOOL-LOOKUP
000300*    SYSTEM:       SCHOOL FINDER BATCH SUBSYSTEM
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.      3-SCHOOL-LOOKUP.
000700 AUTHOR.          H D PARKS.
000800 INSTALLATION.    STATE DEPT OF EDUCATION - DATA SERVICES.
000900 DATE-WRITTEN.    01/09/1989.
001000 DATE-COMPILED.
001100 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
001200*****************************************************************
001300*    CHANGE LOG
001400*----------------------------------------------------------------
001500*    DATE      BY    REQUEST    DESCRIPTION                       LK-0001 
001600*    --------  ----  ---------  -------------------------------
001700*    01/09/89  HDP   ED-0601    ORIGINAL CODING - EXACT UUID      LK-0002 
001800*                                MATCH ONLY, SINGLE HIT.
001900*    05/22/89  HDP   ED-0609    HINT SCORING ADDED - NAME,        LK-0003 
002000*                                CITY, STATE, ZIPCODE.
002100*    11/30/89  RQM   ED-0618    ZIPCODE HINT NORMALIZATION        LK-0004 
002200*                                RULES ALIGNED WITH RULE 7.
002300*    03/14/90  TCS   ED-0627    COMPLETENESS TIEBREAK ADDED       LK-0005 
002400*                                FOR SCORE TIES.
002500*    08/02/90  HDP   ED-0635    PROFILE FORMATTER - BOOLEAN       LK-0006 
002600*                                FIELDS ADDED (Y/N/BLANK).
002700*    01/18/91  RQM   ED-0644    TOP-10 COLLEGE LIST FORMATTED     LK-0007 
002800*                                (DEDUP ON NAME+UUID, RANKED).
002900*    06/09/91  HDP   ED-0652    TOP-10 MAJOR LIST FORMATTED       LK-0008 
003000*                                SAME AS COLLEGE LIST ABOVE.
003100*    10/02/91  TCS   ED-0660    CANDIDATE LOOKUP CHANGED TO       LK-0009 
003200*                                ALTERNATE-KEY START/READ NEXT
003300*                                AGAINST 2-SCHOOLS.IDX (KEY
003400*                                BUILT BY PHASE-1 PGM, SL-0013).
003500*    02/14/92  RQM   ED-0668    DIVERSITY BREAKDOWN FIELDS        LK-0010 
003600*                                ADDED TO PROFILE OUTPUT.
003700*    07/20/92  HDP   ED-0677    IDENTIFIER NORMALIZATION FOR      LK-0011 
003800*                                COLLEGE/MAJOR UUID AND CODE.
003900*    12/11/92  TCS   ED-0685    COORDINATE PAIR SUPPRESSED        LK-0012 
004000*                                UNLESS BOTH LAT AND LONG
004100*                                PRESENT AND NON-ZERO.
004200*    05/03/93  RQM   ED-0693    GRAD/MATRIC RATES SCALED TO       LK-0013 
004300*                                PERCENT ON OUTPUT.
004400*    09/28/93  HDP   ED-0701    FILLER PADS ADDED PER SHOP        LK-0014 
004500*                                STANDARD SS-14.
004600*    02/16/94  TCS   ED-0710    TUITION FIELDS ADDED TO           LK-0015 
004700*                                PROFILE OUTPUT.
004800*    08/09/94  RQM   ED-0718    GENDER BREAKDOWN FIELDS           LK-0016 
004900*                                ADDED TO PROFILE OUTPUT.
005000*    01/25/95  HDP   ED-0726    CANDIDATE TABLE BOUNDS RAISED     LK-0017 
005100*                                TO 20 PER AUDIT FINDING.
005200*    06/30/96  TCS   ED-0739    FIRST-ENCOUNTERED TIEBREAK        LK-0018 
005300*                                CLARIFIED PER SYSTEMS AUDIT.
005400*    03/03/98  RQM   ED-0748    Y2K REVIEW - NO DATE FIELDS       LK-0019 
005500*                                STORED IN THIS PROGRAM. N/A.
005600*    10/12/99  HDP   ED-0761    Y2K SIGN-OFF - NO CHANGE.         LK-0020 
005700*    03/14/00  RQM   ED-0685    PROFILE ZIP NORMALIZE FIXED       LK-0021 
005800*                                TO MATCH 2-SCHOOL-SEARCH -
005900*                                PURE-NUMBER RAW ZIP ZERO-PADS
006000*                                TO 5 AND STAYS WHOLE.
006100*****************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-4381.
006500 OBJECT-COMPUTER.  IBM-4381.
006600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT T-SCHOOLS     ASSIGN TO "2-SCHOOLS.IDX"
007000             ORGANIZATION IS INDEXED
007100             ACCESS MODE IS DYNAMIC
007200             RECORD KEY IS T-SEQ-NO
007300             ALTERNATE RECORD KEY IS T-SCHOOL-UUID
007400                 WITH DUPLICATES
007500             FILE STATUS IS WS-T-SCHOOLS-STATUS.
007600 
007700     SELECT L-LOOKUP      ASSIGN TO "3-LOOKUP.DAT"
007800             ORGANIZATION LINE SEQUENTIAL.
007900 
008000     SELECT P-PROFILE     ASSIGN TO "4-PROFILE.DAT"
008100             ORGANIZATION LINE SEQUENTIAL.
008200*****************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500*    Phase-2 file (built by 1-SCHOOL-LOAD)  -  re-declared here
008600*    per shop practice, no COPY book is kept for this layout.
008700 FD  T-SCHOOLS
008800     RECORDING MODE IS F.
008900 01  T-SCHOOL-ENREG.
009000     05 T-SEQ-NO                 PIC 9(06) COMP.
009100     05 T-SCHOOL-UUID            PIC X(36).
009200     05 T-Nces-Id                PIC X(12).
009300     05 T-Sd-Uuid                PIC X(36).
009400     05 T-Lea-Id                 PIC X(10).
009500     05 T-Sd-Name                PIC X(40).
009600     05 T-School-Name            PIC X(50).
009700     05 T-Addr-Street            PIC X(40).
009800     05 T-Addr-City              PIC X(25).
009900     05 T-Addr-State             PIC X(02).
010000     05 T-Addr-Zip               PIC X(10).
010100     05 T-County-Name            PIC X(25).
010200     05 T-Metro-Name             PIC X(40).
010300     05 T-State-Name             PIC X(20).
010400     05 T-Latitude-Data.
010500         10 T-Latitude            PIC S9(3)V9(6).
010600         10 T-Latitude-Ind        PIC X(01).
010700             88 T-Latitude-Present        VALUE 'P'.
010800     05 T-Longitude-Data.
010900         10 T-Longitude           PIC S9(3)V9(6).
011000         10 T-Longitude-Ind       PIC X(01).
011100             88 T-Longitude-Present       VALUE 'P'.
011200     05 T-Phone                  PIC X(14).
011300     05 T-Website                PIC X(50).
011400     05 T-Act-Data.
011500         10 T-Act-Avg             PIC 9(2)V9(1).
011600         10 T-Act-Avg-Ind         PIC X(01).
011700             88 T-Act-Avg-Present         VALUE 'P'.
011800     05 T-Sat-Data.
011900         10 T-Sat-Avg             PIC 9(4).
012000         10 T-Sat-Avg-Ind         PIC X(01).
012100             88 T-Sat-Avg-Present         VALUE 'P'.
012200     05 T-Grad-Data.
012300         10 T-Grad-Rate            PIC 9V9(4).
012400         10 T-Grad-Rate-Ind        PIC X(01).
012500             88 T-Grad-Rate-Present        VALUE 'P'.
012600     05 T-Matric-Data.
012700         10 T-Matric-Rate          PIC 9V9(4).
012800         10 T-Matric-Rate-Ind      PIC X(01).
012900             88 T-Matric-Rate-Present      VALUE 'P'.
013000     05 T-Math-Data.
013100         10 T-Math-Prof            PIC 9V9(4).
013200         10 T-Math-Prof-Ind        PIC X(01).
013300             88 T-Math-Prof-Present        VALUE 'P'.
013400     05 T-Read-Data.
013500         10 T-Read-Prof            PIC 9V9(4).
013600         10 T-Read-Prof-Ind        PIC X(01).
013700             88 T-Read-Prof-Present        VALUE 'P'.
013800     05 T-Total-Students-Data.
013900         10 T-Total-Students        PIC 9(6).
014000         10 T-Total-Students-Ind    PIC X(01).
014100             88 T-Total-Students-Present  VALUE 'P'.
014200     05 T-Stu-Tch-Data.
014300         10 T-Stu-Tch-Ratio         PIC 9(3)V9(1).
014400         10 T-Stu-Tch-Ratio-Ind     PIC X(01).
014500             88 T-Stu-Tch-Ratio-Present   VALUE 'P'.
014600     05 T-Free-Lunch-Data.
014700         10 T-Free-Lunch            PIC 9V9(4).
014800         10 T-Free-Lunch-Ind        PIC X(01).
014900             88 T-Free-Lunch-Present      VALUE 'P'.
015000     05 T-Grade-Overall          PIC X(02).
015100     05 T-Grade-Academics        PIC X(02).
015200     05 T-Gender-Female          PIC 9V9(4).
015300     05 T-Gender-Male            PIC 9V9(4).
015400     05 T-Grades-Offered         PIC X(10).
015500     05 T-Bool-Flags.
015600         10 T-Is-Boarding        PIC X(01).
015700         10 T-Is-Charter         PIC X(01).
015800         10 T-Is-Pk              PIC X(01).
015900         10 T-Is-Elementary      PIC X(01).
016000         10 T-Is-Middle          PIC X(01).
016100         10 T-Is-High            PIC X(01).
016200         10 T-Is-Public          PIC X(01).
016300     05 T-Religion                PIC X(15).
016400     05 T-Tuition                 PIC 9(6).
016500     05 T-Pk-Tuition               PIC 9(6).
016600     05 T-Diversity.
016700         10 T-Div-African-Amer     PIC 9V9(4).
016800         10 T-Div-Asian            PIC 9V9(4).
016900         10 T-Div-Hispanic         PIC 9V9(4).
017000         10 T-Div-White            PIC 9V9(4).
017100         10 T-Div-Multiracial      PIC 9V9(4).
017200         10 T-Div-Native-Amer      PIC 9V9(4).
017300         10 T-Div-Pacific-Isl      PIC 9V9(4).
017400         10 T-Div-International    PIC 9V9(4).
017500         10 T-Div-Unknown          PIC 9V9(4).
017600     05 T-Top-College OCCURS 10 TIMES.
017700         10 T-Coll-Name            PIC X(40).
017800         10 T-Coll-Uuid            PIC X(36).
017900         10 T-Coll-Ipeds           PIC X(08).
018000     05 T-Top-Major OCCURS 10 TIMES.
018100         10 T-Maj-Name             PIC X(40).
018200         10 T-Maj-Uuid             PIC X(36).
018300         10 T-Maj-Cip               PIC X(08).
018400     05 T-Zip-Digits-Alt REDEFINES T-Addr-Zip PIC 9(10).
018500     05 T-Key-School-Name        PIC X(50).
018600     05 T-Key-Street             PIC X(40).
018700     05 T-Key-City                PIC X(25).
018800     05 T-Key-County              PIC X(25).
018900     05 T-Key-Metro               PIC X(40).
019000     05 T-Key-State-Name          PIC X(20).
019100     05 FILLER                    PIC X(20).
019200*
019300 FD  L-LOOKUP
019400     RECORDING MODE IS F.
019500 01  L-LOOKUP-ENREG.
019600     05 L-Lookup-Uuid             PIC X(36).
019700     05 L-Hint-Name               PIC X(50).
019800     05 L-Hint-City               PIC X(25).
019900     05 L-Hint-State              PIC X(02).
020000     05 L-Hint-Zip                PIC X(10).
020100     05 FILLER                    PIC X(17).
020200*
020300 FD  P-PROFILE
020400     RECORDING MODE IS F.
020500 01  P-PROFILE-ENREG.
020600     05 P-Out-Uuid                PIC X(36).
020700     05 P-Out-Nces-Id             PIC X(12).
020800     05 P-Out-Sd-Uuid             PIC X(36).
020900     05 P-Out-Lea-Id              PIC X(10).
021000     05 P-Out-Sd-Name             PIC X(40).
021100     05 P-Out-School-Name         PIC X(50).
021200     05 P-Out-Addr-Street         PIC X(40).
021300     05 P-Out-Addr-City           PIC X(25).
021400     05 P-Out-Addr-State          PIC X(02).
021500     05 P-Out-Addr-Zip            PIC X(10).
021600     05 P-Out-County-Name         PIC X(25).
021700     05 P-Out-Metro-Name          PIC X(40).
021800     05 P-Out-State-Name          PIC X(20).
021900     05 P-Out-Coord-Data.
022000         10 P-Out-Latitude         PIC S9(3)V9(6).
022100         10 P-Out-Longitude        PIC S9(3)V9(6).
022200         10 P-Out-Coord-Ind        PIC X(01).
022300     05 P-Out-Phone               PIC X(14).
022400     05 P-Out-Website             PIC X(50).
022500     05 P-Out-Act-Data.
022600         10 P-Out-Act-Avg          PIC 9(2)V9(1).
022700         10 P-Out-Act-Ind          PIC X(01).
022800     05 P-Out-Sat-Data.
022900         10 P-Out-Sat-Avg          PIC 9(4).
023000         10 P-Out-Sat-Ind          PIC X(01).
023100     05 P-Out-Grad-Data.
023200         10 P-Out-Grad-Pct         PIC 9(3)V9(2).
023300         10 P-Out-Grad-Ind         PIC X(01).
023400     05 P-Out-Matric-Data.
023500         10 P-Out-Matric-Pct       PIC 9(3)V9(2).
023600         10 P-Out-Matric-Ind       PIC X(01).
023700     05 P-Out-Math-Data.
023800         10 P-Out-Math-Prof        PIC 9V9(4).
023900         10 P-Out-Math-Ind         PIC X(01).
024000     05 P-Out-Read-Data.
024100         10 P-Out-Read-Prof        PIC 9V9(4).
024200         10 P-Out-Read-Ind         PIC X(01).
024300     05 P-Out-Tots-Data.
024400         10 P-Out-Tot-Students     PIC 9(6).
024500         10 P-Out-Tot-Ind          PIC X(01).
024600     05 P-Out-Stu-Tch-Data.
024700         10 P-Out-Stu-Tch-Ratio    PIC 9(3)V9(1).
024800         10 P-Out-Stu-Tch-Ind      PIC X(01).
024900     05 P-Out-Free-Lunch-Data.
025000         10 P-Out-Free-Lunch       PIC 9V9(4).
025100         10 P-Out-Free-Lunch-Ind   PIC X(01).
025200     05 P-Out-Grade-Overall       PIC X(02).
025300     05 P-Out-Grade-Academics     PIC X(02).
025400     05 P-Out-Gender-Data.
025500         10 P-Out-Gender-Female    PIC 9V9(4).
025600         10 P-Out-Gender-Fem-Ind   PIC X(01).
025700         10 P-Out-Gender-Male      PIC 9V9(4).
025800         10 P-Out-Gender-Male-Ind  PIC X(01).
025900     05 P-Out-Grades-Offered      PIC X(10).
026000     05 P-Out-Bool-Flags.
026100         10 P-Out-Is-Boarding     PIC X(01).
026200         10 P-Out-Is-Charter      PIC X(01).
026300         10 P-Out-Is-Pk           PIC X(01).
026400         10 P-Out-Is-Elementary   PIC X(01).
026500         10 P-Out-Is-Middle       PIC X(01).
026600         10 P-Out-Is-High         PIC X(01).
026700         10 P-Out-Is-Public       PIC X(01).
026800     05 P-Out-Religion            PIC X(15).
026900     05 P-Out-Tuition-Data.
027000         10 P-Out-Tuition          PIC 9(6).
027100         10 P-Out-Tuition-Ind      PIC X(01).
027200     05 P-Out-Pk-Tuition-Data.
027300         10 P-Out-Pk-Tuition       PIC 9(6).
027400         10 P-Out-Pk-Tuit-Ind      PIC X(01).
027500     05 P-Out-Diversity.
027600         10 P-Out-Div-Entry OCCURS 9 TIMES.
027700             15 P-Out-Div-Pct      PIC 9V9(4).
027800             15 P-Out-Div-Ind      PIC X(01).
027900     05 P-Out-Top-College OCCURS 10 TIMES.
028000         10 P-Out-Coll-Rank        PIC 9(02).
028100         10 P-Out-Coll-Name        PIC X(40).
028200         10 P-Out-Coll-Uuid        PIC X(36).
028300         10 P-Out-Coll-Ipeds       PIC X(08).
028400     05 P-Out-Coll-Count          PIC 9(02).
028500     05 P-Out-Top-Major OCCURS 10 TIMES.
028600         10 P-Out-Maj-Rank         PIC 9(02).
028700         10 P-Out-Maj-Name         PIC X(40).
028800         10 P-Out-Maj-Uuid         PIC X(36).
028900         10 P-Out-Maj-Cip          PIC X(08).
029000     05 P-Out-Maj-Count           PIC 9(02).
029100     05 FILLER                    PIC X(20).
029200*****************************************************************
029300 WORKING-STORAGE SECTION.
029400*
029500 01  WS-FILE-SWITCHES.
029600     05 WS-EOF-LOOKUP-SW        PIC X(01) VALUE 'N'.
029700         88 EOF-LOOKUP                     VALUE 'Y'.
029800     05 WS-CAND-DONE-SW         PIC X(01) VALUE 'N'.
029900         88 WS-CAND-SCAN-DONE              VALUE 'Y'.
030000     05 WS-T-SCHOOLS-STATUS     PIC X(02) VALUE SPACES.
030100*
030200 01  WS-COUNTERS.
030300     05 WS-LOOKUPS-PROCESSED    PIC 9(06) COMP VALUE 0.
030400     05 WS-CAND-COUNT            PIC 9(02) COMP VALUE 0.
030500     05 WS-CAND-IDX              PIC 9(02) COMP VALUE 0.
030600     05 WS-WINNER-IDX            PIC 9(02) COMP VALUE 0.
030700     05 WS-BEST-SCORE            PIC S9(03) COMP VALUE 0.
030800     05 WS-BEST-COMPLETE         PIC 9(02) COMP VALUE 0.
030900     05 WS-CUR-COMPLETE          PIC 9(02) COMP VALUE 0.
031000     05 WS-CHAR-IDX              PIC 9(02) COMP VALUE 0.
031100     05 WS-COLL-IDX              PIC 9(02) COMP VALUE 0.
031200     05 WS-MAJ-IDX                PIC 9(02) COMP VALUE 0.
031300     05 WS-SEEN-IDX               PIC 9(02) COMP VALUE 0.
031400     05 WS-DIV-IDX                PIC 9(02) COMP VALUE 0.
031500*
031600*    LOOKUP CANDIDATE TABLE - HOLDS UP TO 20 ROWS SHARING THE
031700*    REQUESTED UUID (SEE CHANGE LK-0017)
031800 01  WS-CANDIDATE-TABLE.
031900     05 WS-CAND-SEQNO  OCCURS 20 TIMES PIC 9(06) COMP.
032000     05 WS-CAND-SCORE  OCCURS 20 TIMES PIC S9(03) COMP.
032100     05 WS-CAND-CMPLT  OCCURS 20 TIMES PIC 9(02) COMP.
032200     05 WS-CAND-NAME   OCCURS 20 TIMES PIC X(50).
032300     05 WS-CAND-CITY   OCCURS 20 TIMES PIC X(25).
032400     05 WS-CAND-STATE  OCCURS 20 TIMES PIC X(02).
032500     05 WS-CAND-ZIP    OCCURS 20 TIMES PIC X(10).
032600*
032700*    HINT COMPARE WORK AREA (SHOP UTILITY, LOWER-CASE/CONTAINS)
032800 01  WS-CMP-WORK.
032900     05 WS-CMP-HINT              PIC X(50).
033000     05 WS-CMP-FIELD             PIC X(50).
033100     05 WS-CMP-HINT-LEN          PIC 9(02) COMP.
033200     05 WS-CMP-TALLY             PIC 9(02) COMP.
033300     05 WS-CMP-FOUND-SW          PIC X(01) VALUE 'N'.
033400         88 WS-CMP-FOUND                   VALUE 'Y'.
033500     05 WS-TRIM-BUF              PIC X(50).
033600     05 WS-TRIM-LEN              PIC 9(02) COMP.
033700*
033800*    ZIPCODE HINT-MATCH NORMALIZATION (BUSINESS RULE 7) - THIS
033900*    IS SEPARATE FROM THE OUTPUT ZIP FORMAT USED BY 4110 BELOW.
034000 01  WS-ZIP-MATCH-WORK.
034100     05 WS-ZIPM-IN                PIC X(10).
034200     05 WS-ZIPM-OUT                PIC X(10).
034300     05 WS-ZIPM-DIGITS             PIC X(10).
034400     05 WS-ZIPM-LEN                PIC 9(02) COMP.
034500     05 WS-ZIPM-DIGIT-COUNT        PIC 9(02) COMP.
034600     05 WS-HINT-ZIP-NORM           PIC X(10).
034700*
034800*    OUTPUT ZIPCODE NORMALIZATION (SHOP UTILITY SU-04, SHARED
034900*    IN SHAPE WITH 2-SCHOOL-SEARCH PARAGRAPH 5500)
035000 01  WS-ZIP-OUT-WORK.
035100     05 WS-ZIPO-IN                 PIC X(10).
035200     05 WS-ZIPO-OUT                PIC X(10).
035300     05 WS-ZIPO-DIGITS             PIC X(10).
035400     05 WS-ZIPO-DIGIT-COUNT        PIC 9(02) COMP.
035500     05 WS-ZIPO-NONBLANK-CT        PIC 9(02) COMP.
035600     05 WS-ZIPO-ALLDIGIT-SW        PIC X(01).
035700         88 WS-ZIPO-IS-ALLDIGIT             VALUE 'Y'.
035800     05 WS-ZIPO-PAD-BUF            PIC X(05).
035900*
036000*    IDENTIFIER NORMALIZATION (BUSINESS RULE - PROFILE
036100*    FORMATTER, COLLEGE/MAJOR UUID AND IPEDS/CIP CODES)
036200 01  WS-IDN-WORK.
036300     05 WS-IDN-IN                  PIC X(40).
036400     05 WS-IDN-OUT                 PIC X(40).
036500     05 WS-IDN-LEN                 PIC 9(02) COMP.
036600     05 WS-IDN-DOT-POS             PIC 9(02) COMP.
036700*
036800*    TOP-10 DEDUP WORK - NAME+UUID PAIR COMPARED AS ONE FIELD
036900 01  WS-COLL-DEDUP-BUF.
037000     05 WS-COLL-DEDUP-NAME         PIC X(40).
037100     05 WS-COLL-DEDUP-UUID         PIC X(36).
037200 01  WS-COLL-DEDUP-ALT REDEFINES WS-COLL-DEDUP-BUF
037300                                    PIC X(76).
037400 01  WS-COLL-SEEN-TABLE.
037500     05 WS-COLL-SEEN OCCURS 10 TIMES PIC X(76).
037600     05 WS-COLL-SEEN-COUNT           PIC 9(02) COMP VALUE 0.
037700     05 WS-COLL-DUP-SW               PIC X(01) VALUE 'N'.
037800         88 WS-COLL-IS-DUP                     VALUE 'Y'.
037900*
038000 01  WS-MAJ-DEDUP-BUF.
038100     05 WS-MAJ-DEDUP-NAME          PIC X(40).
038200     05 WS-MAJ-DEDUP-UUID          PIC X(36).
038300 01  WS-MAJ-DEDUP-ALT REDEFINES WS-MAJ-DEDUP-BUF
038400                                    PIC X(76).
038500 01  WS-MAJ-SEEN-TABLE.
038600     05 WS-MAJ-SEEN OCCURS 10 TIMES PIC X(76).
038700     05 WS-MAJ-SEEN-COUNT           PIC 9(02) COMP VALUE 0.
038800     05 WS-MAJ-DUP-SW               PIC X(01) VALUE 'N'.
038900         88 WS-MAJ-IS-DUP                     VALUE 'Y'.
039000*****************************************************************
039100 PROCEDURE DIVISION.
039200*
039300 0000-MAIN-CONTROL.
039400     PERFORM 1000-INITIALIZE
039500     PERFORM 2000-PROCESS-ONE-LOOKUP UNTIL EOF-LOOKUP
039600     PERFORM 9000-TERMINATE
039700     STOP RUN
039800     .
039900*
040000 1000-INITIALIZE.
040100     OPEN INPUT  T-SCHOOLS
040200     OPEN INPUT  L-LOOKUP
040300     OPEN OUTPUT P-PROFILE
040400     PERFORM 1900-READ-LOOKUP
040500     .
040600 1900-READ-LOOKUP.
040700     READ L-LOOKUP
040800         AT END
040900             SET EOF-LOOKUP TO TRUE
041000         NOT AT END
041100             ADD 1 TO WS-LOOKUPS-PROCESSED
041200     END-READ
041300     .
041400*
041500*================================================================
041600*    RECORD MATCHER (BATCH FLOW STEP - LOOKUP)
041700*================================================================
041800 2000-PROCESS-ONE-LOOKUP.
041900     PERFORM 2100-FIND-CANDIDATES
042000     IF WS-CAND-COUNT > 0
042100         PERFORM 3000-SCORE-HINTS
042200         PERFORM 4000-FORMAT-PROFILE
042300         WRITE P-PROFILE-ENREG
042400     END-IF
042500     PERFORM 1900-READ-LOOKUP
042600     .
042700*
042800*    COLLECT EVERY ROW SHARING THE REQUESTED UUID VIA THE
042900*    ALTERNATE KEY BUILT BY 1-SCHOOL-LOAD (CHANGE SL-0013).
043000 2100-FIND-CANDIDATES.
043100     MOVE 0   TO WS-CAND-COUNT
043200     MOVE 'N' TO WS-CAND-DONE-SW
043300     MOVE L-Lookup-Uuid TO T-SCHOOL-UUID
043400     START T-SCHOOLS
043500         KEY IS EQUAL TO T-SCHOOL-UUID
043600         INVALID KEY
043700             MOVE 'Y' TO WS-CAND-DONE-SW
043800     END-START
043900     PERFORM 2110-COLLECT-ONE-CANDIDATE
044000         UNTIL WS-CAND-SCAN-DONE
044100     .
044200 2110-COLLECT-ONE-CANDIDATE.
044300     READ T-SCHOOLS NEXT RECORD
044400         AT END
044500             MOVE 'Y' TO WS-CAND-DONE-SW
044600         NOT AT END
044700             IF T-SCHOOL-UUID = L-Lookup-Uuid
044800                 IF WS-CAND-COUNT < 20
044900                     ADD 1 TO WS-CAND-COUNT
045000                     PERFORM 2120-SAVE-CANDIDATE
045100                 END-IF
045200             ELSE
045300                 MOVE 'Y' TO WS-CAND-DONE-SW
045400             END-IF
045500     END-READ
045600     .
045700 2120-SAVE-CANDIDATE.
045800     MOVE T-SEQ-NO       TO WS-CAND-SEQNO(WS-CAND-COUNT)
045900     MOVE T-School-Name  TO WS-CAND-NAME(WS-CAND-COUNT)
046000     MOVE T-Addr-City    TO WS-CAND-CITY(WS-CAND-COUNT)
046100     MOVE T-Addr-State   TO WS-CAND-STATE(WS-CAND-COUNT)
046200     MOVE T-Addr-Zip     TO WS-CAND-ZIP(WS-CAND-COUNT)
046300     PERFORM 2130-COUNT-COMPLETENESS
046400     .
046500 2130-COUNT-COMPLETENESS.
046600     MOVE 0 TO WS-CUR-COMPLETE
046700     IF T-Act-Avg-Present
046800         ADD 1 TO WS-CUR-COMPLETE
046900     END-IF
047000     IF T-Sat-Avg-Present
047100         ADD 1 TO WS-CUR-COMPLETE
047200     END-IF
047300     IF T-Grad-Rate-Present
047400         ADD 1 TO WS-CUR-COMPLETE
047500     END-IF
047600     IF T-Matric-Rate-Present
047700         ADD 1 TO WS-CUR-COMPLETE
047800     END-IF
047900     IF T-Math-Prof-Present
048000         ADD 1 TO WS-CUR-COMPLETE
048100     END-IF
048200     IF T-Read-Prof-Present
048300         ADD 1 TO WS-CUR-COMPLETE
048400     END-IF
048500     IF T-Total-Students-Present
048600         ADD 1 TO WS-CUR-COMPLETE
048700     END-IF
048800     IF T-School-Name NOT = SPACES
048900         ADD 1 TO WS-CUR-COMPLETE
049000     END-IF
049100     IF T-Addr-City NOT = SPACES
049200         ADD 1 TO WS-CUR-COMPLETE
049300     END-IF
049400     IF T-Addr-State NOT = SPACES
049500         ADD 1 TO WS-CUR-COMPLETE
049600     END-IF
049700     IF T-Addr-Zip NOT = SPACES
049800         ADD 1 TO WS-CUR-COMPLETE
049900     END-IF
050000     MOVE WS-CUR-COMPLETE TO WS-CAND-CMPLT(WS-CAND-COUNT)
050100     .
050200*
050300*================================================================
050400*    HINT SCORING (BUSINESS RULE 7)
050500*================================================================
050600 3000-SCORE-HINTS.
050700     IF WS-CAND-COUNT = 1
050800         MOVE 1 TO WS-WINNER-IDX
050900     ELSE
051000         MOVE 0 TO WS-BEST-SCORE
051100         MOVE 0 TO WS-BEST-COMPLETE
051200         MOVE 0 TO WS-WINNER-IDX
051300         PERFORM 3100-SCORE-ONE-CANDIDATE
051400             VARYING WS-CAND-IDX FROM 1 BY 1
051500             UNTIL WS-CAND-IDX > WS-CAND-COUNT
051600     END-IF
051700     .
051800 3100-SCORE-ONE-CANDIDATE.
051900     MOVE 0 TO WS-CAND-SCORE(WS-CAND-IDX)
052000     PERFORM 3110-SCORE-NAME-HINT
052100     PERFORM 3120-SCORE-CITY-HINT
052200     PERFORM 3130-SCORE-STATE-HINT
052300     PERFORM 3140-SCORE-ZIP-HINT
052400     IF WS-CAND-SCORE(WS-CAND-IDX) > WS-BEST-SCORE
052500         PERFORM 3190-CLAIM-WINNER
052600     ELSE
052700         IF WS-CAND-SCORE(WS-CAND-IDX) = WS-BEST-SCORE
052800             AND WS-CAND-CMPLT(WS-CAND-IDX) > WS-BEST-COMPLETE
052900             PERFORM 3190-CLAIM-WINNER
053000         END-IF
053100     END-IF
053200     .
053300 3190-CLAIM-WINNER.
053400     MOVE WS-CAND-IDX TO WS-WINNER-IDX
053500     MOVE WS-CAND-SCORE(WS-CAND-IDX) TO WS-BEST-SCORE
053600     MOVE WS-CAND-CMPLT(WS-CAND-IDX) TO WS-BEST-COMPLETE
053700     .
053800*
053900*    NAME HINT - EXACT +6, CONTAINED +3
054000 3110-SCORE-NAME-HINT.
054100     IF L-Hint-Name NOT = SPACES
054200         MOVE L-Hint-Name              TO WS-CMP-HINT
054300         MOVE WS-CAND-NAME(WS-CAND-IDX) TO WS-CMP-FIELD
054400         PERFORM 3900-LOWER-HINT-FIELD
054500         IF WS-CMP-HINT = WS-CMP-FIELD
054600             ADD 6 TO WS-CAND-SCORE(WS-CAND-IDX)
054700         ELSE
054800             PERFORM 3910-TEST-CONTAINS
054900             IF WS-CMP-FOUND
055000                 ADD 3 TO WS-CAND-SCORE(WS-CAND-IDX)
055100             END-IF
055200         END-IF
055300     END-IF
055400     .
055500*    CITY HINT - EXACT +4, CONTAINED +2
055600 3120-SCORE-CITY-HINT.
055700     IF L-Hint-City NOT = SPACES
055800         MOVE L-Hint-City              TO WS-CMP-HINT
055900         MOVE WS-CAND-CITY(WS-CAND-IDX) TO WS-CMP-FIELD
056000         PERFORM 3900-LOWER-HINT-FIELD
056100         IF WS-CMP-HINT = WS-CMP-FIELD
056200             ADD 4 TO WS-CAND-SCORE(WS-CAND-IDX)
056300         ELSE
056400             PERFORM 3910-TEST-CONTAINS
056500             IF WS-CMP-FOUND
056600                 ADD 2 TO WS-CAND-SCORE(WS-CAND-IDX)
056700             END-IF
056800         END-IF
056900     END-IF
057000     .
057100*    STATE HINT - EXACT +3, CONTAINED +1
057200 3130-SCORE-STATE-HINT.
057300     IF L-Hint-State NOT = SPACES
057400         MOVE L-Hint-State TO WS-CMP-HINT
057500         MOVE WS-CAND-STATE(WS-CAND-IDX) TO WS-CMP-FIELD
057600         PERFORM 3900-LOWER-HINT-FIELD
057700         IF WS-CMP-HINT = WS-CMP-FIELD
057800             ADD 3 TO WS-CAND-SCORE(WS-CAND-IDX)
057900         ELSE
058000             PERFORM 3910-TEST-CONTAINS
058100             IF WS-CMP-FOUND
058200                 ADD 1 TO WS-CAND-SCORE(WS-CAND-IDX)
058300             END-IF
058400         END-IF
058500     END-IF
058600     .
058700*    ZIPCODE HINT - NORMALIZED-EQUAL ONLY, +2
058800 3140-SCORE-ZIP-HINT.
058900     IF L-Hint-Zip NOT = SPACES
059000         MOVE L-Hint-Zip TO WS-ZIPM-IN
059100         PERFORM 3940-NORMALIZE-ZIP-FOR-MATCH
059200         MOVE WS-ZIPM-OUT TO WS-HINT-ZIP-NORM
059300         MOVE WS-CAND-ZIP(WS-CAND-IDX) TO WS-ZIPM-IN
059400         PERFORM 3940-NORMALIZE-ZIP-FOR-MATCH
059500         IF WS-HINT-ZIP-NORM = WS-ZIPM-OUT
059600                 AND WS-HINT-ZIP-NORM NOT = SPACES
059700             ADD 2 TO WS-CAND-SCORE(WS-CAND-IDX)
059800         END-IF
059900     END-IF
060000     .
060100*
060200*    SHOP UTILITY - LOWER-CASE BOTH SIDES OF A HINT COMPARE
060300 3900-LOWER-HINT-FIELD.
060400     INSPECT WS-CMP-HINT
060500         CONVERTING
060600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
060700         TO 'abcdefghijklmnopqrstuvwxyz'
060800     INSPECT WS-CMP-FIELD
060900         CONVERTING
061000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
061100         TO 'abcdefghijklmnopqrstuvwxyz'
061200     .
061300*    SHOP UTILITY - IS WS-CMP-HINT A SUBSTRING OF WS-CMP-FIELD
061400 3910-TEST-CONTAINS.
061500     MOVE 'N' TO WS-CMP-FOUND-SW
061600     MOVE WS-CMP-HINT TO WS-TRIM-BUF
061700     PERFORM 3920-CALC-TRIM-LEN
061800         VARYING WS-CHAR-IDX FROM 50 BY -1
061900         UNTIL WS-CHAR-IDX = 0
062000         OR WS-TRIM-BUF(WS-CHAR-IDX:1) NOT = SPACE
062100     MOVE WS-CHAR-IDX TO WS-CMP-HINT-LEN
062200     IF WS-CMP-HINT-LEN > 0
062300         MOVE 0 TO WS-CMP-TALLY
062400         INSPECT WS-CMP-FIELD TALLYING WS-CMP-TALLY
062500             FOR ALL WS-CMP-HINT(1:WS-CMP-HINT-LEN)
062600         IF WS-CMP-TALLY > 0
062700             SET WS-CMP-FOUND TO TRUE
062800         END-IF
062900     END-IF
063000     .
063100 3920-CALC-TRIM-LEN.
063200     CONTINUE
063300     .
063400*    SHOP UTILITY - HINT-MATCH ZIP NORMALIZATION (RULE 7)
063500 3940-NORMALIZE-ZIP-FOR-MATCH.
063600     MOVE SPACES TO WS-ZIPM-OUT
063700     MOVE 0 TO WS-ZIPM-LEN
063800     PERFORM 3920-CALC-TRIM-LEN
063900         VARYING WS-ZIPM-LEN FROM 10 BY -1
064000         UNTIL WS-ZIPM-LEN = 0
064100         OR WS-ZIPM-IN(WS-ZIPM-LEN:1) NOT = SPACE
064200     IF WS-ZIPM-LEN > 0
064300             AND WS-ZIPM-IN(1:WS-ZIPM-LEN) IS NUMERIC
064400         PERFORM 3950-STRIP-LEADING-ZEROS
064500     ELSE
064600         PERFORM 3960-STRIP-NON-DIGITS
064700     END-IF
064800     .
064900 3950-STRIP-LEADING-ZEROS.
065000     MOVE 1 TO WS-CHAR-IDX
065100     PERFORM 3951-SCAN-NONZERO
065200         VARYING WS-CHAR-IDX FROM 1 BY 1
065300         UNTIL WS-CHAR-IDX >= WS-ZIPM-LEN
065400         OR WS-ZIPM-IN(WS-CHAR-IDX:1) NOT = '0'
065500     MOVE WS-ZIPM-IN(WS-CHAR-IDX:WS-ZIPM-LEN
065600         - WS-CHAR-IDX + 1) TO WS-ZIPM-OUT
065700     .
065800 3951-SCAN-NONZERO.
065900     CONTINUE
066000     .
066100 3960-STRIP-NON-DIGITS.
066200     MOVE SPACES TO WS-ZIPM-DIGITS
066300     MOVE 0 TO WS-ZIPM-DIGIT-COUNT
066400     PERFORM 3961-STRIP-ONE-CHAR
066500         VARYING WS-CHAR-IDX FROM 1 BY 1
066600         UNTIL WS-CHAR-IDX > 10
066700         OR WS-ZIPM-DIGIT-COUNT = 9
066800     IF WS-ZIPM-DIGIT-COUNT > 0
066900         MOVE WS-ZIPM-DIGITS(1:WS-ZIPM-DIGIT-COUNT)
067000             TO WS-ZIPM-OUT
067100     END-IF
067200     .
067300 3961-STRIP-ONE-CHAR.
067400     IF WS-ZIPM-IN(WS-CHAR-IDX:1) >= '0'
067500             AND WS-ZIPM-IN(WS-CHAR-IDX:1) <= '9'
067600         ADD 1 TO WS-ZIPM-DIGIT-COUNT
067700         MOVE WS-ZIPM-IN(WS-CHAR-IDX:1)
067800             TO WS-ZIPM-DIGITS(WS-ZIPM-DIGIT-COUNT:1)
067900     END-IF
068000     .
068100*
068200*================================================================
068300*    PROFILE FORMATTER
068400*================================================================
068500 4000-FORMAT-PROFILE.
068600     MOVE WS-CAND-SEQNO(WS-WINNER-IDX) TO T-SEQ-NO
068700     READ T-SCHOOLS RECORD
068800         INVALID KEY
068900             CONTINUE
069000         NOT INVALID KEY
069100             PERFORM 4100-BUILD-PROFILE-ROW
069200     END-READ
069300     .
069400 4100-BUILD-PROFILE-ROW.
069500     MOVE SPACES TO P-PROFILE-ENREG
069600     PERFORM 4110-FORMAT-IDENTITY
069700     PERFORM 4120-FORMAT-COORDINATES
069800     PERFORM 4130-FORMAT-ACADEMIC-NUMERICS
069900     PERFORM 4140-FORMAT-BOOLEANS
070000     PERFORM 4150-FORMAT-TUITION
070100     PERFORM 4160-FORMAT-DIVERSITY
070200     PERFORM 4170-FORMAT-GENDER
070300     PERFORM 4180-FORMAT-TOP-COLLEGES
070400     PERFORM 4190-FORMAT-TOP-MAJORS
070500     .
070600*    IDENTITY AND ADDRESS - TEXT FIELDS TRIMMED, BLANK=MISSING
070700*    (BLANK IS ITS OWN MISSING MARKER, NO SEPARATE INDICATOR)
070800 4110-FORMAT-IDENTITY.
070900     MOVE T-SCHOOL-UUID   TO P-Out-Uuid
071000     MOVE T-Nces-Id       TO P-Out-Nces-Id
071100     MOVE T-Sd-Uuid       TO P-Out-Sd-Uuid
071200     MOVE T-Lea-Id        TO P-Out-Lea-Id
071300     MOVE T-Sd-Name       TO P-Out-Sd-Name
071400     MOVE T-School-Name   TO P-Out-School-Name
071500     MOVE T-Addr-Street   TO P-Out-Addr-Street
071600     MOVE T-Addr-City     TO P-Out-Addr-City
071700     MOVE T-Addr-State    TO P-Out-Addr-State
071800     MOVE T-County-Name   TO P-Out-County-Name
071900     MOVE T-Metro-Name    TO P-Out-Metro-Name
072000     MOVE T-State-Name    TO P-Out-State-Name
072100     MOVE T-Phone         TO P-Out-Phone
072200     MOVE T-Website       TO P-Out-Website
072300     MOVE T-Grade-Overall    TO P-Out-Grade-Overall
072400     MOVE T-Grade-Academics  TO P-Out-Grade-Academics
072500     MOVE T-Grades-Offered   TO P-Out-Grades-Offered
072600     MOVE T-Religion         TO P-Out-Religion
072700     MOVE T-Addr-Zip TO WS-ZIPO-IN
072800     PERFORM 4900-FORMAT-OUTPUT-ZIP
072900     MOVE WS-ZIPO-OUT TO P-Out-Addr-Zip
073000     .
073100*    COORDINATES - BOTH MUST BE PRESENT AND NON-ZERO
073200 4120-FORMAT-COORDINATES.
073300     IF T-Latitude-Present AND T-Longitude-Present
073400             AND T-Latitude NOT = 0 AND T-Longitude NOT = 0
073500         MOVE T-Latitude  TO P-Out-Latitude
073600         MOVE T-Longitude TO P-Out-Longitude
073700         MOVE 'P' TO P-Out-Coord-Ind
073800     ELSE
073900         MOVE 'M' TO P-Out-Coord-Ind
074000     END-IF
074100     .
074200*    ACT/SAT/PROFICIENCY/RATES/TOTALS - SAFE-VALUE, ZERO
074300*    SUPPRESSED EXCEPT WHERE THE SOURCE HELD NO INDICATOR
074400 4130-FORMAT-ACADEMIC-NUMERICS.
074500     IF T-Act-Avg-Present AND T-Act-Avg NOT = 0
074600         MOVE T-Act-Avg TO P-Out-Act-Avg
074700         MOVE 'P' TO P-Out-Act-Ind
074800     ELSE
074900         MOVE 'M' TO P-Out-Act-Ind
075000     END-IF
075100     IF T-Sat-Avg-Present AND T-Sat-Avg NOT = 0
075200         MOVE T-Sat-Avg TO P-Out-Sat-Avg
075300         MOVE 'P' TO P-Out-Sat-Ind
075400     ELSE
075500         MOVE 'M' TO P-Out-Sat-Ind
075600     END-IF
075700     IF T-Grad-Rate-Present
075800         COMPUTE P-Out-Grad-Pct ROUNDED = T-Grad-Rate * 100
075900     ELSE
076000         MOVE 0 TO P-Out-Grad-Pct
076100     END-IF
076200     IF P-Out-Grad-Pct = 0
076300         MOVE 'M' TO P-Out-Grad-Ind
076400     ELSE
076500         MOVE 'P' TO P-Out-Grad-Ind
076600     END-IF
076700     IF T-Matric-Rate-Present
076800         COMPUTE P-Out-Matric-Pct ROUNDED =
076900                 T-Matric-Rate * 100
077000     ELSE
077100         MOVE 0 TO P-Out-Matric-Pct
077200     END-IF
077300     IF P-Out-Matric-Pct = 0
077400         MOVE 'M' TO P-Out-Matric-Ind
077500     ELSE
077600         MOVE 'P' TO P-Out-Matric-Ind
077700     END-IF
077800     IF T-Math-Prof-Present AND T-Math-Prof NOT = 0
077900         MOVE T-Math-Prof TO P-Out-Math-Prof
078000         MOVE 'P' TO P-Out-Math-Ind
078100     ELSE
078200         MOVE 'M' TO P-Out-Math-Ind
078300     END-IF
078400     IF T-Read-Prof-Present AND T-Read-Prof NOT = 0
078500         MOVE T-Read-Prof TO P-Out-Read-Prof
078600         MOVE 'P' TO P-Out-Read-Ind
078700     ELSE
078800         MOVE 'M' TO P-Out-Read-Ind
078900     END-IF
079000     IF T-Total-Students-Present AND T-Total-Students NOT = 0
079100         MOVE T-Total-Students TO P-Out-Tot-Students
079200         MOVE 'P' TO P-Out-Tot-Ind
079300     ELSE
079400         MOVE 'M' TO P-Out-Tot-Ind
079500     END-IF
079600     IF T-Stu-Tch-Ratio-Present AND T-Stu-Tch-Ratio NOT = 0
079700         MOVE T-Stu-Tch-Ratio TO P-Out-Stu-Tch-Ratio
079800         MOVE 'P' TO P-Out-Stu-Tch-Ind
079900     ELSE
080000         MOVE 'M' TO P-Out-Stu-Tch-Ind
080100     END-IF
080200     IF T-Free-Lunch-Present AND T-Free-Lunch NOT = 0
080300         MOVE T-Free-Lunch TO P-Out-Free-Lunch
080400         MOVE 'P' TO P-Out-Free-Lunch-Ind
080500     ELSE
080600         MOVE 'M' TO P-Out-Free-Lunch-Ind
080700     END-IF
080800     .
080900*    BOOLEAN FIELDS - 0=FALSE(N), 1=TRUE(Y), ELSE MISSING
081000 4140-FORMAT-BOOLEANS.
081100     PERFORM 4141-FORMAT-ONE-BOOL
081200     .
081300 4141-FORMAT-ONE-BOOL.
081400     IF T-Is-Boarding = '1'
081500         MOVE 'Y' TO P-Out-Is-Boarding
081600     ELSE
081700         IF T-Is-Boarding = '0'
081800             MOVE 'N' TO P-Out-Is-Boarding
081900         ELSE
082000             MOVE ' ' TO P-Out-Is-Boarding
082100         END-IF
082200     END-IF
082300     IF T-Is-Charter = '1'
082400         MOVE 'Y' TO P-Out-Is-Charter
082500     ELSE
082600         IF T-Is-Charter = '0'
082700             MOVE 'N' TO P-Out-Is-Charter
082800         ELSE
082900             MOVE ' ' TO P-Out-Is-Charter
083000         END-IF
083100     END-IF
083200     IF T-Is-Pk = '1'
083300         MOVE 'Y' TO P-Out-Is-Pk
083400     ELSE
083500         IF T-Is-Pk = '0'
083600             MOVE 'N' TO P-Out-Is-Pk
083700         ELSE
083800             MOVE ' ' TO P-Out-Is-Pk
083900         END-IF
084000     END-IF
084100     IF T-Is-Elementary = '1'
084200         MOVE 'Y' TO P-Out-Is-Elementary
084300     ELSE
084400         IF T-Is-Elementary = '0'
084500             MOVE 'N' TO P-Out-Is-Elementary
084600         ELSE
084700             MOVE ' ' TO P-Out-Is-Elementary
084800         END-IF
084900     END-IF
085000     IF T-Is-Middle = '1'
085100         MOVE 'Y' TO P-Out-Is-Middle
085200     ELSE
085300         IF T-Is-Middle = '0'
085400             MOVE 'N' TO P-Out-Is-Middle
085500         ELSE
085600             MOVE ' ' TO P-Out-Is-Middle
085700         END-IF
085800     END-IF
085900     IF T-Is-High = '1'
086000         MOVE 'Y' TO P-Out-Is-High
086100     ELSE
086200         IF T-Is-High = '0'
086300             MOVE 'N' TO P-Out-Is-High
086400         ELSE
086500             MOVE ' ' TO P-Out-Is-High
086600         END-IF
086700     END-IF
086800     IF T-Is-Public = '1'
086900         MOVE 'Y' TO P-Out-Is-Public
087000     ELSE
087100         IF T-Is-Public = '0'
087200             MOVE 'N' TO P-Out-Is-Public
087300         ELSE
087400             MOVE ' ' TO P-Out-Is-Public
087500         END-IF
087600     END-IF
087700     .
087800*    TUITION - PLAIN SAFE-VALUE, ZERO SUPPRESSED
087900 4150-FORMAT-TUITION.
088000     IF T-Tuition NOT = 0
088100         MOVE T-Tuition TO P-Out-Tuition
088200         MOVE 'P' TO P-Out-Tuition-Ind
088300     ELSE
088400         MOVE 'M' TO P-Out-Tuition-Ind
088500     END-IF
088600     IF T-Pk-Tuition NOT = 0
088700         MOVE T-Pk-Tuition TO P-Out-Pk-Tuition
088800         MOVE 'P' TO P-Out-Pk-Tuit-Ind
088900     ELSE
089000         MOVE 'M' TO P-Out-Pk-Tuit-Ind
089100     END-IF
089200     .
089300*    DIVERSITY BREAKDOWN - NINE FRACTIONS, ZERO SUPPRESSED
089400 4160-FORMAT-DIVERSITY.
089500     IF T-Div-African-Amer NOT = 0
089600         MOVE T-Div-African-Amer TO P-Out-Div-Pct(1)
089700         MOVE 'P' TO P-Out-Div-Ind(1)
089800     ELSE
089900         MOVE 'M' TO P-Out-Div-Ind(1)
090000     END-IF
090100     IF T-Div-Asian NOT = 0
090200         MOVE T-Div-Asian TO P-Out-Div-Pct(2)
090300         MOVE 'P' TO P-Out-Div-Ind(2)
090400     ELSE
090500         MOVE 'M' TO P-Out-Div-Ind(2)
090600     END-IF
090700     IF T-Div-Hispanic NOT = 0
090800         MOVE T-Div-Hispanic TO P-Out-Div-Pct(3)
090900         MOVE 'P' TO P-Out-Div-Ind(3)
091000     ELSE
091100         MOVE 'M' TO P-Out-Div-Ind(3)
091200     END-IF
091300     IF T-Div-White NOT = 0
091400         MOVE T-Div-White TO P-Out-Div-Pct(4)
091500         MOVE 'P' TO P-Out-Div-Ind(4)
091600     ELSE
091700         MOVE 'M' TO P-Out-Div-Ind(4)
091800     END-IF
091900     IF T-Div-Multiracial NOT = 0
092000         MOVE T-Div-Multiracial TO P-Out-Div-Pct(5)
092100         MOVE 'P' TO P-Out-Div-Ind(5)
092200     ELSE
092300         MOVE 'M' TO P-Out-Div-Ind(5)
092400     END-IF
092500     IF T-Div-Native-Amer NOT = 0
092600         MOVE T-Div-Native-Amer TO P-Out-Div-Pct(6)
092700         MOVE 'P' TO P-Out-Div-Ind(6)
092800     ELSE
092900         MOVE 'M' TO P-Out-Div-Ind(6)
093000     END-IF
093100     IF T-Div-Pacific-Isl NOT = 0
093200         MOVE T-Div-Pacific-Isl TO P-Out-Div-Pct(7)
093300         MOVE 'P' TO P-Out-Div-Ind(7)
093400     ELSE
093500         MOVE 'M' TO P-Out-Div-Ind(7)
093600     END-IF
093700     IF T-Div-International NOT = 0
093800         MOVE T-Div-International TO P-Out-Div-Pct(8)
093900         MOVE 'P' TO P-Out-Div-Ind(8)
094000     ELSE
094100         MOVE 'M' TO P-Out-Div-Ind(8)
094200     END-IF
094300     IF T-Div-Unknown NOT = 0
094400         MOVE T-Div-Unknown TO P-Out-Div-Pct(9)
094500         MOVE 'P' TO P-Out-Div-Ind(9)
094600     ELSE
094700         MOVE 'M' TO P-Out-Div-Ind(9)
094800     END-IF
094900     .
095000*    GENDER BREAKDOWN - SAME TREATMENT AS DIVERSITY
095100 4170-FORMAT-GENDER.
095200     IF T-Gender-Female NOT = 0
095300         MOVE T-Gender-Female TO P-Out-Gender-Female
095400         MOVE 'P' TO P-Out-Gender-Fem-Ind
095500     ELSE
095600         MOVE 'M' TO P-Out-Gender-Fem-Ind
095700     END-IF
095800     IF T-Gender-Male NOT = 0
095900         MOVE T-Gender-Male TO P-Out-Gender-Male
096000         MOVE 'P' TO P-Out-Gender-Male-Ind
096100     ELSE
096200         MOVE 'M' TO P-Out-Gender-Male-Ind
096300     END-IF
096400     .
096500*    TOP-10 COLLEGES - SKIP MISSING NAME, DEDUP ON NAME+UUID
096600 4180-FORMAT-TOP-COLLEGES.
096700     MOVE 0 TO WS-COLL-SEEN-COUNT
096800     MOVE 0 TO P-Out-Coll-Count
096900     PERFORM 4181-FORMAT-ONE-COLLEGE
097000         VARYING WS-COLL-IDX FROM 1 BY 1
097100         UNTIL WS-COLL-IDX > 10
097200     .
097300 4181-FORMAT-ONE-COLLEGE.
097400     IF T-Coll-Name(WS-COLL-IDX) NOT = SPACES
097500         MOVE T-Coll-Name(WS-COLL-IDX)
097600             TO WS-COLL-DEDUP-NAME
097700         MOVE T-Coll-Uuid(WS-COLL-IDX)
097800             TO WS-COLL-DEDUP-UUID
097900         PERFORM 4182-CHECK-COLL-DUP
098000         IF NOT WS-COLL-IS-DUP
098100             ADD 1 TO WS-COLL-SEEN-COUNT
098200             MOVE WS-COLL-DEDUP-ALT
098300                 TO WS-COLL-SEEN(WS-COLL-SEEN-COUNT)
098400             ADD 1 TO P-Out-Coll-Count
098500             MOVE WS-COLL-IDX
098600                 TO P-Out-Coll-Rank(P-Out-Coll-Count)
098700             MOVE T-Coll-Name(WS-COLL-IDX)
098800                 TO P-Out-Coll-Name(P-Out-Coll-Count)
098900             MOVE T-Coll-Uuid(WS-COLL-IDX) TO WS-IDN-IN
099000             PERFORM 3990-NORMALIZE-IDENTIFIER
099100             MOVE WS-IDN-OUT
099200                 TO P-Out-Coll-Uuid(P-Out-Coll-Count)
099300             MOVE T-Coll-Ipeds(WS-COLL-IDX) TO WS-IDN-IN
099400             PERFORM 3990-NORMALIZE-IDENTIFIER
099500             MOVE WS-IDN-OUT
099600                 TO P-Out-Coll-Ipeds(P-Out-Coll-Count)
099700         END-IF
099800     END-IF
099900     .
100000 4182-CHECK-COLL-DUP.
100100     MOVE 'N' TO WS-COLL-DUP-SW
100200     PERFORM 4183-COMPARE-ONE-SEEN
100300         VARYING WS-SEEN-IDX FROM 1 BY 1
100400         UNTIL WS-SEEN-IDX > WS-COLL-SEEN-COUNT
100500     .
100600 4183-COMPARE-ONE-SEEN.
100700     IF WS-COLL-DEDUP-ALT = WS-COLL-SEEN(WS-SEEN-IDX)
100800         SET WS-COLL-IS-DUP TO TRUE
100900     END-IF
101000     .
101100*    TOP-10 MAJORS - SAME ALGORITHM, CIP REPLACES IPEDS
101200 4190-FORMAT-TOP-MAJORS.
101300     MOVE 0 TO WS-MAJ-SEEN-COUNT
101400     MOVE 0 TO P-Out-Maj-Count
101500     PERFORM 4191-FORMAT-ONE-MAJOR
101600         VARYING WS-MAJ-IDX FROM 1 BY 1
101700         UNTIL WS-MAJ-IDX > 10
101800     .
101900 4191-FORMAT-ONE-MAJOR.
102000     IF T-Maj-Name(WS-MAJ-IDX) NOT = SPACES
102100         MOVE T-Maj-Name(WS-MAJ-IDX) TO WS-MAJ-DEDUP-NAME
102200         MOVE T-Maj-Uuid(WS-MAJ-IDX) TO WS-MAJ-DEDUP-UUID
102300         PERFORM 4192-CHECK-MAJ-DUP
102400         IF NOT WS-MAJ-IS-DUP
102500             ADD 1 TO WS-MAJ-SEEN-COUNT
102600             MOVE WS-MAJ-DEDUP-ALT
102700                 TO WS-MAJ-SEEN(WS-MAJ-SEEN-COUNT)
102800             ADD 1 TO P-Out-Maj-Count
102900             MOVE WS-MAJ-IDX
103000                 TO P-Out-Maj-Rank(P-Out-Maj-Count)
103100             MOVE T-Maj-Name(WS-MAJ-IDX)
103200                 TO P-Out-Maj-Name(P-Out-Maj-Count)
103300             MOVE T-Maj-Uuid(WS-MAJ-IDX) TO WS-IDN-IN
103400             PERFORM 3990-NORMALIZE-IDENTIFIER
103500             MOVE WS-IDN-OUT
103600                 TO P-Out-Maj-Uuid(P-Out-Maj-Count)
103700             MOVE T-Maj-Cip(WS-MAJ-IDX) TO WS-IDN-IN
103800             PERFORM 3990-NORMALIZE-IDENTIFIER
103900             MOVE WS-IDN-OUT
104000                 TO P-Out-Maj-Cip(P-Out-Maj-Count)
104100         END-IF
104200     END-IF
104300     .
104400 4192-CHECK-MAJ-DUP.
104500     MOVE 'N' TO WS-MAJ-DUP-SW
104600     PERFORM 4193-COMPARE-ONE-MAJ-SEEN
104700         VARYING WS-SEEN-IDX FROM 1 BY 1
104800         UNTIL WS-SEEN-IDX > WS-MAJ-SEEN-COUNT
104900     .
105000 4193-COMPARE-ONE-MAJ-SEEN.
105100     IF WS-MAJ-DEDUP-ALT = WS-MAJ-SEEN(WS-SEEN-IDX)
105200         SET WS-MAJ-IS-DUP TO TRUE
105300     END-IF
105400     .
105500*
105600*    SHOP UTILITY - IDENTIFIER NORMALIZATION.  A CODE STORED
105700*    WITH A DECIMAL POINT (E.G. '123456.0') IS TRUNCATED AT
105800*    THE POINT; OTHERWISE THE VALUE IS USED AS-IS.
105900 3990-NORMALIZE-IDENTIFIER.
106000     MOVE WS-IDN-IN TO WS-IDN-OUT
106100     MOVE 0 TO WS-IDN-DOT-POS
106200     PERFORM 3991-FIND-DOT
106300         VARYING WS-CHAR-IDX FROM 1 BY 1
106400         UNTIL WS-CHAR-IDX > 40
106500         OR WS-IDN-IN(WS-CHAR-IDX:1) = '.'
106600     IF WS-CHAR-IDX <= 40
106700         MOVE SPACES TO WS-IDN-OUT
106800         MOVE WS-IDN-IN(1:WS-CHAR-IDX - 1) TO WS-IDN-OUT
106900     END-IF
107000     .
107100 3991-FIND-DOT.
107200     CONTINUE
107300     .
107400*
107500*    OUTPUT ZIPCODE NORMALIZATION (SHOP UTILITY SU-04)
107600*    03/14/00 RQM ED-0685 - PURE-NUMBER RAW ZIP ZERO-PADS TO 5
107700*    AND STAYS WHOLE; ONLY A PUNCTUATED/LETTERED VALUE IS
107800*    STRIPPED AND RUN THROUGH THE 9/5/SHORT LADDER (SAME FIX
107900*    AS 2-SCHOOL-SEARCH PARAGRAPH 5500).
108000 4900-FORMAT-OUTPUT-ZIP.
108100     MOVE SPACES TO WS-ZIPO-DIGITS
108200     MOVE 0 TO WS-ZIPO-DIGIT-COUNT
108300     MOVE 0 TO WS-ZIPO-NONBLANK-CT
108400     MOVE 'N' TO WS-ZIPO-ALLDIGIT-SW
108500     PERFORM 4910-STRIP-OUTPUT-ZIP-CHAR
108600         VARYING WS-CHAR-IDX FROM 1 BY 1
108700         UNTIL WS-CHAR-IDX > 10
108800     IF WS-ZIPO-DIGIT-COUNT = 0
108900         MOVE SPACES TO WS-ZIPO-OUT
109000     ELSE
109100         IF WS-ZIPO-DIGIT-COUNT = WS-ZIPO-NONBLANK-CT
109200             SET WS-ZIPO-IS-ALLDIGIT TO TRUE
109300         END-IF
109400         IF WS-ZIPO-IS-ALLDIGIT
109500             PERFORM 4915-PAD-OUTPUT-ZIP-NUMERIC
109600         ELSE
109700             IF WS-ZIPO-DIGIT-COUNT >= 9
109800                 STRING WS-ZIPO-DIGITS(1:5) '-'
109900                     WS-ZIPO-DIGITS(6:4)
110000                     DELIMITED BY SIZE INTO WS-ZIPO-OUT
110100             ELSE
110200                 IF WS-ZIPO-DIGIT-COUNT >= 5
110300                     MOVE WS-ZIPO-DIGITS(1:5) TO WS-ZIPO-OUT
110400                 ELSE
110500                     MOVE WS-ZIPO-DIGITS(1:WS-ZIPO-DIGIT-COUNT)
110600                         TO WS-ZIPO-OUT
110700                 END-IF
110800             END-IF
110900         END-IF
111000     END-IF
111100     .
111200 4910-STRIP-OUTPUT-ZIP-CHAR.
111300     IF WS-ZIPO-IN(WS-CHAR-IDX:1) NOT = SPACE
111400         ADD 1 TO WS-ZIPO-NONBLANK-CT
111500     END-IF
111600     IF WS-ZIPO-IN(WS-CHAR-IDX:1) >= '0'
111700             AND WS-ZIPO-IN(WS-CHAR-IDX:1) <= '9'
111800         ADD 1 TO WS-ZIPO-DIGIT-COUNT
111900         MOVE WS-ZIPO-IN(WS-CHAR-IDX:1)
112000             TO WS-ZIPO-DIGITS(WS-ZIPO-DIGIT-COUNT:1)
112100     END-IF
112200     .
112300 4915-PAD-OUTPUT-ZIP-NUMERIC.
112400     IF WS-ZIPO-DIGIT-COUNT >= 5
112500         MOVE WS-ZIPO-DIGITS(1:WS-ZIPO-DIGIT-COUNT) TO WS-ZIPO-OUT
112600     ELSE
112700         MOVE ZEROS TO WS-ZIPO-PAD-BUF
112800         MOVE WS-ZIPO-DIGITS(1:WS-ZIPO-DIGIT-COUNT)
112900             TO WS-ZIPO-PAD-BUF(6 - WS-ZIPO-DIGIT-COUNT:
113000                 WS-ZIPO-DIGIT-COUNT)
113100         MOVE WS-ZIPO-PAD-BUF TO WS-ZIPO-OUT
113200     END-IF
113300     .
113400*
113500 9000-TERMINATE.
113600     CLOSE T-SCHOOLS L-LOOKUP P-PROFILE
113700     DISPLAY 'LOOKUPS PROCESSED: ' WS-LOOKUPS-PROCESSED
113800     .
