*****************************************************************
*    PROGRAM:      3-SCHOOL-LOOKUP
*    SYSTEM:       SCHOOL FINDER BATCH SUBSYSTEM
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.      3-SCHOOL-LOOKUP.
 AUTHOR.          H D PARKS.
 INSTALLATION.    STATE DEPT OF EDUCATION - DATA SERVICES.
 DATE-WRITTEN.    01/09/1989.
 DATE-COMPILED.
 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
*    CHANGE LOG
*----------------------------------------------------------------
*    DATE      BY    REQUEST    DESCRIPTION                ~TAG:LK-0001~
*    --------  ----  ---------  -------------------------------
*    01/09/89  HDP   ED-0601    ORIGINAL CODING - EXACT UUID ~TAG:LK-0002~
*                                MATCH ONLY, SINGLE HIT.
*    05/22/89  HDP   ED-0609    HINT SCORING ADDED - NAME,    ~TAG:LK-0003~
*                                CITY, STATE, ZIPCODE.
*    11/30/89  RQM   ED-0618    ZIPCODE HINT NORMALIZATION    ~TAG:LK-0004~
*                                RULES ALIGNED WITH RULE 7.
*    03/14/90  TCS   ED-0627    COMPLETENESS TIEBREAK ADDED   ~TAG:LK-0005~
*                                FOR SCORE TIES.
*    08/02/90  HDP   ED-0635    PROFILE FORMATTER - BOOLEAN   ~TAG:LK-0006~
*                                FIELDS ADDED (Y/N/BLANK).
*    01/18/91  RQM   ED-0644    TOP-10 COLLEGE LIST FORMATTED ~TAG:LK-0007~
*                                (DEDUP ON NAME+UUID, RANKED).
*    06/09/91  HDP   ED-0652    TOP-10 MAJOR LIST FORMATTED   ~TAG:LK-0008~
*                                SAME AS COLLEGE LIST ABOVE.
*    10/02/91  TCS   ED-0660    CANDIDATE LOOKUP CHANGED TO   ~TAG:LK-0009~
*                                ALTERNATE-KEY START/READ NEXT
*                                AGAINST 2-SCHOOLS.IDX (KEY
*                                BUILT BY PHASE-1 PGM, SL-0013).
*    02/14/92  RQM   ED-0668    DIVERSITY BREAKDOWN FIELDS    ~TAG:LK-0010~
*                                ADDED TO PROFILE OUTPUT.
*    07/20/92  HDP   ED-0677    IDENTIFIER NORMALIZATION FOR  ~TAG:LK-0011~
*                                COLLEGE/MAJOR UUID AND CODE.
*    12/11/92  TCS   ED-0685    COORDINATE PAIR SUPPRESSED    ~TAG:LK-0012~
*                                UNLESS BOTH LAT AND LONG
*                                PRESENT AND NON-ZERO.
*    05/03/93  RQM   ED-0693    GRAD/MATRIC RATES SCALED TO   ~TAG:LK-0013~
*                                PERCENT ON OUTPUT.
*    09/28/93  HDP   ED-0701    FILLER PADS ADDED PER SHOP    ~TAG:LK-0014~
*                                STANDARD SS-14.
*    02/16/94  TCS   ED-0710    TUITION FIELDS ADDED TO       ~TAG:LK-0015~
*                                PROFILE OUTPUT.
*    08/09/94  RQM   ED-0718    GENDER BREAKDOWN FIELDS       ~TAG:LK-0016~
*                                ADDED TO PROFILE OUTPUT.
*    01/25/95  HDP   ED-0726    CANDIDATE TABLE BOUNDS RAISED ~TAG:LK-0017~
*                                TO 20 PER AUDIT FINDING.
*    06/30/96  TCS   ED-0739    FIRST-ENCOUNTERED TIEBREAK    ~TAG:LK-0018~
*                                CLARIFIED PER SYSTEMS AUDIT.
*    03/03/98  RQM   ED-0748    Y2K REVIEW - NO DATE FIELDS   ~TAG:LK-0019~
*                                STORED IN THIS PROGRAM. N/A.
*    10/12/99  HDP   ED-0761    Y2K SIGN-OFF - NO CHANGE.     ~TAG:LK-0020~
*    03/14/00  RQM   ED-0685    PROFILE ZIP NORMALIZE FIXED   ~TAG:LK-0021~
*                                TO MATCH 2-SCHOOL-SEARCH -
*                                PURE-NUMBER RAW ZIP ZERO-PADS
*                                TO 5 AND STAYS WHOLE.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-4381.
 OBJECT-COMPUTER.  IBM-4381.
 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT T-SCHOOLS     ASSIGN TO "2-SCHOOLS.IDX"
             ORGANIZATION IS INDEXED
             ACCESS MODE IS DYNAMIC
             RECORD KEY IS T-SEQ-NO
             ALTERNATE RECORD KEY IS T-SCHOOL-UUID
                 WITH DUPLICATES
             FILE STATUS IS WS-T-SCHOOLS-STATUS.

     SELECT L-LOOKUP      ASSIGN TO "3-LOOKUP.DAT"
             ORGANIZATION LINE SEQUENTIAL.

     SELECT P-PROFILE     ASSIGN TO "4-PROFILE.DAT"
             ORGANIZATION LINE SEQUENTIAL.
*****************************************************************
 DATA DIVISION.
 FILE SECTION.
*    Phase-2 file (built by 1-SCHOOL-LOAD)  -  re-declared here
*    per shop practice, no COPY book is kept for this layout.
 FD  T-SCHOOLS
     RECORDING MODE IS F.
 01  T-SCHOOL-ENREG.
     05 T-SEQ-NO                 PIC 9(06) COMP.
     05 T-SCHOOL-UUID            PIC X(36).
     05 T-Nces-Id                PIC X(12).
     05 T-Sd-Uuid                PIC X(36).
     05 T-Lea-Id                 PIC X(10).
     05 T-Sd-Name                PIC X(40).
     05 T-School-Name            PIC X(50).
     05 T-Addr-Street            PIC X(40).
     05 T-Addr-City              PIC X(25).
     05 T-Addr-State             PIC X(02).
     05 T-Addr-Zip               PIC X(10).
     05 T-County-Name            PIC X(25).
     05 T-Metro-Name             PIC X(40).
     05 T-State-Name             PIC X(20).
     05 T-Latitude-Data.
         10 T-Latitude            PIC S9(3)V9(6).
         10 T-Latitude-Ind        PIC X(01).
             88 T-Latitude-Present        VALUE 'P'.
     05 T-Longitude-Data.
         10 T-Longitude           PIC S9(3)V9(6).
         10 T-Longitude-Ind       PIC X(01).
             88 T-Longitude-Present       VALUE 'P'.
     05 T-Phone                  PIC X(14).
     05 T-Website                PIC X(50).
     05 T-Act-Data.
         10 T-Act-Avg             PIC 9(2)V9(1).
         10 T-Act-Avg-Ind         PIC X(01).
             88 T-Act-Avg-Present         VALUE 'P'.
     05 T-Sat-Data.
         10 T-Sat-Avg             PIC 9(4).
         10 T-Sat-Avg-Ind         PIC X(01).
             88 T-Sat-Avg-Present         VALUE 'P'.
     05 T-Grad-Data.
         10 T-Grad-Rate            PIC 9V9(4).
         10 T-Grad-Rate-Ind        PIC X(01).
             88 T-Grad-Rate-Present        VALUE 'P'.
     05 T-Matric-Data.
         10 T-Matric-Rate          PIC 9V9(4).
         10 T-Matric-Rate-Ind      PIC X(01).
             88 T-Matric-Rate-Present      VALUE 'P'.
     05 T-Math-Data.
         10 T-Math-Prof            PIC 9V9(4).
         10 T-Math-Prof-Ind        PIC X(01).
             88 T-Math-Prof-Present        VALUE 'P'.
     05 T-Read-Data.
         10 T-Read-Prof            PIC 9V9(4).
         10 T-Read-Prof-Ind        PIC X(01).
             88 T-Read-Prof-Present        VALUE 'P'.
     05 T-Total-Students-Data.
         10 T-Total-Students        PIC 9(6).
         10 T-Total-Students-Ind    PIC X(01).
             88 T-Total-Students-Present  VALUE 'P'.
     05 T-Stu-Tch-Data.
         10 T-Stu-Tch-Ratio         PIC 9(3)V9(1).
         10 T-Stu-Tch-Ratio-Ind     PIC X(01).
             88 T-Stu-Tch-Ratio-Present   VALUE 'P'.
     05 T-Free-Lunch-Data.
         10 T-Free-Lunch            PIC 9V9(4).
         10 T-Free-Lunch-Ind        PIC X(01).
             88 T-Free-Lunch-Present      VALUE 'P'.
     05 T-Grade-Overall          PIC X(02).
     05 T-Grade-Academics        PIC X(02).
     05 T-Gender-Female          PIC 9V9(4).
     05 T-Gender-Male            PIC 9V9(4).
     05 T-Grades-Offered         PIC X(10).
     05 T-Bool-Flags.
         10 T-Is-Boarding        PIC X(01).
         10 T-Is-Charter         PIC X(01).
         10 T-Is-Pk              PIC X(01).
         10 T-Is-Elementary      PIC X(01).
         10 T-Is-Middle          PIC X(01).
         10 T-Is-High            PIC X(01).
         10 T-Is-Public          PIC X(01).
     05 T-Religion                PIC X(15).
     05 T-Tuition                 PIC 9(6).
     05 T-Pk-Tuition               PIC 9(6).
     05 T-Diversity.
         10 T-Div-African-Amer     PIC 9V9(4).
         10 T-Div-Asian            PIC 9V9(4).
         10 T-Div-Hispanic         PIC 9V9(4).
         10 T-Div-White            PIC 9V9(4).
         10 T-Div-Multiracial      PIC 9V9(4).
         10 T-Div-Native-Amer      PIC 9V9(4).
         10 T-Div-Pacific-Isl      PIC 9V9(4).
         10 T-Div-International    PIC 9V9(4).
         10 T-Div-Unknown          PIC 9V9(4).
     05 T-Top-College OCCURS 10 TIMES.
         10 T-Coll-Name            PIC X(40).
         10 T-Coll-Uuid            PIC X(36).
         10 T-Coll-Ipeds           PIC X(08).
     05 T-Top-Major OCCURS 10 TIMES.
         10 T-Maj-Name             PIC X(40).
         10 T-Maj-Uuid             PIC X(36).
         10 T-Maj-Cip               PIC X(08).
     05 T-Zip-Digits-Alt REDEFINES T-Addr-Zip PIC 9(10).
     05 T-Key-School-Name        PIC X(50).
     05 T-Key-Street             PIC X(40).
     05 T-Key-City                PIC X(25).
     05 T-Key-County              PIC X(25).
     05 T-Key-Metro               PIC X(40).
     05 T-Key-State-Name          PIC X(20).
     05 FILLER                    PIC X(20).
*
 FD  L-LOOKUP
     RECORDING MODE IS F.
 01  L-LOOKUP-ENREG.
     05 L-Lookup-Uuid             PIC X(36).
     05 L-Hint-Name               PIC X(50).
     05 L-Hint-City               PIC X(25).
     05 L-Hint-State              PIC X(02).
     05 L-Hint-Zip                PIC X(10).
     05 FILLER                    PIC X(17).
*
 FD  P-PROFILE
     RECORDING MODE IS F.
 01  P-PROFILE-ENREG.
     05 P-Out-Uuid                PIC X(36).
     05 P-Out-Nces-Id             PIC X(12).
     05 P-Out-Sd-Uuid             PIC X(36).
     05 P-Out-Lea-Id              PIC X(10).
     05 P-Out-Sd-Name             PIC X(40).
     05 P-Out-School-Name         PIC X(50).
     05 P-Out-Addr-Street         PIC X(40).
     05 P-Out-Addr-City           PIC X(25).
     05 P-Out-Addr-State          PIC X(02).
     05 P-Out-Addr-Zip            PIC X(10).
     05 P-Out-County-Name         PIC X(25).
     05 P-Out-Metro-Name          PIC X(40).
     05 P-Out-State-Name          PIC X(20).
     05 P-Out-Coord-Data.
         10 P-Out-Latitude         PIC S9(3)V9(6).
         10 P-Out-Longitude        PIC S9(3)V9(6).
         10 P-Out-Coord-Ind        PIC X(01).
     05 P-Out-Phone               PIC X(14).
     05 P-Out-Website             PIC X(50).
     05 P-Out-Act-Data.
         10 P-Out-Act-Avg          PIC 9(2)V9(1).
         10 P-Out-Act-Ind          PIC X(01).
     05 P-Out-Sat-Data.
         10 P-Out-Sat-Avg          PIC 9(4).
         10 P-Out-Sat-Ind          PIC X(01).
     05 P-Out-Grad-Data.
         10 P-Out-Grad-Pct         PIC 9(3)V9(2).
         10 P-Out-Grad-Ind         PIC X(01).
     05 P-Out-Matric-Data.
         10 P-Out-Matric-Pct       PIC 9(3)V9(2).
         10 P-Out-Matric-Ind       PIC X(01).
     05 P-Out-Math-Data.
         10 P-Out-Math-Prof        PIC 9V9(4).
         10 P-Out-Math-Ind         PIC X(01).
     05 P-Out-Read-Data.
         10 P-Out-Read-Prof        PIC 9V9(4).
         10 P-Out-Read-Ind         PIC X(01).
     05 P-Out-Tots-Data.
         10 P-Out-Tot-Students     PIC 9(6).
         10 P-Out-Tot-Ind          PIC X(01).
     05 P-Out-Stu-Tch-Data.
         10 P-Out-Stu-Tch-Ratio    PIC 9(3)V9(1).
         10 P-Out-Stu-Tch-Ind      PIC X(01).
     05 P-Out-Free-Lunch-Data.
         10 P-Out-Free-Lunch       PIC 9V9(4).
         10 P-Out-Free-Lunch-Ind   PIC X(01).
     05 P-Out-Grade-Overall       PIC X(02).
     05 P-Out-Grade-Academics     PIC X(02).
     05 P-Out-Gender-Data.
         10 P-Out-Gender-Female    PIC 9V9(4).
         10 P-Out-Gender-Fem-Ind   PIC X(01).
         10 P-Out-Gender-Male      PIC 9V9(4).
         10 P-Out-Gender-Male-Ind  PIC X(01).
     05 P-Out-Grades-Offered      PIC X(10).
     05 P-Out-Bool-Flags.
         10 P-Out-Is-Boarding     PIC X(01).
         10 P-Out-Is-Charter      PIC X(01).
         10 P-Out-Is-Pk           PIC X(01).
         10 P-Out-Is-Elementary   PIC X(01).
         10 P-Out-Is-Middle       PIC X(01).
         10 P-Out-Is-High         PIC X(01).
         10 P-Out-Is-Public       PIC X(01).
     05 P-Out-Religion            PIC X(15).
     05 P-Out-Tuition-Data.
         10 P-Out-Tuition          PIC 9(6).
         10 P-Out-Tuition-Ind      PIC X(01).
     05 P-Out-Pk-Tuition-Data.
         10 P-Out-Pk-Tuition       PIC 9(6).
         10 P-Out-Pk-Tuit-Ind      PIC X(01).
     05 P-Out-Diversity.
         10 P-Out-Div-Entry OCCURS 9 TIMES.
             15 P-Out-Div-Pct      PIC 9V9(4).
             15 P-Out-Div-Ind      PIC X(01).
     05 P-Out-Top-College OCCURS 10 TIMES.
         10 P-Out-Coll-Rank        PIC 9(02).
         10 P-Out-Coll-Name        PIC X(40).
         10 P-Out-Coll-Uuid        PIC X(36).
         10 P-Out-Coll-Ipeds       PIC X(08).
     05 P-Out-Coll-Count          PIC 9(02).
     05 P-Out-Top-Major OCCURS 10 TIMES.
         10 P-Out-Maj-Rank         PIC 9(02).
         10 P-Out-Maj-Name         PIC X(40).
         10 P-Out-Maj-Uuid         PIC X(36).
         10 P-Out-Maj-Cip          PIC X(08).
     05 P-Out-Maj-Count           PIC 9(02).
     05 FILLER                    PIC X(20).
*****************************************************************
 WORKING-STORAGE SECTION.
*
 01  WS-FILE-SWITCHES.
     05 WS-EOF-LOOKUP-SW        PIC X(01) VALUE 'N'.
         88 EOF-LOOKUP                     VALUE 'Y'.
     05 WS-CAND-DONE-SW         PIC X(01) VALUE 'N'.
         88 WS-CAND-SCAN-DONE              VALUE 'Y'.
     05 WS-T-SCHOOLS-STATUS     PIC X(02) VALUE SPACES.
*
 01  WS-COUNTERS.
     05 WS-LOOKUPS-PROCESSED    PIC 9(06) COMP VALUE 0.
     05 WS-CAND-COUNT            PIC 9(02) COMP VALUE 0.
     05 WS-CAND-IDX              PIC 9(02) COMP VALUE 0.
     05 WS-WINNER-IDX            PIC 9(02) COMP VALUE 0.
     05 WS-BEST-SCORE            PIC S9(03) COMP VALUE 0.
     05 WS-BEST-COMPLETE         PIC 9(02) COMP VALUE 0.
     05 WS-CUR-COMPLETE          PIC 9(02) COMP VALUE 0.
     05 WS-CHAR-IDX              PIC 9(02) COMP VALUE 0.
     05 WS-COLL-IDX              PIC 9(02) COMP VALUE 0.
     05 WS-MAJ-IDX                PIC 9(02) COMP VALUE 0.
     05 WS-SEEN-IDX               PIC 9(02) COMP VALUE 0.
     05 WS-DIV-IDX                PIC 9(02) COMP VALUE 0.
*
*    LOOKUP CANDIDATE TABLE - HOLDS UP TO 20 ROWS SHARING THE
*    REQUESTED UUID (SEE CHANGE LK-0017)
 01  WS-CANDIDATE-TABLE.
     05 WS-CAND-SEQNO  OCCURS 20 TIMES PIC 9(06) COMP.
     05 WS-CAND-SCORE  OCCURS 20 TIMES PIC S9(03) COMP.
     05 WS-CAND-CMPLT  OCCURS 20 TIMES PIC 9(02) COMP.
     05 WS-CAND-NAME   OCCURS 20 TIMES PIC X(50).
     05 WS-CAND-CITY   OCCURS 20 TIMES PIC X(25).
     05 WS-CAND-STATE  OCCURS 20 TIMES PIC X(02).
     05 WS-CAND-ZIP    OCCURS 20 TIMES PIC X(10).
*
*    HINT COMPARE WORK AREA (SHOP UTILITY, LOWER-CASE/CONTAINS)
 01  WS-CMP-WORK.
     05 WS-CMP-HINT              PIC X(50).
     05 WS-CMP-FIELD             PIC X(50).
     05 WS-CMP-HINT-LEN          PIC 9(02) COMP.
     05 WS-CMP-TALLY             PIC 9(02) COMP.
     05 WS-CMP-FOUND-SW          PIC X(01) VALUE 'N'.
         88 WS-CMP-FOUND                   VALUE 'Y'.
     05 WS-TRIM-BUF              PIC X(50).
     05 WS-TRIM-LEN              PIC 9(02) COMP.
*
*    ZIPCODE HINT-MATCH NORMALIZATION (BUSINESS RULE 7) - THIS
*    IS SEPARATE FROM THE OUTPUT ZIP FORMAT USED BY 4110 BELOW.
 01  WS-ZIP-MATCH-WORK.
     05 WS-ZIPM-IN                PIC X(10).
     05 WS-ZIPM-OUT                PIC X(10).
     05 WS-ZIPM-DIGITS             PIC X(10).
     05 WS-ZIPM-LEN                PIC 9(02) COMP.
     05 WS-ZIPM-DIGIT-COUNT        PIC 9(02) COMP.
     05 WS-HINT-ZIP-NORM           PIC X(10).
*
*    OUTPUT ZIPCODE NORMALIZATION (SHOP UTILITY SU-04, SHARED
*    IN SHAPE WITH 2-SCHOOL-SEARCH PARAGRAPH 5500)
 01  WS-ZIP-OUT-WORK.
     05 WS-ZIPO-IN                 PIC X(10).
     05 WS-ZIPO-OUT                PIC X(10).
     05 WS-ZIPO-DIGITS             PIC X(10).
     05 WS-ZIPO-DIGIT-COUNT        PIC 9(02) COMP.
     05 WS-ZIPO-NONBLANK-CT        PIC 9(02) COMP.
     05 WS-ZIPO-ALLDIGIT-SW        PIC X(01).
         88 WS-ZIPO-IS-ALLDIGIT             VALUE 'Y'.
     05 WS-ZIPO-PAD-BUF            PIC X(05).
*
*    IDENTIFIER NORMALIZATION (BUSINESS RULE - PROFILE
*    FORMATTER, COLLEGE/MAJOR UUID AND IPEDS/CIP CODES)
 01  WS-IDN-WORK.
     05 WS-IDN-IN                  PIC X(40).
     05 WS-IDN-OUT                 PIC X(40).
     05 WS-IDN-LEN                 PIC 9(02) COMP.
     05 WS-IDN-DOT-POS             PIC 9(02) COMP.
*
*    TOP-10 DEDUP WORK - NAME+UUID PAIR COMPARED AS ONE FIELD
 01  WS-COLL-DEDUP-BUF.
     05 WS-COLL-DEDUP-NAME         PIC X(40).
     05 WS-COLL-DEDUP-UUID         PIC X(36).
 01  WS-COLL-DEDUP-ALT REDEFINES WS-COLL-DEDUP-BUF
                                    PIC X(76).
 01  WS-COLL-SEEN-TABLE.
     05 WS-COLL-SEEN OCCURS 10 TIMES PIC X(76).
     05 WS-COLL-SEEN-COUNT           PIC 9(02) COMP VALUE 0.
     05 WS-COLL-DUP-SW               PIC X(01) VALUE 'N'.
         88 WS-COLL-IS-DUP                     VALUE 'Y'.
*
 01  WS-MAJ-DEDUP-BUF.
     05 WS-MAJ-DEDUP-NAME          PIC X(40).
     05 WS-MAJ-DEDUP-UUID          PIC X(36).
 01  WS-MAJ-DEDUP-ALT REDEFINES WS-MAJ-DEDUP-BUF
                                    PIC X(76).
 01  WS-MAJ-SEEN-TABLE.
     05 WS-MAJ-SEEN OCCURS 10 TIMES PIC X(76).
     05 WS-MAJ-SEEN-COUNT           PIC 9(02) COMP VALUE 0.
     05 WS-MAJ-DUP-SW               PIC X(01) VALUE 'N'.
         88 WS-MAJ-IS-DUP                     VALUE 'Y'.
*****************************************************************
 PROCEDURE DIVISION.
*
 0000-MAIN-CONTROL.
     PERFORM 1000-INITIALIZE
     PERFORM 2000-PROCESS-ONE-LOOKUP UNTIL EOF-LOOKUP
     PERFORM 9000-TERMINATE
     STOP RUN
     .
*
 1000-INITIALIZE.
     OPEN INPUT  T-SCHOOLS
     OPEN INPUT  L-LOOKUP
     OPEN OUTPUT P-PROFILE
     PERFORM 1900-READ-LOOKUP
     .
 1900-READ-LOOKUP.
     READ L-LOOKUP
         AT END
             SET EOF-LOOKUP TO TRUE
         NOT AT END
             ADD 1 TO WS-LOOKUPS-PROCESSED
     END-READ
     .
*
*================================================================
*    RECORD MATCHER (BATCH FLOW STEP - LOOKUP)
*================================================================
 2000-PROCESS-ONE-LOOKUP.
     PERFORM 2100-FIND-CANDIDATES
     IF WS-CAND-COUNT > 0
         PERFORM 3000-SCORE-HINTS
         PERFORM 4000-FORMAT-PROFILE
         WRITE P-PROFILE-ENREG
     END-IF
     PERFORM 1900-READ-LOOKUP
     .
*
*    COLLECT EVERY ROW SHARING THE REQUESTED UUID VIA THE
*    ALTERNATE KEY BUILT BY 1-SCHOOL-LOAD (CHANGE SL-0013).
 2100-FIND-CANDIDATES.
     MOVE 0   TO WS-CAND-COUNT
     MOVE 'N' TO WS-CAND-DONE-SW
     MOVE L-Lookup-Uuid TO T-SCHOOL-UUID
     START T-SCHOOLS
         KEY IS EQUAL TO T-SCHOOL-UUID
         INVALID KEY
             MOVE 'Y' TO WS-CAND-DONE-SW
     END-START
     PERFORM 2110-COLLECT-ONE-CANDIDATE
         UNTIL WS-CAND-SCAN-DONE
     .
 2110-COLLECT-ONE-CANDIDATE.
     READ T-SCHOOLS NEXT RECORD
         AT END
             MOVE 'Y' TO WS-CAND-DONE-SW
         NOT AT END
             IF T-SCHOOL-UUID = L-Lookup-Uuid
                 IF WS-CAND-COUNT < 20
                     ADD 1 TO WS-CAND-COUNT
                     PERFORM 2120-SAVE-CANDIDATE
                 END-IF
             ELSE
                 MOVE 'Y' TO WS-CAND-DONE-SW
             END-IF
     END-READ
     .
 2120-SAVE-CANDIDATE.
     MOVE T-SEQ-NO       TO WS-CAND-SEQNO(WS-CAND-COUNT)
     MOVE T-School-Name  TO WS-CAND-NAME(WS-CAND-COUNT)
     MOVE T-Addr-City    TO WS-CAND-CITY(WS-CAND-COUNT)
     MOVE T-Addr-State   TO WS-CAND-STATE(WS-CAND-COUNT)
     MOVE T-Addr-Zip     TO WS-CAND-ZIP(WS-CAND-COUNT)
     PERFORM 2130-COUNT-COMPLETENESS
     .
 2130-COUNT-COMPLETENESS.
     MOVE 0 TO WS-CUR-COMPLETE
     IF T-Act-Avg-Present
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-Sat-Avg-Present
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-Grad-Rate-Present
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-Matric-Rate-Present
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-Math-Prof-Present
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-Read-Prof-Present
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-Total-Students-Present
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-School-Name NOT = SPACES
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-Addr-City NOT = SPACES
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-Addr-State NOT = SPACES
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     IF T-Addr-Zip NOT = SPACES
         ADD 1 TO WS-CUR-COMPLETE
     END-IF
     MOVE WS-CUR-COMPLETE TO WS-CAND-CMPLT(WS-CAND-COUNT)
     .
*
*================================================================
*    HINT SCORING (BUSINESS RULE 7)
*================================================================
 3000-SCORE-HINTS.
     IF WS-CAND-COUNT = 1
         MOVE 1 TO WS-WINNER-IDX
     ELSE
         MOVE 0 TO WS-BEST-SCORE
         MOVE 0 TO WS-BEST-COMPLETE
         MOVE 0 TO WS-WINNER-IDX
         PERFORM 3100-SCORE-ONE-CANDIDATE
             VARYING WS-CAND-IDX FROM 1 BY 1
             UNTIL WS-CAND-IDX > WS-CAND-COUNT
     END-IF
     .
 3100-SCORE-ONE-CANDIDATE.
     MOVE 0 TO WS-CAND-SCORE(WS-CAND-IDX)
     PERFORM 3110-SCORE-NAME-HINT
     PERFORM 3120-SCORE-CITY-HINT
     PERFORM 3130-SCORE-STATE-HINT
     PERFORM 3140-SCORE-ZIP-HINT
     IF WS-CAND-SCORE(WS-CAND-IDX) > WS-BEST-SCORE
         PERFORM 3190-CLAIM-WINNER
     ELSE
         IF WS-CAND-SCORE(WS-CAND-IDX) = WS-BEST-SCORE
             AND WS-CAND-CMPLT(WS-CAND-IDX) > WS-BEST-COMPLETE
             PERFORM 3190-CLAIM-WINNER
         END-IF
     END-IF
     .
 3190-CLAIM-WINNER.
     MOVE WS-CAND-IDX TO WS-WINNER-IDX
     MOVE WS-CAND-SCORE(WS-CAND-IDX) TO WS-BEST-SCORE
     MOVE WS-CAND-CMPLT(WS-CAND-IDX) TO WS-BEST-COMPLETE
     .
*
*    NAME HINT - EXACT +6, CONTAINED +3
 3110-SCORE-NAME-HINT.
     IF L-Hint-Name NOT = SPACES
         MOVE L-Hint-Name              TO WS-CMP-HINT
         MOVE WS-CAND-NAME(WS-CAND-IDX) TO WS-CMP-FIELD
         PERFORM 3900-LOWER-HINT-FIELD
         IF WS-CMP-HINT = WS-CMP-FIELD
             ADD 6 TO WS-CAND-SCORE(WS-CAND-IDX)
         ELSE
             PERFORM 3910-TEST-CONTAINS
             IF WS-CMP-FOUND
                 ADD 3 TO WS-CAND-SCORE(WS-CAND-IDX)
             END-IF
         END-IF
     END-IF
     .
*    CITY HINT - EXACT +4, CONTAINED +2
 3120-SCORE-CITY-HINT.
     IF L-Hint-City NOT = SPACES
         MOVE L-Hint-City              TO WS-CMP-HINT
         MOVE WS-CAND-CITY(WS-CAND-IDX) TO WS-CMP-FIELD
         PERFORM 3900-LOWER-HINT-FIELD
         IF WS-CMP-HINT = WS-CMP-FIELD
             ADD 4 TO WS-CAND-SCORE(WS-CAND-IDX)
         ELSE
             PERFORM 3910-TEST-CONTAINS
             IF WS-CMP-FOUND
                 ADD 2 TO WS-CAND-SCORE(WS-CAND-IDX)
             END-IF
         END-IF
     END-IF
     .
*    STATE HINT - EXACT +3, CONTAINED +1
 3130-SCORE-STATE-HINT.
     IF L-Hint-State NOT = SPACES
         MOVE L-Hint-State TO WS-CMP-HINT
         MOVE WS-CAND-STATE(WS-CAND-IDX) TO WS-CMP-FIELD
         PERFORM 3900-LOWER-HINT-FIELD
         IF WS-CMP-HINT = WS-CMP-FIELD
             ADD 3 TO WS-CAND-SCORE(WS-CAND-IDX)
         ELSE
             PERFORM 3910-TEST-CONTAINS
             IF WS-CMP-FOUND
                 ADD 1 TO WS-CAND-SCORE(WS-CAND-IDX)
             END-IF
         END-IF
     END-IF
     .
*    ZIPCODE HINT - NORMALIZED-EQUAL ONLY, +2
 3140-SCORE-ZIP-HINT.
     IF L-Hint-Zip NOT = SPACES
         MOVE L-Hint-Zip TO WS-ZIPM-IN
         PERFORM 3940-NORMALIZE-ZIP-FOR-MATCH
         MOVE WS-ZIPM-OUT TO WS-HINT-ZIP-NORM
         MOVE WS-CAND-ZIP(WS-CAND-IDX) TO WS-ZIPM-IN
         PERFORM 3940-NORMALIZE-ZIP-FOR-MATCH
         IF WS-HINT-ZIP-NORM = WS-ZIPM-OUT
                 AND WS-HINT-ZIP-NORM NOT = SPACES
             ADD 2 TO WS-CAND-SCORE(WS-CAND-IDX)
         END-IF
     END-IF
     .
*
*    SHOP UTILITY - LOWER-CASE BOTH SIDES OF A HINT COMPARE
 3900-LOWER-HINT-FIELD.
     INSPECT WS-CMP-HINT
         CONVERTING
         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
         TO 'abcdefghijklmnopqrstuvwxyz'
     INSPECT WS-CMP-FIELD
         CONVERTING
         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
         TO 'abcdefghijklmnopqrstuvwxyz'
     .
*    SHOP UTILITY - IS WS-CMP-HINT A SUBSTRING OF WS-CMP-FIELD
 3910-TEST-CONTAINS.
     MOVE 'N' TO WS-CMP-FOUND-SW
     MOVE WS-CMP-HINT TO WS-TRIM-BUF
     PERFORM 3920-CALC-TRIM-LEN
         VARYING WS-CHAR-IDX FROM 50 BY -1
         UNTIL WS-CHAR-IDX = 0
         OR WS-TRIM-BUF(WS-CHAR-IDX:1) NOT = SPACE
     MOVE WS-CHAR-IDX TO WS-CMP-HINT-LEN
     IF WS-CMP-HINT-LEN > 0
         MOVE 0 TO WS-CMP-TALLY
         INSPECT WS-CMP-FIELD TALLYING WS-CMP-TALLY
             FOR ALL WS-CMP-HINT(1:WS-CMP-HINT-LEN)
         IF WS-CMP-TALLY > 0
             SET WS-CMP-FOUND TO TRUE
         END-IF
     END-IF
     .
 3920-CALC-TRIM-LEN.
     CONTINUE
     .
*    SHOP UTILITY - HINT-MATCH ZIP NORMALIZATION (RULE 7)
 3940-NORMALIZE-ZIP-FOR-MATCH.
     MOVE SPACES TO WS-ZIPM-OUT
     MOVE 0 TO WS-ZIPM-LEN
     PERFORM 3920-CALC-TRIM-LEN
         VARYING WS-ZIPM-LEN FROM 10 BY -1
         UNTIL WS-ZIPM-LEN = 0
         OR WS-ZIPM-IN(WS-ZIPM-LEN:1) NOT = SPACE
     IF WS-ZIPM-LEN > 0
             AND WS-ZIPM-IN(1:WS-ZIPM-LEN) IS NUMERIC
         PERFORM 3950-STRIP-LEADING-ZEROS
     ELSE
         PERFORM 3960-STRIP-NON-DIGITS
     END-IF
     .
 3950-STRIP-LEADING-ZEROS.
     MOVE 1 TO WS-CHAR-IDX
     PERFORM 3951-SCAN-NONZERO
         VARYING WS-CHAR-IDX FROM 1 BY 1
         UNTIL WS-CHAR-IDX >= WS-ZIPM-LEN
         OR WS-ZIPM-IN(WS-CHAR-IDX:1) NOT = '0'
     MOVE WS-ZIPM-IN(WS-CHAR-IDX:WS-ZIPM-LEN
         - WS-CHAR-IDX + 1) TO WS-ZIPM-OUT
     .
 3951-SCAN-NONZERO.
     CONTINUE
     .
 3960-STRIP-NON-DIGITS.
     MOVE SPACES TO WS-ZIPM-DIGITS
     MOVE 0 TO WS-ZIPM-DIGIT-COUNT
     PERFORM 3961-STRIP-ONE-CHAR
         VARYING WS-CHAR-IDX FROM 1 BY 1
         UNTIL WS-CHAR-IDX > 10
         OR WS-ZIPM-DIGIT-COUNT = 9
     IF WS-ZIPM-DIGIT-COUNT > 0
         MOVE WS-ZIPM-DIGITS(1:WS-ZIPM-DIGIT-COUNT)
             TO WS-ZIPM-OUT
     END-IF
     .
 3961-STRIP-ONE-CHAR.
     IF WS-ZIPM-IN(WS-CHAR-IDX:1) >= '0'
             AND WS-ZIPM-IN(WS-CHAR-IDX:1) <= '9'
         ADD 1 TO WS-ZIPM-DIGIT-COUNT
         MOVE WS-ZIPM-IN(WS-CHAR-IDX:1)
             TO WS-ZIPM-DIGITS(WS-ZIPM-DIGIT-COUNT:1)
     END-IF
     .
*
*================================================================
*    PROFILE FORMATTER
*================================================================
 4000-FORMAT-PROFILE.
     MOVE WS-CAND-SEQNO(WS-WINNER-IDX) TO T-SEQ-NO
     READ T-SCHOOLS RECORD
         INVALID KEY
             CONTINUE
         NOT INVALID KEY
             PERFORM 4100-BUILD-PROFILE-ROW
     END-READ
     .
 4100-BUILD-PROFILE-ROW.
     MOVE SPACES TO P-PROFILE-ENREG
     PERFORM 4110-FORMAT-IDENTITY
     PERFORM 4120-FORMAT-COORDINATES
     PERFORM 4130-FORMAT-ACADEMIC-NUMERICS
     PERFORM 4140-FORMAT-BOOLEANS
     PERFORM 4150-FORMAT-TUITION
     PERFORM 4160-FORMAT-DIVERSITY
     PERFORM 4170-FORMAT-GENDER
     PERFORM 4180-FORMAT-TOP-COLLEGES
     PERFORM 4190-FORMAT-TOP-MAJORS
     .
*    IDENTITY AND ADDRESS - TEXT FIELDS TRIMMED, BLANK=MISSING
*    (BLANK IS ITS OWN MISSING MARKER, NO SEPARATE INDICATOR)
 4110-FORMAT-IDENTITY.
     MOVE T-SCHOOL-UUID   TO P-Out-Uuid
     MOVE T-Nces-Id       TO P-Out-Nces-Id
     MOVE T-Sd-Uuid       TO P-Out-Sd-Uuid
     MOVE T-Lea-Id        TO P-Out-Lea-Id
     MOVE T-Sd-Name       TO P-Out-Sd-Name
     MOVE T-School-Name   TO P-Out-School-Name
     MOVE T-Addr-Street   TO P-Out-Addr-Street
     MOVE T-Addr-City     TO P-Out-Addr-City
     MOVE T-Addr-State    TO P-Out-Addr-State
     MOVE T-County-Name   TO P-Out-County-Name
     MOVE T-Metro-Name    TO P-Out-Metro-Name
     MOVE T-State-Name    TO P-Out-State-Name
     MOVE T-Phone         TO P-Out-Phone
     MOVE T-Website       TO P-Out-Website
     MOVE T-Grade-Overall    TO P-Out-Grade-Overall
     MOVE T-Grade-Academics  TO P-Out-Grade-Academics
     MOVE T-Grades-Offered   TO P-Out-Grades-Offered
     MOVE T-Religion         TO P-Out-Religion
     MOVE T-Addr-Zip TO WS-ZIPO-IN
     PERFORM 4900-FORMAT-OUTPUT-ZIP
     MOVE WS-ZIPO-OUT TO P-Out-Addr-Zip
     .
*    COORDINATES - BOTH MUST BE PRESENT AND NON-ZERO
 4120-FORMAT-COORDINATES.
     IF T-Latitude-Present AND T-Longitude-Present
             AND T-Latitude NOT = 0 AND T-Longitude NOT = 0
         MOVE T-Latitude  TO P-Out-Latitude
         MOVE T-Longitude TO P-Out-Longitude
         MOVE 'P' TO P-Out-Coord-Ind
     ELSE
         MOVE 'M' TO P-Out-Coord-Ind
     END-IF
     .
*    ACT/SAT/PROFICIENCY/RATES/TOTALS - SAFE-VALUE, ZERO
*    SUPPRESSED EXCEPT WHERE THE SOURCE HELD NO INDICATOR
 4130-FORMAT-ACADEMIC-NUMERICS.
     IF T-Act-Avg-Present AND T-Act-Avg NOT = 0
         MOVE T-Act-Avg TO P-Out-Act-Avg
         MOVE 'P' TO P-Out-Act-Ind
     ELSE
         MOVE 'M' TO P-Out-Act-Ind
     END-IF
     IF T-Sat-Avg-Present AND T-Sat-Avg NOT = 0
         MOVE T-Sat-Avg TO P-Out-Sat-Avg
         MOVE 'P' TO P-Out-Sat-Ind
     ELSE
         MOVE 'M' TO P-Out-Sat-Ind
     END-IF
     IF T-Grad-Rate-Present
         COMPUTE P-Out-Grad-Pct ROUNDED = T-Grad-Rate * 100
     ELSE
         MOVE 0 TO P-Out-Grad-Pct
     END-IF
     IF P-Out-Grad-Pct = 0
         MOVE 'M' TO P-Out-Grad-Ind
     ELSE
         MOVE 'P' TO P-Out-Grad-Ind
     END-IF
     IF T-Matric-Rate-Present
         COMPUTE P-Out-Matric-Pct ROUNDED =
                 T-Matric-Rate * 100
     ELSE
         MOVE 0 TO P-Out-Matric-Pct
     END-IF
     IF P-Out-Matric-Pct = 0
         MOVE 'M' TO P-Out-Matric-Ind
     ELSE
         MOVE 'P' TO P-Out-Matric-Ind
     END-IF
     IF T-Math-Prof-Present AND T-Math-Prof NOT = 0
         MOVE T-Math-Prof TO P-Out-Math-Prof
         MOVE 'P' TO P-Out-Math-Ind
     ELSE
         MOVE 'M' TO P-Out-Math-Ind
     END-IF
     IF T-Read-Prof-Present AND T-Read-Prof NOT = 0
         MOVE T-Read-Prof TO P-Out-Read-Prof
         MOVE 'P' TO P-Out-Read-Ind
     ELSE
         MOVE 'M' TO P-Out-Read-Ind
     END-IF
     IF T-Total-Students-Present AND T-Total-Students NOT = 0
         MOVE T-Total-Students TO P-Out-Tot-Students
         MOVE 'P' TO P-Out-Tot-Ind
     ELSE
         MOVE 'M' TO P-Out-Tot-Ind
     END-IF
     IF T-Stu-Tch-Ratio-Present AND T-Stu-Tch-Ratio NOT = 0
         MOVE T-Stu-Tch-Ratio TO P-Out-Stu-Tch-Ratio
         MOVE 'P' TO P-Out-Stu-Tch-Ind
     ELSE
         MOVE 'M' TO P-Out-Stu-Tch-Ind
     END-IF
     IF T-Free-Lunch-Present AND T-Free-Lunch NOT = 0
         MOVE T-Free-Lunch TO P-Out-Free-Lunch
         MOVE 'P' TO P-Out-Free-Lunch-Ind
     ELSE
         MOVE 'M' TO P-Out-Free-Lunch-Ind
     END-IF
     .
*    BOOLEAN FIELDS - 0=FALSE(N), 1=TRUE(Y), ELSE MISSING
 4140-FORMAT-BOOLEANS.
     PERFORM 4141-FORMAT-ONE-BOOL
     .
 4141-FORMAT-ONE-BOOL.
     IF T-Is-Boarding = '1'
         MOVE 'Y' TO P-Out-Is-Boarding
     ELSE
         IF T-Is-Boarding = '0'
             MOVE 'N' TO P-Out-Is-Boarding
         ELSE
             MOVE ' ' TO P-Out-Is-Boarding
         END-IF
     END-IF
     IF T-Is-Charter = '1'
         MOVE 'Y' TO P-Out-Is-Charter
     ELSE
         IF T-Is-Charter = '0'
             MOVE 'N' TO P-Out-Is-Charter
         ELSE
             MOVE ' ' TO P-Out-Is-Charter
         END-IF
     END-IF
     IF T-Is-Pk = '1'
         MOVE 'Y' TO P-Out-Is-Pk
     ELSE
         IF T-Is-Pk = '0'
             MOVE 'N' TO P-Out-Is-Pk
         ELSE
             MOVE ' ' TO P-Out-Is-Pk
         END-IF
     END-IF
     IF T-Is-Elementary = '1'
         MOVE 'Y' TO P-Out-Is-Elementary
     ELSE
         IF T-Is-Elementary = '0'
             MOVE 'N' TO P-Out-Is-Elementary
         ELSE
             MOVE ' ' TO P-Out-Is-Elementary
         END-IF
     END-IF
     IF T-Is-Middle = '1'
         MOVE 'Y' TO P-Out-Is-Middle
     ELSE
         IF T-Is-Middle = '0'
             MOVE 'N' TO P-Out-Is-Middle
         ELSE
             MOVE ' ' TO P-Out-Is-Middle
         END-IF
     END-IF
     IF T-Is-High = '1'
         MOVE 'Y' TO P-Out-Is-High
     ELSE
         IF T-Is-High = '0'
             MOVE 'N' TO P-Out-Is-High
         ELSE
             MOVE ' ' TO P-Out-Is-High
         END-IF
     END-IF
     IF T-Is-Public = '1'
         MOVE 'Y' TO P-Out-Is-Public
     ELSE
         IF T-Is-Public = '0'
             MOVE 'N' TO P-Out-Is-Public
         ELSE
             MOVE ' ' TO P-Out-Is-Public
         END-IF
     END-IF
     .
*    TUITION - PLAIN SAFE-VALUE, ZERO SUPPRESSED
 4150-FORMAT-TUITION.
     IF T-Tuition NOT = 0
         MOVE T-Tuition TO P-Out-Tuition
         MOVE 'P' TO P-Out-Tuition-Ind
     ELSE
         MOVE 'M' TO P-Out-Tuition-Ind
     END-IF
     IF T-Pk-Tuition NOT = 0
         MOVE T-Pk-Tuition TO P-Out-Pk-Tuition
         MOVE 'P' TO P-Out-Pk-Tuit-Ind
     ELSE
         MOVE 'M' TO P-Out-Pk-Tuit-Ind
     END-IF
     .
*    DIVERSITY BREAKDOWN - NINE FRACTIONS, ZERO SUPPRESSED
 4160-FORMAT-DIVERSITY.
     IF T-Div-African-Amer NOT = 0
         MOVE T-Div-African-Amer TO P-Out-Div-Pct(1)
         MOVE 'P' TO P-Out-Div-Ind(1)
     ELSE
         MOVE 'M' TO P-Out-Div-Ind(1)
     END-IF
     IF T-Div-Asian NOT = 0
         MOVE T-Div-Asian TO P-Out-Div-Pct(2)
         MOVE 'P' TO P-Out-Div-Ind(2)
     ELSE
         MOVE 'M' TO P-Out-Div-Ind(2)
     END-IF
     IF T-Div-Hispanic NOT = 0
         MOVE T-Div-Hispanic TO P-Out-Div-Pct(3)
         MOVE 'P' TO P-Out-Div-Ind(3)
     ELSE
         MOVE 'M' TO P-Out-Div-Ind(3)
     END-IF
     IF T-Div-White NOT = 0
         MOVE T-Div-White TO P-Out-Div-Pct(4)
         MOVE 'P' TO P-Out-Div-Ind(4)
     ELSE
         MOVE 'M' TO P-Out-Div-Ind(4)
     END-IF
     IF T-Div-Multiracial NOT = 0
         MOVE T-Div-Multiracial TO P-Out-Div-Pct(5)
         MOVE 'P' TO P-Out-Div-Ind(5)
     ELSE
         MOVE 'M' TO P-Out-Div-Ind(5)
     END-IF
     IF T-Div-Native-Amer NOT = 0
         MOVE T-Div-Native-Amer TO P-Out-Div-Pct(6)
         MOVE 'P' TO P-Out-Div-Ind(6)
     ELSE
         MOVE 'M' TO P-Out-Div-Ind(6)
     END-IF
     IF T-Div-Pacific-Isl NOT = 0
         MOVE T-Div-Pacific-Isl TO P-Out-Div-Pct(7)
         MOVE 'P' TO P-Out-Div-Ind(7)
     ELSE
         MOVE 'M' TO P-Out-Div-Ind(7)
     END-IF
     IF T-Div-International NOT = 0
         MOVE T-Div-International TO P-Out-Div-Pct(8)
         MOVE 'P' TO P-Out-Div-Ind(8)
     ELSE
         MOVE 'M' TO P-Out-Div-Ind(8)
     END-IF
     IF T-Div-Unknown NOT = 0
         MOVE T-Div-Unknown TO P-Out-Div-Pct(9)
         MOVE 'P' TO P-Out-Div-Ind(9)
     ELSE
         MOVE 'M' TO P-Out-Div-Ind(9)
     END-IF
     .
*    GENDER BREAKDOWN - SAME TREATMENT AS DIVERSITY
 4170-FORMAT-GENDER.
     IF T-Gender-Female NOT = 0
         MOVE T-Gender-Female TO P-Out-Gender-Female
         MOVE 'P' TO P-Out-Gender-Fem-Ind
     ELSE
         MOVE 'M' TO P-Out-Gender-Fem-Ind
     END-IF
     IF T-Gender-Male NOT = 0
         MOVE T-Gender-Male TO P-Out-Gender-Male
         MOVE 'P' TO P-Out-Gender-Male-Ind
     ELSE
         MOVE 'M' TO P-Out-Gender-Male-Ind
     END-IF
     .
*    TOP-10 COLLEGES - SKIP MISSING NAME, DEDUP ON NAME+UUID
 4180-FORMAT-TOP-COLLEGES.
     MOVE 0 TO WS-COLL-SEEN-COUNT
     MOVE 0 TO P-Out-Coll-Count
     PERFORM 4181-FORMAT-ONE-COLLEGE
         VARYING WS-COLL-IDX FROM 1 BY 1
         UNTIL WS-COLL-IDX > 10
     .
 4181-FORMAT-ONE-COLLEGE.
     IF T-Coll-Name(WS-COLL-IDX) NOT = SPACES
         MOVE T-Coll-Name(WS-COLL-IDX)
             TO WS-COLL-DEDUP-NAME
         MOVE T-Coll-Uuid(WS-COLL-IDX)
             TO WS-COLL-DEDUP-UUID
         PERFORM 4182-CHECK-COLL-DUP
         IF NOT WS-COLL-IS-DUP
             ADD 1 TO WS-COLL-SEEN-COUNT
             MOVE WS-COLL-DEDUP-ALT
                 TO WS-COLL-SEEN(WS-COLL-SEEN-COUNT)
             ADD 1 TO P-Out-Coll-Count
             MOVE WS-COLL-IDX
                 TO P-Out-Coll-Rank(P-Out-Coll-Count)
             MOVE T-Coll-Name(WS-COLL-IDX)
                 TO P-Out-Coll-Name(P-Out-Coll-Count)
             MOVE T-Coll-Uuid(WS-COLL-IDX) TO WS-IDN-IN
             PERFORM 3990-NORMALIZE-IDENTIFIER
             MOVE WS-IDN-OUT
                 TO P-Out-Coll-Uuid(P-Out-Coll-Count)
             MOVE T-Coll-Ipeds(WS-COLL-IDX) TO WS-IDN-IN
             PERFORM 3990-NORMALIZE-IDENTIFIER
             MOVE WS-IDN-OUT
                 TO P-Out-Coll-Ipeds(P-Out-Coll-Count)
         END-IF
     END-IF
     .
 4182-CHECK-COLL-DUP.
     MOVE 'N' TO WS-COLL-DUP-SW
     PERFORM 4183-COMPARE-ONE-SEEN
         VARYING WS-SEEN-IDX FROM 1 BY 1
         UNTIL WS-SEEN-IDX > WS-COLL-SEEN-COUNT
     .
 4183-COMPARE-ONE-SEEN.
     IF WS-COLL-DEDUP-ALT = WS-COLL-SEEN(WS-SEEN-IDX)
         SET WS-COLL-IS-DUP TO TRUE
     END-IF
     .
*    TOP-10 MAJORS - SAME ALGORITHM, CIP REPLACES IPEDS
 4190-FORMAT-TOP-MAJORS.
     MOVE 0 TO WS-MAJ-SEEN-COUNT
     MOVE 0 TO P-Out-Maj-Count
     PERFORM 4191-FORMAT-ONE-MAJOR
         VARYING WS-MAJ-IDX FROM 1 BY 1
         UNTIL WS-MAJ-IDX > 10
     .
 4191-FORMAT-ONE-MAJOR.
     IF T-Maj-Name(WS-MAJ-IDX) NOT = SPACES
         MOVE T-Maj-Name(WS-MAJ-IDX) TO WS-MAJ-DEDUP-NAME
         MOVE T-Maj-Uuid(WS-MAJ-IDX) TO WS-MAJ-DEDUP-UUID
         PERFORM 4192-CHECK-MAJ-DUP
         IF NOT WS-MAJ-IS-DUP
             ADD 1 TO WS-MAJ-SEEN-COUNT
             MOVE WS-MAJ-DEDUP-ALT
                 TO WS-MAJ-SEEN(WS-MAJ-SEEN-COUNT)
             ADD 1 TO P-Out-Maj-Count
             MOVE WS-MAJ-IDX
                 TO P-Out-Maj-Rank(P-Out-Maj-Count)
             MOVE T-Maj-Name(WS-MAJ-IDX)
                 TO P-Out-Maj-Name(P-Out-Maj-Count)
             MOVE T-Maj-Uuid(WS-MAJ-IDX) TO WS-IDN-IN
             PERFORM 3990-NORMALIZE-IDENTIFIER
             MOVE WS-IDN-OUT
                 TO P-Out-Maj-Uuid(P-Out-Maj-Count)
             MOVE T-Maj-Cip(WS-MAJ-IDX) TO WS-IDN-IN
             PERFORM 3990-NORMALIZE-IDENTIFIER
             MOVE WS-IDN-OUT
                 TO P-Out-Maj-Cip(P-Out-Maj-Count)
         END-IF
     END-IF
     .
 4192-CHECK-MAJ-DUP.
     MOVE 'N' TO WS-MAJ-DUP-SW
     PERFORM 4193-COMPARE-ONE-MAJ-SEEN
         VARYING WS-SEEN-IDX FROM 1 BY 1
         UNTIL WS-SEEN-IDX > WS-MAJ-SEEN-COUNT
     .
 4193-COMPARE-ONE-MAJ-SEEN.
     IF WS-MAJ-DEDUP-ALT = WS-MAJ-SEEN(WS-SEEN-IDX)
         SET WS-MAJ-IS-DUP TO TRUE
     END-IF
     .
*
*    SHOP UTILITY - IDENTIFIER NORMALIZATION.  A CODE STORED
*    WITH A DECIMAL POINT (E.G. '123456.0') IS TRUNCATED AT
*    THE POINT; OTHERWISE THE VALUE IS USED AS-IS.
 3990-NORMALIZE-IDENTIFIER.
     MOVE WS-IDN-IN TO WS-IDN-OUT
     MOVE 0 TO WS-IDN-DOT-POS
     PERFORM 3991-FIND-DOT
         VARYING WS-CHAR-IDX FROM 1 BY 1
         UNTIL WS-CHAR-IDX > 40
         OR WS-IDN-IN(WS-CHAR-IDX:1) = '.'
     IF WS-CHAR-IDX <= 40
         MOVE SPACES TO WS-IDN-OUT
         MOVE WS-IDN-IN(1:WS-CHAR-IDX - 1) TO WS-IDN-OUT
     END-IF
     .
 3991-FIND-DOT.
     CONTINUE
     .
*
*    OUTPUT ZIPCODE NORMALIZATION (SHOP UTILITY SU-04)
*    03/14/00 RQM ED-0685 - PURE-NUMBER RAW ZIP ZERO-PADS TO 5
*    AND STAYS WHOLE; ONLY A PUNCTUATED/LETTERED VALUE IS
*    STRIPPED AND RUN THROUGH THE 9/5/SHORT LADDER (SAME FIX
*    AS 2-SCHOOL-SEARCH PARAGRAPH 5500).
 4900-FORMAT-OUTPUT-ZIP.
     MOVE SPACES TO WS-ZIPO-DIGITS
     MOVE 0 TO WS-ZIPO-DIGIT-COUNT
     MOVE 0 TO WS-ZIPO-NONBLANK-CT
     MOVE 'N' TO WS-ZIPO-ALLDIGIT-SW
     PERFORM 4910-STRIP-OUTPUT-ZIP-CHAR
         VARYING WS-CHAR-IDX FROM 1 BY 1
         UNTIL WS-CHAR-IDX > 10
     IF WS-ZIPO-DIGIT-COUNT = 0
         MOVE SPACES TO WS-ZIPO-OUT
     ELSE
         IF WS-ZIPO-DIGIT-COUNT = WS-ZIPO-NONBLANK-CT
             SET WS-ZIPO-IS-ALLDIGIT TO TRUE
         END-IF
         IF WS-ZIPO-IS-ALLDIGIT
             PERFORM 4915-PAD-OUTPUT-ZIP-NUMERIC
         ELSE
             IF WS-ZIPO-DIGIT-COUNT >= 9
                 STRING WS-ZIPO-DIGITS(1:5) '-'
                     WS-ZIPO-DIGITS(6:4)
                     DELIMITED BY SIZE INTO WS-ZIPO-OUT
             ELSE
                 IF WS-ZIPO-DIGIT-COUNT >= 5
                     MOVE WS-ZIPO-DIGITS(1:5) TO WS-ZIPO-OUT
                 ELSE
                     MOVE WS-ZIPO-DIGITS(1:WS-ZIPO-DIGIT-COUNT)
                         TO WS-ZIPO-OUT
                 END-IF
             END-IF
         END-IF
     END-IF
     .
 4910-STRIP-OUTPUT-ZIP-CHAR.
     IF WS-ZIPO-IN(WS-CHAR-IDX:1) NOT = SPACE
         ADD 1 TO WS-ZIPO-NONBLANK-CT
     END-IF
     IF WS-ZIPO-IN(WS-CHAR-IDX:1) >= '0'
             AND WS-ZIPO-IN(WS-CHAR-IDX:1) <= '9'
         ADD 1 TO WS-ZIPO-DIGIT-COUNT
         MOVE WS-ZIPO-IN(WS-CHAR-IDX:1)
             TO WS-ZIPO-DIGITS(WS-ZIPO-DIGIT-COUNT:1)
     END-IF
     .
 4915-PAD-OUTPUT-ZIP-NUMERIC.
     IF WS-ZIPO-DIGIT-COUNT >= 5
         MOVE WS-ZIPO-DIGITS(1:WS-ZIPO-DIGIT-COUNT) TO WS-ZIPO-OUT
     ELSE
         MOVE ZEROS TO WS-ZIPO-PAD-BUF
         MOVE WS-ZIPO-DIGITS(1:WS-ZIPO-DIGIT-COUNT)
             TO WS-ZIPO-PAD-BUF(6 - WS-ZIPO-DIGIT-COUNT:
                 WS-ZIPO-DIGIT-COUNT)
         MOVE WS-ZIPO-PAD-BUF TO WS-ZIPO-OUT
     END-IF
     .
*
 9000-TERMINATE.
     CLOSE T-SCHOOLS L-LOOKUP P-PROFILE
     DISPLAY 'LOOKUPS PROCESSED: ' WS-LOOKUPS-PROCESSED
     .
